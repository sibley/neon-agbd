000100****************************************************
000200*                                                    *
000300*  PLOT BIOMASS DENSITY - INTERPOLATED TIME SERIES   *
000400*                                                    *
000500****************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             pb060.
001100 author.                 l. vance.
001200 installation.           cascade forest mensuration laboratory.
001300 date-written.           february 2003.
001400 date-compiled.
001500 security.               local use only.
001600*
001700*    Remarks.           Builds the Region Office's wide-format
001800*                       time series: one row per plot, per
001900*                       allometry, with a yearly AGBD and
002000*                       year-over-year change column running
002100*                       from the earliest to the latest survey
002200*                       year seen anywhere in the final O1 file,
002300*                       interpolated between a plot's own
002400*                       surveys and blank outside its own span.
002500*                       Reads O1-final twice - once to find the
002600*                       run-wide year span, once to build and
002700*                       write the plots.
002800*
002900*    Called modules.    none.
003000*
003100*    Files used.        o1-final (read, twice), o4-jenkins,
003200*                       o4-chojnacky, o4-annighofer (written).
003300*
003400*    Error messages used.
003500*                       pb015.
003600*
003700* Changes:
003800* 20/02/03 lv           Created, last of the three-allometry
003900*                       rewrite phases; the old single-column
004000*                       wide table (one program, one allometry)
004100*                       is retired along with it.
004200* 14/03/07 lv      1.1  Starting/complete lines now gated on
004300*                       WPB-Verbose-Run - were printing on every
004400*                       run regardless of the PBCTL switch.
004500*
004600 environment             division.
004700*================================
004800*
004900 copy "envdiv.cob".
005000 input-output            section.
005100 file-control.
005200     select PB-O1-Final      assign to "O1FINAL"
005300            organization     line sequential
005400            file status      WS-Fin-Fstat.
005500     select PB-TS-Jenkins    assign to "O4JENK"
005600            organization     line sequential
005700            file status      WS-Jen-Fstat.
005800     select PB-TS-Chojnacky  assign to "O4CHOJ"
005900            organization     line sequential
006000            file status      WS-Choj-Fstat.
006100     select PB-TS-Annighofer assign to "O4ANNI"
006200            organization     line sequential
006300            file status      WS-Ann-Fstat.
006400*
006500 data                    division.
006600*================================
006700*
006800 file section.
006900*
007000 fd  PB-O1-Final.
007100 copy "wpbo1.cob".
007200*
007300 fd  PB-TS-Jenkins.
007400 copy "wpbo4.cob".
007500*
007600 fd  PB-TS-Chojnacky.
007700 copy "wpbo4.cob" replacing ==PB-Timeseries-Record==
007800                          by ==PB-TS-Choj-Record==,
007900                             ==PB-Tsr-== by ==PB-Tsc-==.
008000*
008100 fd  PB-TS-Annighofer.
008200 copy "wpbo4.cob" replacing ==PB-Timeseries-Record==
008300                          by ==PB-TS-Ann-Record==,
008400                             ==PB-Tsr-== by ==PB-Tsa-==.
008500*
008600 working-storage section.
008700*-----------------------
008800 77  Prog-Name                pic x(15) value "PB060  (1.1)".
008900 77  WPB-Max-Years             pic 99 comp value 40.
009000*
009100 01  WS-File-Statuses.
009200     03  WS-Fin-Fstat         pic xx value zero.
009300     03  WS-Jen-Fstat         pic xx value zero.
009400     03  WS-Choj-Fstat        pic xx value zero.
009500     03  WS-Ann-Fstat         pic xx value zero.
009600*
009700 copy "wpbfnct.cob".
009800 copy "wpbmsgs.cob".
009900*
010000 01  WS-Fin-Eof-Sw            pic x value "N".
010100     88  WS-Fin-Eof             value "Y".
010200 01  WS-Fin-Valid-Sw          pic x value "N".
010300     88  WS-Fin-Valid           value "Y".
010400 copy "wpbo1.cob" replacing ==PB-Plot-Biomass-Record==
010500                          by ==WS-Fin-Buffer==,
010600                             ==PB-Pbr-== by ==WPB-Finb-==.
010700*
010800* ----  global year span, pass 1.
010900*
011000 01  WS-Global-Min-Year        pic 9(4) comp value zero.
011100 01  WS-Global-Max-Year        pic 9(4) comp value zero.
011200 01  WS-Global-Year-Count      pic 99 comp value zero.
011300 01  WS-First-Row-Seen-Sw     pic x value "N".
011400     88  WS-First-Row-Seen      value "Y".
011500*
011600* ----  one plot's worth of final O1 rows, buffered so each
011700*       calendar year can be interpolated against the whole
011800*       plot's own survey span.
011900*
012000 01  WPB-Plot-Row-Count        pic 9(5) comp value zero.
012100 01  WPB-Plot-Buffer.
012200     03  WPB-Buf-Entry         occurs 50 times
012300                               indexed by Buf-Ix.
012400         05  WPB-Buf-Year              pic 9(4) comp.
012500         05  WPB-Buf-Total-Jenkins     pic s9(5)v99 comp-3.
012600         05  WPB-Buf-Total-Chojnacky   pic s9(5)v99 comp-3.
012700         05  WPB-Buf-Total-Annighofer  pic s9(5)v99 comp-3.
012800*
012900 01  WS-Plot-Min-Year          pic 9(4) comp.
013000 01  WS-Plot-Max-Year          pic 9(4) comp.
013100 01  WS-Cur-Site-Id            pic x(4).
013200 01  WS-Cur-Plot-Id            pic x(8).
013300 01  WS-Cur-Plot-Area          pic 9(6) comp-3.
013400*
013500* ----  working copy of one O4 row, re-used for each of the
013600*       three allometries before being moved to its own FD.
013700*
013800 copy "wpbo4.cob" replacing ==PB-Timeseries-Record==
013900                          by ==WPB-TS-Buffer==,
014000                             ==PB-Tsr-== by ==WPB-Tsb-==.
014100*
014200 01  WS-Lo-Ix                 pic 9(5) comp.
014300 01  WS-Hi-Ix                 pic 9(5) comp.
014400 01  WS-Target-Year           pic 9(4) comp.
014500 01  WS-Year-Offset           pic 99 comp.
014600 01  WS-Counts.
014700     03  WS-O4-Rows-Written   pic 9(7) comp value zero.
014800 01  WPB-Col-No               pic 9 comp value 1.
014900*
015000 linkage section.
015100****************
015200*
015300 copy "wpbcall.cob".
015400*
015500 procedure  division using WPB-Calling-Data.
015600*========================================
015700*
015800 aa000-Main                  section.
015900***********************************
016000*
016100* final program in the chain - turns the long, one-row-per-
016200* plot-year O1-Final file into three wide time-series files, one
016300* per allometry, with a fixed set of year columns so a plot that
016400* was only measured for part of the global span still lines up
016500* column-for-column with a plot measured the whole time.  that
016600* means the global min/max survey year has to be known before
016700* the column layout can be fixed, hence the two-pass design: a
016800* full scan just to find the span (aa100), then the real build
016900* (aa300) against a second open of the same file.
017000     if       WPB-Verbose-Run
017100              display Prog-Name " starting"
017200     end-if.
017300*
017400     perform  aa100-Scan-Global-Span thru aa100-Exit.
017500*
017600     if       not WS-First-Row-Seen
017700              display PB003 " O1-final was empty"
017800              goback
017900     end-if.
018000*
018100     compute  WS-Global-Year-Count =
018200                  WS-Global-Max-Year - WS-Global-Min-Year + 1.
018300     if       WS-Global-Year-Count > WPB-Max-Years
018400              display PB015 " " WS-Global-Min-Year "-"
018500                       WS-Global-Max-Year
018600              move WPB-Max-Years to WS-Global-Year-Count
018700              compute WS-Global-Max-Year =
018800                  WS-Global-Min-Year + WPB-Max-Years - 1
018900     end-if.
019000*
019100     open     input  PB-O1-Final.
019200     open     output PB-TS-Jenkins PB-TS-Chojnacky
019300                     PB-TS-Annighofer.
019400     perform  aa200-Prime-Cursor thru aa200-Exit.
019500*
019600     perform  aa300-Next-Plot thru aa300-Exit
019700         until not WS-Fin-Valid.
019800*
019900     close    PB-O1-Final.
020000     close    PB-TS-Jenkins PB-TS-Chojnacky PB-TS-Annighofer.
020100*
020200     if       WPB-Verbose-Run
020300              display Prog-Name " complete - " WS-O4-Rows-Written
020400                      " plot time-series rows written, per allometry"
020500     end-if.
020600     goback.
020700*
020800 aa000-Exit.  exit section.
020900*
021000 aa100-Scan-Global-Span       section.
021100***********************************
021200*
021300* pass 1 - the O4 year columns run the same span for every
021400* plot, so the earliest/latest survey year has to be known
021500* before any plot row can be built.
021600*
021700     open     input  PB-O1-Final.
021800     perform  aa150-Scan-One-Row thru aa150-Exit
021900         until WS-Fin-Eof.
022000     close    PB-O1-Final.
022100     set      WS-Fin-Eof-Sw to "N".
022200*
022300 aa100-Exit.  exit section.
022400*
022500 aa150-Scan-One-Row.
022600     read     PB-O1-Final
022700         at end
022800              set  WS-Fin-Eof to true
022900         not at end
023000              if   not WS-First-Row-Seen
023100                   move PB-Pbr-Year to WS-Global-Min-Year
023200                   move PB-Pbr-Year to WS-Global-Max-Year
023300                   set  WS-First-Row-Seen to true
023400              else
023500                   if  PB-Pbr-Year < WS-Global-Min-Year
023600                       move PB-Pbr-Year to WS-Global-Min-Year
023700                   end-if
023800                   if  PB-Pbr-Year > WS-Global-Max-Year
023900                       move PB-Pbr-Year to WS-Global-Max-Year
024000                   end-if
024100              end-if
024200     end-read.
024300*
024400 aa150-Exit.  exit.
024500*
024600 aa200-Prime-Cursor.
024700     set      WS-Fin-Valid-Sw to "N".
024800     read     PB-O1-Final
024900         at end
025000              set  WS-Fin-Eof to true
025100         not at end
025200              move PB-Plot-Biomass-Record to WS-Fin-Buffer
025300              set  WS-Fin-Valid to "Y"
025400     end-read.
025500*
025600 aa200-Exit.  exit.
025700*
025800 aa300-Next-Plot              section.
025900***********************************
026000*
026100* buffer every final-O1 row sharing the buffered row's plot id,
026200* then build and write all three allometries' series at once.
026300*
026400     move     WPB-Finb-Site-Id     to WS-Cur-Site-Id.
026500     move     WPB-Finb-Plot-Id     to WS-Cur-Plot-Id.
026600     move     WPB-Finb-Plot-Area-M2 to WS-Cur-Plot-Area.
026700     move     zero to WPB-Plot-Row-Count.
026800*
026900     perform  bb020-Next-Stage-Row thru bb020-Exit
027000         until not WS-Fin-Valid
027100            or WPB-Finb-Plot-Id not = WS-Cur-Plot-Id.
027200*
027300     if       WPB-Plot-Row-Count > 0
027400              move WPB-Buf-Year(1) to WS-Plot-Min-Year
027500              move WPB-Buf-Year(WPB-Plot-Row-Count)
027600                                    to WS-Plot-Max-Year
027700              perform bb100-Build-One-Series thru bb100-Exit
027800     end-if.
027900*
028000 aa300-Exit.  exit section.
028100*
028200 bb020-Next-Stage-Row.
028300     if       WPB-Plot-Row-Count >= 50
028400              display PB014 " " WS-Cur-Plot-Id
028500     else
028600              add  1 to WPB-Plot-Row-Count
028700              set  Buf-Ix to WPB-Plot-Row-Count
028800              move WPB-Finb-Year             to
028900                          WPB-Buf-Year(Buf-Ix)
029000              move WPB-Finb-Total-Jenkins     to
029100                          WPB-Buf-Total-Jenkins(Buf-Ix)
029200              move WPB-Finb-Total-Chojnacky   to
029300                          WPB-Buf-Total-Chojnacky(Buf-Ix)
029400              move WPB-Finb-Total-Annighofer  to
029500                          WPB-Buf-Total-Annighofer(Buf-Ix)
029600     end-if.
029700     read     PB-O1-Final
029800         at end
029900              set  WS-Fin-Eof to true
030000              set  WS-Fin-Valid-Sw to "N"
030100         not at end
030200              move PB-Plot-Biomass-Record to WS-Fin-Buffer
030300     end-read.
030400*
030500 bb020-Exit.  exit.
030600*
030700 bb100-Build-One-Series       section.
030800***********************************
030900*
031000* BR - U5: one pass per allometry column; same interpolation
031100* rule, different total-column source.
031200*
031300* WPB-Col-No tells cc100-Fill-Series which of the three total
031400* columns buffered back in aa300 to read the series from -
031500* running that paragraph three times with only the column
031600* number changed is simpler to maintain than writing the same
031700* fill logic out three separate times, and matches this shop's
031800* habit elsewhere in the system of driving a shared paragraph off
031900* a small selector field.
032000*
032100     move     1 to WPB-Col-No.
032200     perform  cc100-Fill-Series thru cc100-Exit.
032300     move     WPB-TS-Buffer to PB-Timeseries-Record.
032400     write    PB-Timeseries-Record.
032500     add      1 to WS-O4-Rows-Written.
032600*
032700     move     2 to WPB-Col-No.
032800     perform  cc100-Fill-Series thru cc100-Exit.
032900     move     WPB-TS-Buffer to PB-TS-Choj-Record.
033000     write    PB-TS-Choj-Record.
033100*
033200     move     3 to WPB-Col-No.
033300     perform  cc100-Fill-Series thru cc100-Exit.
033400     move     WPB-TS-Buffer to PB-TS-Ann-Record.
033500     write    PB-TS-Ann-Record.
033600*
033700 bb100-Exit.  exit section.
033800*
033900 cc100-Fill-Series.
034000     move     WS-Cur-Site-Id  to WPB-Tsb-Site-Id.
034100     move     WS-Cur-Plot-Id  to WPB-Tsb-Plot-Id.
034200     move     WS-Cur-Plot-Area to WPB-Tsb-Plot-Area-M2.
034300     move     WS-Global-Year-Count to WPB-Tsb-Year-Count.
034400*
034500     perform   dd100-Fill-One-Year thru dd100-Exit
034600         varying WS-Year-Offset from 1 by 1
034700            until WS-Year-Offset > WS-Global-Year-Count.
034800*
034900 cc100-Exit.  exit.
035000*
035100 dd100-Fill-One-Year.
035200*
035300* one calendar year's agb/change pair, for the column named by
035400* WPB-Col-No (1 Jenkins, 2 Chojnacky, 3 Annighofer).
035500*
035600     compute  WS-Target-Year =
035700                  WS-Global-Min-Year + WS-Year-Offset - 1.
035800     move     WS-Target-Year to WPB-Tsb-Year(WS-Year-Offset).
035900*
036000     if       WS-Target-Year < WS-Plot-Min-Year
036100            or WS-Target-Year > WS-Plot-Max-Year
036200              move "Y" to WPB-Tsb-Agb-Na-Sw(WS-Year-Offset)
036300              move zero to WPB-Tsb-Agb(WS-Year-Offset)
036400     else
036500              perform ee100-Locate-Bracket thru ee100-Exit
036600              perform ff100-Interpolate     thru ff100-Exit
036700     end-if.
036800*
036900     if       WS-Year-Offset = 1
037000        or    WPB-Tsb-Agb-Na-Sw(WS-Year-Offset) = "Y"
037100              move "Y" to WPB-Tsb-Change-Na-Sw(WS-Year-Offset)
037200              move zero to WPB-Tsb-Change(WS-Year-Offset)
037300     else
037400         if   WPB-Tsb-Agb-Na-Sw(WS-Year-Offset - 1) = "Y"
037500              move "Y" to WPB-Tsb-Change-Na-Sw(WS-Year-Offset)
037600              move zero to WPB-Tsb-Change(WS-Year-Offset)
037700         else
037800              compute WPB-Tsb-Change(WS-Year-Offset) =
037900                  WPB-Tsb-Agb(WS-Year-Offset)
038000                - WPB-Tsb-Agb(WS-Year-Offset - 1)
038100              move "N" to WPB-Tsb-Change-Na-Sw(WS-Year-Offset)
038200         end-if
038300     end-if.
038400*
038500* the target year is always within the plot's own span here,
038600* and the plot's first span year always lands on WS-Year-Offset
038700* one past the true first - guarded by the plot-span test above
038800* as well, so change is NA there regardless of this switch test.
038900*
039000     if       WS-Target-Year = WS-Plot-Min-Year
039100              move "Y" to WPB-Tsb-Change-Na-Sw(WS-Year-Offset)
039200              move zero to WPB-Tsb-Change(WS-Year-Offset)
039300     end-if.
039400*
039500 dd100-Exit.  exit.
039600*
039700 ee100-Locate-Bracket.
039800*
039900* nearest buffered survey year at-or-before, and at-or-after,
040000* the target year; the plot-span guard in dd100 means both
040100* always exist (possibly the same row).
040200*
040300     set      WS-Lo-Ix to 1.
040400     set      WS-Hi-Ix to WPB-Plot-Row-Count.
040500     perform   ee150-Check-Lo thru ee150-Exit
040600         varying Buf-Ix from 1 by 1
040700            until Buf-Ix > WPB-Plot-Row-Count.
040800     perform   ee160-Check-Hi thru ee160-Exit
040900         varying Buf-Ix from WPB-Plot-Row-Count by -1
041000            until Buf-Ix < 1.
041100*
041200 ee100-Exit.  exit.
041300*
041400 ee150-Check-Lo.
041500     if       WPB-Buf-Year(Buf-Ix) <= WS-Target-Year
041600              set  WS-Lo-Ix to Buf-Ix
041700     end-if.
041800*
041900 ee150-Exit.  exit.
042000*
042100 ee160-Check-Hi.
042200     if       WPB-Buf-Year(Buf-Ix) >= WS-Target-Year
042300              set  WS-Hi-Ix to Buf-Ix
042400     end-if.
042500*
042600 ee160-Exit.  exit.
042700*
042800 ff100-Interpolate.
042900     move     "N" to WPB-Tsb-Agb-Na-Sw(WS-Year-Offset).
043000     if       WPB-Buf-Year(WS-Lo-Ix) = WS-Target-Year
043100              evaluate WPB-Col-No
043200                  when 1
043300                      move WPB-Buf-Total-Jenkins(WS-Lo-Ix)
043400                                  to WPB-Tsb-Agb(WS-Year-Offset)
043500                  when 2
043600                      move WPB-Buf-Total-Chojnacky(WS-Lo-Ix)
043700                                  to WPB-Tsb-Agb(WS-Year-Offset)
043800                  when 3
043900                      move WPB-Buf-Total-Annighofer(WS-Lo-Ix)
044000                                  to WPB-Tsb-Agb(WS-Year-Offset)
044100              end-evaluate
044200     else
044300         if   WS-Lo-Ix = WS-Hi-Ix
044400              evaluate WPB-Col-No
044500                  when 1
044600                      move WPB-Buf-Total-Jenkins(WS-Lo-Ix)
044700                                  to WPB-Tsb-Agb(WS-Year-Offset)
044800                  when 2
044900                      move WPB-Buf-Total-Chojnacky(WS-Lo-Ix)
045000                                  to WPB-Tsb-Agb(WS-Year-Offset)
045100                  when 3
045200                      move WPB-Buf-Total-Annighofer(WS-Lo-Ix)
045300                                  to WPB-Tsb-Agb(WS-Year-Offset)
045400              end-evaluate
045500         else
045600              evaluate WPB-Col-No
045700                  when 1
045800                      compute WPB-Tsb-Agb(WS-Year-Offset) =
045900                          WPB-Buf-Total-Jenkins(WS-Lo-Ix)
046000                        + (WPB-Buf-Total-Jenkins(WS-Hi-Ix)
046100                         - WPB-Buf-Total-Jenkins(WS-Lo-Ix))
046200                        * (WS-Target-Year - WPB-Buf-Year(WS-Lo-Ix))
046300                        / (WPB-Buf-Year(WS-Hi-Ix)
046400                         - WPB-Buf-Year(WS-Lo-Ix))
046500                  when 2
046600                      compute WPB-Tsb-Agb(WS-Year-Offset) =
046700                          WPB-Buf-Total-Chojnacky(WS-Lo-Ix)
046800                        + (WPB-Buf-Total-Chojnacky(WS-Hi-Ix)
046900                         - WPB-Buf-Total-Chojnacky(WS-Lo-Ix))
047000                        * (WS-Target-Year - WPB-Buf-Year(WS-Lo-Ix))
047100                        / (WPB-Buf-Year(WS-Hi-Ix)
047200                         - WPB-Buf-Year(WS-Lo-Ix))
047300                  when 3
047400                      compute WPB-Tsb-Agb(WS-Year-Offset) =
047500                          WPB-Buf-Total-Annighofer(WS-Lo-Ix)
047600                        + (WPB-Buf-Total-Annighofer(WS-Hi-Ix)
047700                         - WPB-Buf-Total-Annighofer(WS-Lo-Ix))
047800                        * (WS-Target-Year - WPB-Buf-Year(WS-Lo-Ix))
047900                        / (WPB-Buf-Year(WS-Hi-Ix)
048000                         - WPB-Buf-Year(WS-Lo-Ix))
048100              end-evaluate
048200         end-if
048300     end-if.
048400*
048500 ff100-Exit.  exit.
