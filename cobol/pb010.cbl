000100****************************************************
000200*                                                    *
000300*      PLOT BIOMASS DENSITY  -  DATA MERGE PHASE     *
000400*                                                    *
000500****************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             pb010.
001100 author.                 r.t. holloway.
001200 installation.           cascade forest mensuration laboratory.
001300 date-written.           march 1984.
001400 date-compiled.
001500 security.               local use only.
001600*
001700*    Remarks.           Pivots the long-form biomass-estimate
001800*                       table to wide form, joins it onto the
001900*                       stem survey records by individual and
002000*                       date, derives the survey year from the
002100*                       event id, builds the authoritative
002200*                       plot-year list and resolves a plot area
002300*                       for every plot on that list.
002400*
002500*    Called modules.    none.
002600*
002700*    Files used.        pb-stem-file (r1), pb-biomass-file (r2),
002800*                       pb-plot-master-file (r3),
002900*                       pb-plot-year-file (r4).  writes
003000*                       work-merged, work-plotyr, work-plotarea.
003100*
003200*    Error messages used.
003300*                       pb003, pb004, pb005, pb006, sy002.
003400*
003500* Changes:
003600* 22/03/84 rth          Created - single allometry (Jenkins).
003700* 14/08/91 jf           Added the Chojnacky pivot column and the
003800*                       plot-area fallback to sampled area
003900*                       (Hollow Creek plots had no master record).
004000* 14/08/98 do      .01  Y2K - year derivation now takes the last
004100*                       4 characters of the event id as ccyy,
004200*                       previously assumed a 2-digit trailing year.
004300* 18/02/03 lv      1.0  Rewrite - added the Annighofer pivot
004400*                       column, moved the merge to a sequential
004500*                       work file so pb020 no longer re-reads
004600*                       r1/r2 itself.
004700* 02/05/04 lv      1.1  Plot-area table widened to 2000 entries
004800*                       after the Klamath expansion.
004900* 11/10/04 lv      1.2  Merge and plot-year work files now run
005000*                       through SORT instead of the in-memory
005100*                       insertion scheme pb010 used up to 1.1 -
005200*                       the Sawtooth site run was overflowing the
005300*                       old 3000-row working table.
005400* 19/10/04 lv      1.3  aa110-Read-Biomass now honors the PBCTL
005500*                       site filter on the r2 pivot read - a
005600*                       single-site re-run was pivoting every
005700*                       site's biomass rows regardless; slow, but
005800*                       never caught because it still answered
005900*                       correctly for the requested site.
006000*
006100 environment             division.
006200*================================
006300*
006400 copy "envdiv.cob".
006500 input-output            section.
006600 file-control.
006700     select PB-Stem-File     assign to "STEMFILE"
006800            organization     line sequential
006900            file status      PB-Stem-Status.
007000     select PB-Biomass-File  assign to "BIOMFILE"
007100            organization     line sequential
007200            file status      PB-Biom-Status.
007300     select PB-Plot-Mast-File assign to "PLOTMAST"
007400            organization     line sequential
007500            file status      PB-Plm-Status.
007600     select PB-Plot-Year-File assign to "PLOTYEAR"
007700            organization     line sequential
007800            file status      PB-Ply-Status.
007900     select PB-Merged-Temp   assign to "MRGTEMP"
008000            organization     line sequential
008100            file status      WS-Work-Status.
008200     select PB-Merged-Work   assign to "MRGWORK"
008300            organization     line sequential
008400            file status      WS-Work-Status.
008500     select PB-Plotyr-Temp   assign to "PLYTEMP"
008600            organization     line sequential
008700            file status      WS-Work-Status.
008800     select PB-Plotyr-Sorted assign to "PLYSORT"
008900            organization     line sequential
009000            file status      WS-Work-Status.
009100     select PB-Plotyr-Work   assign to "PLYWORK"
009200            organization     line sequential
009300            file status      WS-Work-Status.
009400     select PB-Plotarea-Work assign to "PARWORK"
009500            organization     line sequential
009600            file status      WS-Work-Status.
009700     select PB-Sort-Merge    assign to "SRTMRG".
009800     select PB-Sort-Plotyr   assign to "SRTPLY".
009900*
010000 data                    division.
010100*================================
010200*
010300 file section.
010400*
010500 fd  PB-Stem-File.
010600 copy "wpbr1.cob".
010700*
010800 fd  PB-Biomass-File.
010900 copy "wpbr2.cob".
011000*
011100 fd  PB-Plot-Mast-File.
011200 copy "wpbr3.cob".
011300*
011400 fd  PB-Plot-Year-File.
011500 copy "wpbr4.cob".
011600*
011700* merge work files - the typed layout (wpbwk1.cob) is held only
011800* in working storage; the temp and final files on disk are
011900* treated as plain byte images so this program and the sort
012000* key description below do not collide on PB-Mrg- data names.
012100*
012200 fd  PB-Merged-Temp.
012300 01  PB-Mtp-Record            pic x(170).
012400*
012500 fd  PB-Merged-Work.
012600 01  PB-Mwk-Record            pic x(170).
012700*
012800 sd  PB-Sort-Merge.
012900 01  PB-Sm-Group.
013000 copy "wpbwk1.cob" replacing ==PB-Merged-Record== by ==Pb-Sm-Dummy==,
013100                             ==PB-Mrg-==          by ==PB-Sm-==.
013200*
013300* plot-year work files - same treatment.  PB-Plot-Year-Record
013400* (from the r4 FD above) is reused as the one typed scratch area
013500* for decoding these raw images; it is safe to reuse once the
013600* r4 input file itself has been closed.
013700*
013800 fd  PB-Plotyr-Temp.
013900 01  PB-Plt-Record            pic x(50).
014000*
014100 fd  PB-Plotyr-Sorted.
014200 01  PB-Pls-Record            pic x(50).
014300*
014400 fd  PB-Plotyr-Work.
014500 01  PB-Plw-Record            pic x(50).
014600*
014700 sd  PB-Sort-Plotyr.
014800 01  PB-Sp-Group.
014900 copy "wpbr4.cob" replacing ==PB-Plot-Year-Record== by ==Pb-Sp-Dummy==,
015000                            ==PB-Ply-==              by ==PB-Sp-==.
015100*
015200 fd  PB-Plotarea-Work.
015300 copy "wpbwk3.cob".
015400*
015500 working-storage section.
015600*-----------------------
015700 77  Prog-Name                pic x(15) value "PB010  (1.3)".
015800*
015900 01  WS-File-Statuses.
016000     03  PB-Stem-Status       pic xx value zero.
016100     03  PB-Biom-Status       pic xx value zero.
016200     03  PB-Plm-Status        pic xx value zero.
016300     03  PB-Ply-Status        pic xx value zero.
016400     03  WS-Work-Status       pic xx value zero.
016500*
016600 copy "wpbfnct.cob".
016700 copy "wpbmsgs.cob".
016800*
016900* ----  the merge build area - moved to PB-Mtp-Record before
017000*       each write of the unsorted merge temp file.
017100*
017200 01  WPB-Merged-Record.
017300 copy "wpbwk1.cob" replacing ==PB-Merged-Record== by ==Wpb-Mrg-Dummy==.
017400*
017500* ----  in-memory pivot table built from r2 (biomass estimates)
017600*
017700 01  WPB-Pivot-Count          pic 9(5) comp value zero.
017800 01  WPB-Pivot-Table.
017900     03  WPB-Piv-Entry        occurs 8000 times
018000                              indexed by Piv-Ix.
018100         05  WPB-Piv-Individual-Id  pic x(24).
018200         05  WPB-Piv-Date           pic x(10).
018300         05  WPB-Piv-Jenkins        pic s9(7)v999 comp-3.
018400         05  WPB-Piv-Jenkins-Sw     pic x value "Y".
018500         05  WPB-Piv-Chojnacky      pic s9(7)v999 comp-3.
018600         05  WPB-Piv-Chojnacky-Sw   pic x value "Y".
018700         05  WPB-Piv-Annighofer     pic s9(7)v999 comp-3.
018800         05  WPB-Piv-Annighofer-Sw  pic x value "Y".
018900*
019000* ----  in-memory plot-master table (r3), used when resolving
019100*       plot area during the plot-year control break.
019200*
019300 01  WPB-Plotmast-Count       pic 9(5) comp value zero.
019400 01  WPB-Plotmast-Table.
019500     03  WPB-Plm-Entry        occurs 2000 times
019600                              indexed by Plm-Ix.
019700         05  WPB-Plm-Plot-Id      pic x(8).
019800         05  WPB-Plm-Site-Id      pic x(4).
019900         05  WPB-Plm-Area         pic 9(6) comp-3.
020000         05  WPB-Plm-Area-Sw      pic x.
020100*
020200 01  WS-Found-Sw              pic x value "N".
020300     88  WS-Found              value "Y".
020400 01  WS-Eof-Switches.
020500     03  WS-Stem-Eof-Sw       pic x value "N".
020600         88  WS-Stem-Eof      value "Y".
020700     03  WS-Biom-Eof-Sw       pic x value "N".
020800         88  WS-Biom-Eof      value "Y".
020900     03  WS-Plm-Eof-Sw        pic x value "N".
021000         88  WS-Plm-Eof       value "Y".
021100     03  WS-Ply-Eof-Sw        pic x value "N".
021200         88  WS-Ply-Eof       value "Y".
021300     03  WS-Plyr1-Eof-Sw      pic x value "N".
021400         88  WS-Plyr1-Eof     value "Y".
021500*
021600 01  WS-Misc.
021700     03  WS-Num-Year          pic 9(4) comp.
021800     03  WS-Event-Tail        pic x(4).
021900     03  WS-First-Break-Sw    pic x value "Y".
022000     03  WS-Cur-Plot-Id       pic x(8) value spaces.
022100     03  WS-Cur-Year          pic 9(4) comp value zero.
022200     03  WS-Fallback-Area     pic 9(6) comp-3.
022300     03  WS-Fallback-Found-Sw pic x value "N".
022400         88  WS-Fallback-Found value "Y".
022500     03  WS-Stem-Cnt          pic 9(7) comp value zero.
022600     03  WS-Biom-Cnt          pic 9(7) comp value zero.
022700     03  WS-Merged-Cnt        pic 9(7) comp value zero.
022800     03  WS-Plotyr-Cnt        pic 9(7) comp value zero.
022900     03  WS-Plotarea-Cnt      pic 9(7) comp value zero.
023000*
023100 linkage section.
023200****************
023300*
023400 copy "wpbcall.cob".
023500*
023600 procedure  division using WPB-Calling-Data.
023700*========================================
023800*
023900 aa000-Main                  section.
024000***********************************
024100*
024200* first program in the chain - does the housekeeping the rest
024300* of the system assumes is already done: pivots the long-form
024400* biomass readings (one row per individual/date/allometry) into
024500* one wide row per individual/date with all three allometry
024600* columns side by side, folds that together with the stem
024700* measurements into a single merge-work file, sorts it into
024800* plot/year/individual order so pb020 can walk it with a simple
024900* look-ahead cursor, and derives the plot-year and plot-area work
025000* files pb020 reads its two other cursors from.  every later
025100* program in the system takes the sort order this step produces
025200* as a given - none of them re-sorts anything.
025300     if       WPB-Verbose-Run
025400              display Prog-Name " starting"
025500     end-if.
025600     perform  aa100-Build-Pivot-Table thru aa100-Exit.
025700     perform  aa200-Merge-Stems       thru aa200-Exit.
025800     perform  aa300-Sort-Merged       thru aa300-Exit.
025900     perform  aa400-Build-Plotyr      thru aa400-Exit.
026000     perform  aa500-Build-Plotarea    thru aa500-Exit.
026100     if       WPB-Verbose-Run
026200              display Prog-Name " complete - "
026300                      WS-Merged-Cnt   " merged stem rows, "
026400                      WS-Plotyr-Cnt   " plot-years, "
026500                      WS-Plotarea-Cnt " plot areas resolved"
026600     end-if.
026700     goback.
026800*
026900 aa000-Exit.  exit section.
027000*
027100 aa100-Build-Pivot-Table     section.
027200***************************************
027300*
027400* U1 step 1 - pivot r2 long form to wide, first value wins on
027500* a duplicate (individualID,date,allometry) triple.
027600*
027700     open     input PB-Biomass-File.
027800     if       PB-Biom-Status not = "00"
027900              display SY002 "BIOMFILE"
028000              go to aa100-Exit.
028100     perform  aa110-Read-Biomass thru aa110-Exit
028200              until WS-Biom-Eof.
028300     close    PB-Biomass-File.
028400*
028500 aa100-Exit.  exit section.
028600*
028700 aa110-Read-Biomass.
028800     read     PB-Biomass-File
028900         at end
029000              set  WS-Biom-Eof to true
029100         not at end
029200              add  1 to WS-Biom-Cnt
029300              if   WPB-All-Sites
029400               or  PB-Bio-Site-Id = WPB-Call-Site-Id
029500                   perform aa120-Post-Pivot thru aa120-Exit
029600              end-if
029700     end-read.
029800*
029900 aa110-Exit.  exit.
030000*
030100 aa120-Post-Pivot.
030200*
030300* linear search the pivot table for this (individualID,date).
030400*
030500     set      WS-Found-Sw to "N".
030600     set      Piv-Ix to 1.
030700     search    WPB-Piv-Entry varying Piv-Ix
030800              at end
030900                   continue
031000              when WPB-Piv-Individual-Id(Piv-Ix) = PB-Bio-Individual-Id
031100               and WPB-Piv-Date(Piv-Ix)          = PB-Bio-Date
031200                   set  WS-Found to "Y"
031300     end-search.
031400     if       not WS-Found
031500              add  1 to WPB-Pivot-Count
031600              set  Piv-Ix to WPB-Pivot-Count
031700              move PB-Bio-Individual-Id to WPB-Piv-Individual-Id(Piv-Ix)
031800              move PB-Bio-Date          to WPB-Piv-Date(Piv-Ix)
031900              move "Y" to WPB-Piv-Jenkins-Sw(Piv-Ix)
032000              move "Y" to WPB-Piv-Chojnacky-Sw(Piv-Ix)
032100              move "Y" to WPB-Piv-Annighofer-Sw(Piv-Ix)
032200     end-if.
032300*
032400     if       PB-Bio-Is-Jenkins and WPB-Piv-Jenkins-Sw(Piv-Ix) = "Y"
032500              move PB-Bio-Agb-Na-Sw to WPB-Piv-Jenkins-Sw(Piv-Ix)
032600              move PB-Bio-Agb-Kg    to WPB-Piv-Jenkins(Piv-Ix)
032700     end-if.
032800     if       PB-Bio-Is-Chojnacky and WPB-Piv-Chojnacky-Sw(Piv-Ix) = "Y"
032900              move PB-Bio-Agb-Na-Sw to WPB-Piv-Chojnacky-Sw(Piv-Ix)
033000              move PB-Bio-Agb-Kg    to WPB-Piv-Chojnacky(Piv-Ix)
033100     end-if.
033200     if       PB-Bio-Is-Annighofer and WPB-Piv-Annighofer-Sw(Piv-Ix) = "Y"
033300              move PB-Bio-Agb-Na-Sw to WPB-Piv-Annighofer-Sw(Piv-Ix)
033400              move PB-Bio-Agb-Kg    to WPB-Piv-Annighofer(Piv-Ix)
033500     end-if.
033600*
033700 aa120-Exit.  exit.
033800*
033900 aa200-Merge-Stems           section.
034000***************************************
034100*
034200* U1 step 2/3 - left join pivoted biomass onto every stem record,
034300* derive the survey year from the last 4 characters of the
034400* event id.
034500*
034600     open     input PB-Stem-File.
034700     if       PB-Stem-Status not = "00"
034800              display SY002 "STEMFILE"
034900              go to aa200-Exit.
035000     open     output PB-Merged-Temp.
035100     perform  aa210-Read-Stem thru aa210-Exit
035200              until WS-Stem-Eof.
035300     close    PB-Stem-File.
035400     close    PB-Merged-Temp.
035500*
035600 aa200-Exit.  exit section.
035700*
035800 aa210-Read-Stem.
035900     read     PB-Stem-File
036000         at end
036100              set  WS-Stem-Eof to true
036200         not at end
036300              add  1 to WS-Stem-Cnt
036400              perform aa220-Emit-Merged thru aa220-Exit
036500     end-read.
036600*
036700 aa210-Exit.  exit.
036800*
036900 aa220-Emit-Merged.
037000     initialize WPB-Merged-Record.
037100*
037200     move     PB-Stem-Event-Id(13:4) to WS-Event-Tail.
037300     move     WS-Event-Tail          to WS-Num-Year.
037400*
037500     move     PB-Stem-Individual-Id to PB-Mrg-Individual-Id.
037600     move     PB-Stem-Event-Id      to PB-Mrg-Event-Id.
037700     move     PB-Stem-Plot-Id       to PB-Mrg-Plot-Id.
037800     move     PB-Stem-Date          to PB-Mrg-Date.
037900     move     WS-Num-Year           to PB-Mrg-Year.
038000     move     PB-Stem-Growth-Form   to PB-Mrg-Growth-Form.
038100     move     PB-Stem-Diameter      to PB-Mrg-Diameter.
038200     move     PB-Stem-Diam-Na-Sw    to PB-Mrg-Diam-Na-Sw.
038300     move     PB-Stem-Height        to PB-Mrg-Height.
038400     move     PB-Stem-Height-Na-Sw  to PB-Mrg-Height-Na-Sw.
038500     move     PB-Stem-Status        to PB-Mrg-Status.
038600     move     PB-Stem-Status-Na-Sw  to PB-Mrg-Status-Na-Sw.
038700     move     "Y" to PB-Mrg-Agb-Jenkins-Na-Sw.
038800     move     "Y" to PB-Mrg-Agb-Chojnacky-Na-Sw.
038900     move     "Y" to PB-Mrg-Agb-Annighofer-Na-Sw.
039000*
039100     set      WS-Found-Sw to "N".
039200     set      Piv-Ix to 1.
039300     search    WPB-Piv-Entry varying Piv-Ix
039400              at end
039500                   continue
039600              when WPB-Piv-Individual-Id(Piv-Ix) = PB-Stem-Individual-Id
039700               and WPB-Piv-Date(Piv-Ix)          = PB-Stem-Date
039800                   set  WS-Found to "Y"
039900     end-search.
040000     if       WS-Found
040100              move WPB-Piv-Jenkins-Sw(Piv-Ix)    to PB-Mrg-Agb-Jenkins-Na-Sw
040200              move WPB-Piv-Jenkins(Piv-Ix)       to PB-Mrg-Agb-Jenkins
040300              move WPB-Piv-Chojnacky-Sw(Piv-Ix)  to PB-Mrg-Agb-Chojnacky-Na-Sw
040400              move WPB-Piv-Chojnacky(Piv-Ix)     to PB-Mrg-Agb-Chojnacky
040500              move WPB-Piv-Annighofer-Sw(Piv-Ix) to PB-Mrg-Agb-Annighofer-Na-Sw
040600              move WPB-Piv-Annighofer(Piv-Ix)    to PB-Mrg-Agb-Annighofer
040700     end-if.
040800*
040900     move     WPB-Merged-Record to PB-Mtp-Record.
041000     write    PB-Mtp-Record.
041100     add      1 to WS-Merged-Cnt.
041200*
041300 aa220-Exit.  exit.
041400*
041500 aa300-Sort-Merged           section.
041600***************************************
041700*
041800* order the merged work file by plot, individual, year so pb020
041900* can control-break on plotID.
042000*
042100     sort     PB-Sort-Merge
042200              on ascending key PB-Sm-Plot-Id
042300                               PB-Sm-Individual-Id
042400                               PB-Sm-Year
042500              using  PB-Merged-Temp
042600              giving PB-Merged-Work.
042700*
042800 aa300-Exit.  exit section.
042900*
043000 aa400-Build-Plotyr          section.
043100***************************************
043200*
043300* U1 step 4 - derive year, then de-duplicate (plotID,year).
043400*
043500     open     input  PB-Plot-Year-File.
043600     if       PB-Ply-Status not = "00"
043700              display SY002 "PLOTYEAR"
043800              go to aa400-Exit.
043900     open     output PB-Plotyr-Temp.
044000     perform  aa410-Read-Plotyr-Raw thru aa410-Exit
044100              until WS-Ply-Eof.
044200     close    PB-Plotyr-Temp.
044300*
044400     sort     PB-Sort-Plotyr
044500              on ascending key PB-Sp-Plot-Id PB-Sp-Year
044600              using  PB-Plotyr-Temp
044700              giving PB-Plotyr-Sorted.
044800*
044900     open     input  PB-Plotyr-Sorted.
045000     open     output PB-Plotyr-Work.
045100     move     "Y" to WS-First-Break-Sw.
045200     perform  aa420-Read-Plotyr-Sorted thru aa420-Exit
045300              until WS-Plyr1-Eof.
045400     close    PB-Plot-Year-File.
045500     close    PB-Plotyr-Sorted.
045600     close    PB-Plotyr-Work.
045700*
045800 aa400-Exit.  exit section.
045900*
046000 aa410-Read-Plotyr-Raw.
046100     read     PB-Plot-Year-File
046200         at end
046300              set  WS-Ply-Eof to true
046400         not at end
046500              move PB-Ply-Event-Id(13:4) to WS-Event-Tail
046600              move WS-Event-Tail         to PB-Ply-Year
046700              move PB-Plot-Year-Record   to PB-Plt-Record
046800              write PB-Plt-Record
046900     end-read.
047000*
047100 aa410-Exit.  exit.
047200*
047300 aa420-Read-Plotyr-Sorted.
047400*
047500* PB-Plot-Year-File is closed by this point - its record area
047600* (PB-Plot-Year-Record) is reused here purely as a typed scratch
047700* buffer for decoding the sorted image.
047800*
047900     read     PB-Plotyr-Sorted
048000         at end
048100              set  WS-Plyr1-Eof to true
048200         not at end
048300              move PB-Pls-Record to PB-Plot-Year-Record
048400              if   WS-First-Break-Sw = "Y"
048500                   or PB-Ply-Plot-Id not = WS-Cur-Plot-Id
048600                   or PB-Ply-Year     not = WS-Cur-Year
048700                   move "N" to WS-First-Break-Sw
048800                   move PB-Ply-Plot-Id to WS-Cur-Plot-Id
048900                   move PB-Ply-Year    to WS-Cur-Year
049000                   move PB-Plot-Year-Record to PB-Plw-Record
049100                   write PB-Plw-Record
049200                   add  1 to WS-Plotyr-Cnt
049300              end-if
049400     end-read.
049500*
049600 aa420-Exit.  exit.
049700*
049800 aa500-Build-Plotarea        section.
049900***************************************
050000*
050100* U1 step 5 - plot area = master size, else first sampled tree
050200* area for that plot, else skip the plot.
050300*
050400     perform  aa510-Load-Plotmast thru aa510-Exit.
050500*
050600     open     input  PB-Plotyr-Work.
050700     open     output PB-Plotarea-Work.
050800     move     "Y" to WS-First-Break-Sw.
050900     move     zero to WS-Fallback-Area.
051000     move     "N" to WS-Fallback-Found-Sw.
051100     perform  aa520-Read-For-Area thru aa520-Exit
051200              until WS-Ply-Eof.
051300     close    PB-Plotyr-Work.
051400     close    PB-Plotarea-Work.
051500*
051600 aa500-Exit.  exit section.
051700*
051800 aa510-Load-Plotmast.
051900     move     zero to WPB-Plotmast-Count.
052000     set      WS-Plm-Eof-Sw to "N".
052100     open     input PB-Plot-Mast-File.
052200     if       PB-Plm-Status not = "00"
052300              display SY002 "PLOTMAST"
052400              go to aa510-Exit.
052500     perform  aa515-Load-One-Plotmast thru aa515-Exit
052600              until WS-Plm-Eof.
052700     close    PB-Plot-Mast-File.
052800*
052900 aa510-Exit.  exit.
053000*
053100 aa515-Load-One-Plotmast.
053200     read     PB-Plot-Mast-File
053300         at end
053400              set  WS-Plm-Eof to true
053500         not at end
053600              add  1 to WPB-Plotmast-Count
053700              set  Plm-Ix to WPB-Plotmast-Count
053800              move PB-Plm-Plot-Id      to WPB-Plm-Plot-Id(Plm-Ix)
053900              move PB-Plm-Site-Id      to WPB-Plm-Site-Id(Plm-Ix)
054000              move PB-Plm-Plot-Size-M2 to WPB-Plm-Area(Plm-Ix)
054100              move PB-Plm-Plot-Size-Na-Sw
054200                             to WPB-Plm-Area-Sw(Plm-Ix)
054300     end-read.
054400*
054500 aa515-Exit.  exit.
054600*
054700 aa520-Read-For-Area.
054800*
054900* PB-Plot-Year-Record is, again, reused purely as a typed
055000* scratch decode area for the plotyr work-file image.
055100*
055200     read     PB-Plotyr-Work
055300         at end
055400              set  WS-Ply-Eof to true
055500              if   WS-First-Break-Sw = "N"
055600                   perform aa540-Emit-Plotarea thru aa540-Exit
055700              end-if
055800         not at end
055900              move PB-Plw-Record to PB-Plot-Year-Record
056000              if   WS-First-Break-Sw = "Y"
056100                   or PB-Ply-Plot-Id not = WS-Cur-Plot-Id
056200                   if   WS-First-Break-Sw = "N"
056300                        perform aa540-Emit-Plotarea thru aa540-Exit
056400                   end-if
056500                   move "N" to WS-First-Break-Sw
056600                   move PB-Ply-Plot-Id to WS-Cur-Plot-Id
056700                   move zero to WS-Fallback-Area
056800                   move "N" to WS-Fallback-Found-Sw
056900              end-if
057000              if   not WS-Fallback-Found
057100               and PB-Ply-Area-Trees-Na-Sw not = "Y"
057200                   move PB-Ply-Area-Trees-M2 to WS-Fallback-Area
057300                   set  WS-Fallback-Found to "Y"
057400              end-if
057500     end-read.
057600*
057700 aa520-Exit.  exit.
057800*
057900 aa540-Emit-Plotarea.
058000     set      WS-Found-Sw to "N".
058100     set      Plm-Ix to 1.
058200     search    WPB-Plm-Entry varying Plm-Ix
058300              at end
058400                   continue
058500              when WPB-Plm-Plot-Id(Plm-Ix) = WS-Cur-Plot-Id
058600                   set  WS-Found to "Y"
058700     end-search.
058800*
058900     move     WS-Cur-Plot-Id to PB-Par-Plot-Id.
059000     move     "N" to PB-Par-Area-Na-Sw.
059100     if       WS-Found and WPB-Plm-Area-Sw(Plm-Ix) not = "Y"
059200              move WPB-Plm-Site-Id(Plm-Ix) to PB-Par-Site-Id
059300              move WPB-Plm-Area(Plm-Ix)    to PB-Par-Area-M2
059400              write PB-Plotarea-Record
059500              add  1 to WS-Plotarea-Cnt
059600     else
059700              if   WS-Found
059800                   move WPB-Plm-Site-Id(Plm-Ix) to PB-Par-Site-Id
059900              else
060000                   move spaces to PB-Par-Site-Id
060100              end-if
060200              if   WS-Fallback-Found
060300                   move WS-Fallback-Area to PB-Par-Area-M2
060400                   write PB-Plotarea-Record
060500                   add  1 to WS-Plotarea-Cnt
060600              else
060700                   display PB004
060800                   display PB005 " " PB006 WS-Cur-Plot-Id
060900              end-if
061000     end-if.
061100*
061200 aa540-Exit.  exit.
