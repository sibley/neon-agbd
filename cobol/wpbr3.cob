000100****************************************************
000200*  PB-PLOT-MASTER-RECORD - ONE RECORD PER PLOT        *
000300****************************************************
000400*  File size 40 bytes.
000500*
000600* 22/03/84 rth  - Created.
000700* 09/07/99 do   - Y2K review - no date fields present, no change.
000800*
000900 01  PB-Plot-Master-Record.
001000     03  PB-Plm-Plot-Id           pic x(8).
001100     03  PB-Plm-Site-Id           pic x(4).
001200     03  PB-Plm-Plot-Size-M2      pic 9(6) comp-3.
001300     03  PB-Plm-Plot-Size-Na-Sw   pic x.
001400         88  PB-Plm-Size-Missing  value "Y".
001500     03  PB-Plm-Plot-Type         pic x(12).
001600     03  filler                   pic x(9).
