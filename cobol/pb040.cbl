000100****************************************************
000200*                                                    *
000300*  PLOT BIOMASS DENSITY - UNACCOUNTED TREES          *
000400*                                                    *
000500****************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             pb040.
001100 author.                 j. fenstermaker.
001200 installation.           cascade forest mensuration laboratory.
001300 date-written.           may 1992.
001400 date-compiled.
001500 security.               local use only.
001600*
001700*    Remarks.           Flags trees the plot totals cannot
001800*                       account for: tagged individuals (R5)
001900*                       that were never measured (R1), and
002000*                       measured trees with a real diameter but
002100*                       no allometry estimate for any model in
002200*                       any survey year.  Feeds the per-plot
002300*                       unaccounted count pb050 folds into O1.
002400*
002500*    Called modules.    none.
002600*
002700*    Files used.        apparent-individual, apparent-mapping,
002800*                       plot-master, work-iyear (read);
002900*                       o2, work-unacctcnt (written).
003000*
003100*    Error messages used.
003200*                       pb010, pb013.
003300*
003400* Changes:
003500* 06/05/92 jf           Created, after Region Office asked why
003600*                       plot totals did not reconcile to the
003700*                       tag count.
003800* 11/10/98 do      .01  Y2K review - no 2-digit year fields here.
003900* 04/02/03 lv      1.0  Added the NO_ALLOMETRY check for the
004000*                       three-allometry model (UNMEASURED already
004100*                       existed).
004200* 14/03/07 lv      1.1  Starting/complete lines now gated on
004300*                       WPB-Verbose-Run - were printing on every
004400*                       run regardless of the PBCTL switch.
004500*
004600 environment             division.
004700*================================
004800*
004900 copy "envdiv.cob".
005000 input-output            section.
005100 file-control.
005200     select PB-Stem-File     assign to "STEMFILE"
005300            organization     line sequential
005400            file status      WS-Stem-Fstat.
005500     select PB-Mapping-File  assign to "MAPFILE"
005600            organization     line sequential
005700            file status      WS-Map-Fstat.
005800     select PB-Plot-Mast-File assign to "PLOTMAST"
005900            organization     line sequential
006000            file status      WS-Plm-Fstat.
006100     select PB-Iyear-Work    assign to "IYRWORK"
006200            organization     line sequential
006300            file status      WS-Iyr-Fstat.
006400     select PB-Unacct-File   assign to "O2UNACCT"
006500            organization     line sequential
006600            file status      WS-O2-Fstat.
006700     select PB-Unacctcnt-File assign to "UNCTWORK"
006800            organization     line sequential
006900            file status      WS-Unc-Fstat.
007000*
007100 data                    division.
007200*================================
007300*
007400 file section.
007500*
007600 fd  PB-Stem-File.
007700 copy "wpbr1.cob".
007800*
007900 fd  PB-Mapping-File.
008000 copy "wpbr5.cob".
008100*
008200 fd  PB-Plot-Mast-File.
008300 copy "wpbr3.cob".
008400*
008500 fd  PB-Iyear-Work.
008600 copy "wpbwk4.cob".
008700*
008800 fd  PB-Unacct-File.
008900 copy "wpbo2.cob".
009000*
009100 fd  PB-Unacctcnt-File.
009200 copy "wpbwk6.cob".
009300*
009400 working-storage section.
009500*-----------------------
009600 77  Prog-Name                pic x(15) value "PB040  (1.1)".
009700*
009800 01  WS-File-Statuses.
009900     03  WS-Stem-Fstat        pic xx value zero.
010000     03  WS-Map-Fstat         pic xx value zero.
010100     03  WS-Plm-Fstat         pic xx value zero.
010200     03  WS-Iyr-Fstat         pic xx value zero.
010300     03  WS-O2-Fstat          pic xx value zero.
010400     03  WS-Unc-Fstat         pic xx value zero.
010500*
010600 copy "wpbfnct.cob".
010700 copy "wpbmsgs.cob".
010800*
010900 01  WS-Eof-Switches.
011000     03  WS-Stem-Eof-Sw       pic x value "N".
011100         88  WS-Stem-Eof      value "Y".
011200     03  WS-Map-Eof-Sw        pic x value "N".
011300         88  WS-Map-Eof       value "Y".
011400     03  WS-Plm-Eof-Sw        pic x value "N".
011500         88  WS-Plm-Eof       value "Y".
011600     03  WS-Iyr-Eof-Sw        pic x value "N".
011700         88  WS-Iyr-Eof       value "Y".
011800*
011900* ----  distinct individual ids ever appearing in R1.
012000*
012100 01  WPB-R1-Indiv-Count        pic 9(5) comp value zero.
012200 01  WPB-R1-Indiv-Table.
012300     03  WPB-R1-Indiv-Entry    occurs 6000 times
012400                               indexed by R1i-Ix.
012500         05  WPB-R1-Individual-Id  pic x(24).
012600*
012700* ----  plot id -> site id, from the plot master.
012800*
012900 01  WPB-Plot-Site-Count        pic 9(5) comp value zero.
013000 01  WPB-Plot-Site-Table.
013100     03  WPB-Ps-Entry           occurs 2000 times
013200                                indexed by Ps-Ix.
013300         05  WPB-Ps-Plot-Id     pic x(8).
013400         05  WPB-Ps-Site-Id     pic x(4).
013500*
013600* ----  first (earliest-date) mapping record per individual.
013700*
013800 01  WPB-Map-Count              pic 9(5) comp value zero.
013900 01  WPB-Map-Table.
014000     03  WPB-Map-Entry          occurs 3000 times
014100                                indexed by Map-Ix.
014200         05  WPB-Map-Individual-Id  pic x(24).
014300         05  WPB-Map-Plot-Id        pic x(8).
014400         05  WPB-Map-First-Date     pic x(10).
014500         05  WPB-Map-Sci-Name       pic x(40).
014600         05  WPB-Map-Taxon-Id       pic x(12).
014700*
014800* ----  per-individual diameter/allometry flags, built from the
014900*       category-TREE rows of the individual-year grid.
015000*
015100 01  WPB-Nq-Count               pic 9(5) comp value zero.
015200 01  WPB-Nq-Table.
015300     03  WPB-Nq-Entry           occurs 6000 times
015400                                indexed by Nq-Ix.
015500         05  WPB-Nq-Individual-Id   pic x(24).
015600         05  WPB-Nq-Plot-Id         pic x(8).
015700         05  WPB-Nq-Site-Id         pic x(4).
015800         05  WPB-Nq-Any-Diam-Sw     pic x value "N".
015900         05  WPB-Nq-Any-Agb-Sw      pic x value "N".
016000*
016100* ----  per-plot unaccounted-tree counts.
016200*
016300 01  WPB-Unc-Count               pic 9(5) comp value zero.
016400 01  WPB-Unc-Table.
016500     03  WPB-Unc-Entry          occurs 2000 times
016600                                indexed by Unc-Ix.
016700         05  WPB-Unc-Plot-Id        pic x(8).
016800         05  WPB-Unc-Row-Count      pic 9(5) comp.
016900*
017000 01  WS-Found-Sw                 pic x value "N".
017100     88  WS-Found                 value "Y".
017200 01  WS-Counts.
017300     03  WS-O2-Rows-Written       pic 9(7) comp value zero.
017400*
017500 linkage section.
017600****************
017700*
017800 copy "wpbcall.cob".
017900 01  LK-Unacct-Cnt               pic 9(7) comp.
018000*
018100 procedure  division using WPB-Calling-Data LK-Unacct-Cnt.
018200*========================================
018300*
018400 aa000-Main                  section.
018500***********************************
018600*
018700* BR-12 - works out unaccounted mortality/recruitment: trees the
018800* plot master expected to still be standing (from the last
018900* known inventory) that never turn up as a measured TREE row in
019000* this cycle's individual-year work file, and trees whose
019100* allometry came back without a usable equation (no species
019200* group could be assigned).  four tables get loaded up front -
019300* plot master, stem roster, species mapping, and the scan of
019400* this cycle's individual-year rows - so the two emit paragraphs
019500* (bb100/bb200) can test each stem once against all three without
019600* re-reading any file mid-pass.  PB-Unacct-File is the detail
019700* row; PB-Unacctcnt-File rolls it up to one row per plot (cc100).
019800*
019900     if       WPB-Verbose-Run
020000              display Prog-Name " starting"
020100     end-if.
020200*
020300     open     input  PB-Plot-Mast-File.
020400     perform  aa100-Load-Plotmast thru aa100-Exit
020500         until WS-Plm-Eof.
020600     close    PB-Plot-Mast-File.
020700*
020800     open     input  PB-Stem-File.
020900     perform  aa200-Load-R1-Indiv thru aa200-Exit
021000         until WS-Stem-Eof.
021100     close    PB-Stem-File.
021200*
021300     open     input  PB-Mapping-File.
021400     perform  aa300-Load-Mapping  thru aa300-Exit
021500         until WS-Map-Eof.
021600     close    PB-Mapping-File.
021700*
021800     open     input  PB-Iyear-Work.
021900     perform  aa400-Scan-Iyear    thru aa400-Exit
022000         until WS-Iyr-Eof.
022100     close    PB-Iyear-Work.
022200*
022300     open     output PB-Unacct-File.
022400     perform  bb100-Emit-Unmeasured   thru bb100-Exit.
022500     perform  bb200-Emit-No-Allometry thru bb200-Exit.
022600     close    PB-Unacct-File.
022700*
022800     open     output PB-Unacctcnt-File.
022900     perform  cc100-Write-Counts thru cc100-Exit
023000         varying Unc-Ix from 1 by 1 until Unc-Ix > WPB-Unc-Count.
023100     close    PB-Unacctcnt-File.
023200*
023300     move     WS-O2-Rows-Written to LK-Unacct-Cnt.
023400     if       WPB-Verbose-Run
023500              display Prog-Name " complete - " WS-O2-Rows-Written
023600                      " unaccounted trees"
023700     end-if.
023800     goback.
023900*
024000 aa000-Exit.  exit section.
024100*
024200 aa100-Load-Plotmast.
024300     read     PB-Plot-Mast-File
024400         at end
024500              set  WS-Plm-Eof to true
024600         not at end
024700              if   WPB-Plot-Site-Count >= 2000
024800                   display PB010 " " PB-Plm-Plot-Id
024900              else
025000                   add  1 to WPB-Plot-Site-Count
025100                   set  Ps-Ix to WPB-Plot-Site-Count
025200                   move PB-Plm-Plot-Id to WPB-Ps-Plot-Id(Ps-Ix)
025300                   move PB-Plm-Site-Id to WPB-Ps-Site-Id(Ps-Ix)
025400              end-if
025500     end-read.
025600*
025700 aa100-Exit.  exit.
025800*
025900 aa200-Load-R1-Indiv.
026000     read     PB-Stem-File
026100         at end
026200              set  WS-Stem-Eof to true
026300         not at end
026400              perform dd100-Post-R1-Indiv thru dd100-Exit
026500     end-read.
026600*
026700 aa200-Exit.  exit.
026800*
026900 dd100-Post-R1-Indiv.
027000     set      WS-Found-Sw to "N".
027100     set      R1i-Ix to 1.
027200     search    WPB-R1-Indiv-Entry varying R1i-Ix
027300              at end
027400                   continue
027500              when WPB-R1-Individual-Id(R1i-Ix) = PB-Stem-Individual-Id
027600                   set  WS-Found to "Y"
027700     end-search.
027800     if       not WS-Found
027900              if   WPB-R1-Indiv-Count >= 6000
028000                   display PB010 " " PB-Stem-Individual-Id
028100              else
028200                   add  1 to WPB-R1-Indiv-Count
028300                   set  R1i-Ix to WPB-R1-Indiv-Count
028400                   move PB-Stem-Individual-Id
028500                                to WPB-R1-Individual-Id(R1i-Ix)
028600              end-if
028700     end-if.
028800*
028900 dd100-Exit.  exit.
029000*
029100 aa300-Load-Mapping.
029200     read     PB-Mapping-File
029300         at end
029400              set  WS-Map-Eof to true
029500         not at end
029600              perform ee100-Post-Mapping thru ee100-Exit
029700     end-read.
029800*
029900 aa300-Exit.  exit.
030000*
030100 ee100-Post-Mapping.
030200     set      WS-Found-Sw to "N".
030300     set      Map-Ix to 1.
030400     search    WPB-Map-Entry varying Map-Ix
030500              at end
030600                   continue
030700              when WPB-Map-Individual-Id(Map-Ix) = PB-Map-Individual-Id
030800                   set  WS-Found to "Y"
030900     end-search.
031000     if       not WS-Found
031100              if   WPB-Map-Count >= 3000
031200                   display PB013 " " PB-Map-Individual-Id
031300                   go to ee100-Exit
031400              end-if
031500              add  1 to WPB-Map-Count
031600              set  Map-Ix to WPB-Map-Count
031700              move PB-Map-Individual-Id to WPB-Map-Individual-Id(Map-Ix)
031800              move PB-Map-Plot-Id       to WPB-Map-Plot-Id(Map-Ix)
031900              move high-values          to WPB-Map-First-Date(Map-Ix)
032000     end-if.
032100     if       PB-Map-Date < WPB-Map-First-Date(Map-Ix)
032200              move PB-Map-Date      to WPB-Map-First-Date(Map-Ix)
032300              move PB-Map-Scientific-Name
032400                                    to WPB-Map-Sci-Name(Map-Ix)
032500              move PB-Map-Taxon-Id  to WPB-Map-Taxon-Id(Map-Ix)
032600     end-if.
032700*
032800 ee100-Exit.  exit.
032900*
033000 aa400-Scan-Iyear.
033100     read     PB-Iyear-Work
033200         at end
033300              set  WS-Iyr-Eof to true
033400         not at end
033500              if   PB-Iyr-Is-Tree
033600                   perform ff100-Post-Nq thru ff100-Exit
033700              end-if
033800     end-read.
033900*
034000 aa400-Exit.  exit.
034100*
034200 ff100-Post-Nq.
034300     set      WS-Found-Sw to "N".
034400     set      Nq-Ix to 1.
034500     search    WPB-Nq-Entry varying Nq-Ix
034600              at end
034700                   continue
034800              when WPB-Nq-Individual-Id(Nq-Ix) = PB-Iyr-Individual-Id
034900                   set  WS-Found to "Y"
035000     end-search.
035100     if       not WS-Found
035200              if   WPB-Nq-Count >= 6000
035300                   display PB010 " " PB-Iyr-Individual-Id
035400                   go to ff100-Exit
035500              end-if
035600              add  1 to WPB-Nq-Count
035700              set  Nq-Ix to WPB-Nq-Count
035800              move PB-Iyr-Individual-Id to WPB-Nq-Individual-Id(Nq-Ix)
035900              move PB-Iyr-Plot-Id       to WPB-Nq-Plot-Id(Nq-Ix)
036000              move PB-Iyr-Site-Id       to WPB-Nq-Site-Id(Nq-Ix)
036100     end-if.
036200     if       PB-Iyr-Diam-Na-Sw not = "Y"
036300              move "Y" to WPB-Nq-Any-Diam-Sw(Nq-Ix)
036400     end-if.
036500     if       PB-Iyr-Agb-Jenkins-Na-Sw not = "Y"
036600           or PB-Iyr-Agb-Chojnacky-Na-Sw not = "Y"
036700           or PB-Iyr-Agb-Annighofer-Na-Sw not = "Y"
036800              move "Y" to WPB-Nq-Any-Agb-Sw(Nq-Ix)
036900     end-if.
037000*
037100 ff100-Exit.  exit.
037200*
037300 bb100-Emit-Unmeasured        section.
037400***********************************
037500*
037600* every R5 individual never seen in R1.
037700*
037800* an individual tagged and mapped (R5) but never picked up by
037900* this cycle's stem roster (R1) is presumed dead/removed between
038000* inventories rather than simply missed by the field crew - BR-12
038100* treats "expected but absent" as the unaccounted-mortality case;
038200* a genuine field-crew skip would have to be corrected at the
038300* source data, this program has no way to tell the two apart.
038400*
038500     perform   ff200-Check-One-Mapping thru ff200-Exit
038600         varying Map-Ix from 1 by 1 until Map-Ix > WPB-Map-Count.
038700*
038800 bb100-Exit.  exit section.
038900*
039000 ff200-Check-One-Mapping.
039100     set      WS-Found-Sw to "N".
039200     set      R1i-Ix to 1.
039300     search    WPB-R1-Indiv-Entry varying R1i-Ix
039400              at end
039500                   continue
039600              when WPB-R1-Individual-Id(R1i-Ix)
039700                       = WPB-Map-Individual-Id(Map-Ix)
039800                   set  WS-Found to "Y"
039900     end-search.
040000     if       not WS-Found
040100              perform gg100-Write-Unmeasured thru gg100-Exit
040200     end-if.
040300*
040400 ff200-Exit.  exit.
040500*
040600 gg100-Write-Unmeasured.
040700     initialize PB-Unacct-Record.
040800     move     WPB-Map-Plot-Id(Map-Ix)  to PB-Una-Plot-Id.
040900     perform  hh100-Lookup-Site thru hh100-Exit.
041000     move     WPB-Map-Individual-Id(Map-Ix) to PB-Una-Individual-Id.
041100     move     WPB-Map-Sci-Name(Map-Ix)      to PB-Una-Scientific-Name.
041200     move     WPB-Map-Taxon-Id(Map-Ix)      to PB-Una-Taxon-Id.
041300     move     "UNMEASURED" to PB-Una-Status.
041400     move     "Tagged individual never appears in the stem file"
041500                            to PB-Una-Reason.
041600     write    PB-Unacct-Record.
041700     add      1 to WS-O2-Rows-Written.
041800     perform  ii100-Bump-Unc-Count thru ii100-Exit.
041900*
042000 gg100-Exit.  exit.
042100*
042200 hh100-Lookup-Site.
042300     move     spaces to PB-Una-Site-Id.
042400     set      WS-Found-Sw to "N".
042500     set      Ps-Ix to 1.
042600     search    WPB-Ps-Entry varying Ps-Ix
042700              at end
042800                   continue
042900              when WPB-Ps-Plot-Id(Ps-Ix) = PB-Una-Plot-Id
043000                   set  WS-Found to "Y"
043100     end-search.
043200     if       WS-Found
043300              move WPB-Ps-Site-Id(Ps-Ix) to PB-Una-Site-Id
043400     end-if.
043500*
043600 hh100-Exit.  exit.
043700*
043800 ii100-Bump-Unc-Count.
043900     set      WS-Found-Sw to "N".
044000     set      Unc-Ix to 1.
044100     search    WPB-Unc-Entry varying Unc-Ix
044200              at end
044300                   continue
044400              when WPB-Unc-Plot-Id(Unc-Ix) = PB-Una-Plot-Id
044500                   set  WS-Found to "Y"
044600     end-search.
044700     if       not WS-Found
044800              if   WPB-Unc-Count >= 2000
044900                   display PB010 " " PB-Una-Plot-Id
045000                   go to ii100-Exit
045100              end-if
045200              add  1 to WPB-Unc-Count
045300              set  Unc-Ix to WPB-Unc-Count
045400              move PB-Una-Plot-Id to WPB-Unc-Plot-Id(Unc-Ix)
045500              move zero to WPB-Unc-Row-Count(Unc-Ix)
045600     end-if.
045700     add      1 to WPB-Unc-Row-Count(Unc-Ix).
045800*
045900 ii100-Exit.  exit.
046000*
046100 bb200-Emit-No-Allometry      section.
046200***********************************
046300*
046400* among the category-TREE individuals, any with a real diameter
046500* somewhere but no allometry estimate anywhere.
046600*
046700* this is the case BR-9's gap-fill could not rescue - a tree
046800* with at least one real diameter reading but every single AGB
046900* column NA across every year, usually because the species
047000* group's equation has no coefficients for a diameter that far
047100* out of range.  flagged here rather than silently left NA so
047200* the lab can decide plot by plot whether the equation needs
047300* widening or the individual needs a manual estimate.
047400*
047500     perform   jj200-Check-One-Nq thru jj200-Exit
047600         varying Nq-Ix from 1 by 1 until Nq-Ix > WPB-Nq-Count.
047700*
047800 bb200-Exit.  exit section.
047900*
048000 jj200-Check-One-Nq.
048100     if       WPB-Nq-Any-Diam-Sw(Nq-Ix) = "Y"
048200          and WPB-Nq-Any-Agb-Sw(Nq-Ix) = "N"
048300              perform jj100-Write-No-Allometry thru jj100-Exit
048400     end-if.
048500*
048600 jj200-Exit.  exit.
048700*
048800 jj100-Write-No-Allometry.
048900     initialize PB-Unacct-Record.
049000     move     WPB-Nq-Site-Id(Nq-Ix)       to PB-Una-Site-Id.
049100     move     WPB-Nq-Plot-Id(Nq-Ix)       to PB-Una-Plot-Id.
049200     move     WPB-Nq-Individual-Id(Nq-Ix) to PB-Una-Individual-Id.
049300     set      WS-Found-Sw to "N".
049400     set      Map-Ix to 1.
049500     search    WPB-Map-Entry varying Map-Ix
049600              at end
049700                   continue
049800              when WPB-Map-Individual-Id(Map-Ix)
049900                       = WPB-Nq-Individual-Id(Nq-Ix)
050000                   set  WS-Found to "Y"
050100     end-search.
050200     if       WS-Found
050300              move WPB-Map-Sci-Name(Map-Ix) to PB-Una-Scientific-Name
050400              move WPB-Map-Taxon-Id(Map-Ix) to PB-Una-Taxon-Id
050500     else
050600              move spaces to PB-Una-Scientific-Name PB-Una-Taxon-Id
050700     end-if.
050800     move     "NO_ALLOMETRY" to PB-Una-Status.
050900     move     "Measured tree has no allometry estimate in any year"
051000                            to PB-Una-Reason.
051100     write    PB-Unacct-Record.
051200     add      1 to WS-O2-Rows-Written.
051300     move     WPB-Nq-Plot-Id(Nq-Ix) to PB-Una-Plot-Id.
051400     perform  ii100-Bump-Unc-Count thru ii100-Exit.
051500*
051600 jj100-Exit.  exit.
051700*
051800 cc100-Write-Counts           section.
051900***********************************
052000*
052100* rolls the detail rows bb100/bb200 wrote to PB-Unacct-File up to
052200* one count per plot, so pb050 can pick up a single number per
052300* plot rather than having to count detail rows itself.
052400*
052500     move     zero to PB-Unacctcnt-Record.
052600     move     WPB-Unc-Plot-Id(Unc-Ix)     to PB-Unc-Plot-Id.
052700     move     WPB-Unc-Row-Count(Unc-Ix)   to PB-Unc-Count.
052800     write    PB-Unacctcnt-Record.
052900*
053000 cc100-Exit.  exit section.
