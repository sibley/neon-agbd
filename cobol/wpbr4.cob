000100****************************************************
000200*  PB-PLOT-YEAR-RECORD - AUTHORITATIVE PLOT-YEAR LIST *
000300*  ALSO USED AS PB010'S DEDUPLICATED WORK FILE, WITH   *
000400*  PB-PLY-YEAR FILLED IN ON THE WAY THROUGH             *
000500****************************************************
000600*  File size 50 bytes.
000700*
000800* 22/03/84 rth  - Created.
000900* 14/08/91 jf   - Added the two sampled-area NA switches.
001000* 18/02/03 lv   - Added PB-Ply-Year (derived from the last 4
001100*                 characters of PB-Ply-Event-Id) so PB020 does
001200*                 not re-parse the event id a second time.
001300*
001400 01  PB-Plot-Year-Record.
001500     03  PB-Ply-Plot-Id              pic x(8).
001600     03  PB-Ply-Event-Id             pic x(16).
001700     03  PB-Ply-Year                 pic 9(4) comp.
001800     03  PB-Ply-Area-Trees-M2        pic 9(6) comp-3.
001900     03  PB-Ply-Area-Trees-Na-Sw     pic x.
002000         88  PB-Ply-Area-Trees-Missing value "Y".
002100     03  PB-Ply-Area-Shrub-M2        pic 9(6) comp-3.
002200     03  PB-Ply-Area-Shrub-Na-Sw     pic x.
002300         88  PB-Ply-Area-Shrub-Missing value "Y".
002400     03  filler                      pic x(8).
