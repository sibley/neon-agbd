000100****************************************************
000200*   PB-CONTROL-RECORD - RUN PARAMETER FILE LAYOUT    *
000300****************************************************
000400*
000500* 02/09/91 jf   - Created along with UPSI-0 verbose switch so a
000600*                 re-run could be limited to one field site.
000700* 18/02/03 lv   - Widened PB-Ctl-Site-Id to x(4) to match the
000800*                 site-code width used on R2/R3.
000900*
001000 01  PB-Control-Record.
001100     03  PB-Ctl-Site-Id           pic x(4).
001200     03  PB-Ctl-Site-Filter-Sw    pic x.
001300         88  PB-Filter-By-Site    value "Y".
001400         88  PB-All-Sites         value "N".
001500     03  PB-Ctl-Verbose-Sw        pic x.
001600         88  PB-Verbose-Run       value "Y".
001700     03  PB-Ctl-Run-Date          pic 9(8).
001800     03  filler                   pic x(10).
