000100****************************************************
000200*  PB-PLOTAREA-RECORD - RESOLVED PLOT AREA (U1 STEP 5) *
000300*  WORK FILE WRITTEN BY PB010, CONSUMED BY PB020        *
000400****************************************************
000500*  File size 30 bytes.
000600*
000700* 18/02/03 lv   - Created.
000800*
000900 01  PB-Plotarea-Record.
001000     03  PB-Par-Plot-Id            pic x(8).
001100     03  PB-Par-Site-Id            pic x(4).
001200     03  PB-Par-Area-M2            pic 9(6) comp-3.
001300     03  PB-Par-Area-Na-Sw         pic x.
001400         88  PB-Par-Area-Missing   value "Y".
001500     03  filler                    pic x(8).
