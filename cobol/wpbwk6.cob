000100****************************************************
000200*  PB-UNACCTCNT-RECORD - PER-PLOT COUNT OF O2 ROWS     *
000300*  WORK FILE WRITTEN BY PB040, CONSUMED BY PB050        *
000400****************************************************
000500*  File size 20 bytes.
000600*
000700* 06/05/92 jf   - Created.
000800*
000900 01  PB-Unacctcnt-Record.
001000     03  PB-Unc-Plot-Id            pic x(8).
001100     03  PB-Unc-Count              pic 9(5) comp.
001200     03  filler                    pic x(7).
