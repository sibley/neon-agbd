000100****************************************************
000200*   COMMON WORKING-STORAGE - VOCABULARY TABLES,     *
000300*   MISSING-VALUE SENTINELS AND DATE WORK AREA       *
000400****************************************************
000500*
000600* 19/03/84 rth  - Created - growth-form and diameter threshold
000700*                 tables for the mensuration classifier.
000800* 14/08/91 jf   - Added dead/live status vocabulary tables after
000900*                 the Hollow Creek plot re-survey turned up three
001000*                 "Lost," statuses our classifier did not know.
001100* 02/07/99 do   - Y2K: WPB-TODAY-CCYYMMDD widened to 9(8), the
001200*                 2-digit WPB-TODAY-YY field removed from use.
001300* 11/02/03 lv   - Added WPB-MISSING-NUM sentinel (-9999) and the
001400*                 two decimal-accumulator fields used by the
001500*                 least-squares gap-filler (PB020/PB030).
001600*
001700 01  WPB-Missing-Values.
001800     03  WPB-Missing-Num          pic s9(7)v999 comp-3
001900                                  value -9999.
002000     03  WPB-Diam-Threshold       pic 9(3)v99   comp-3
002100                                  value 10.00.
002200*
002300 01  WPB-Growth-Form-Tables.
002400     03  WPB-Tree-Form-Tbl.
002500         05  filler               pic x(20) value "single bole tree".
002600         05  filler               pic x(20) value "multi-bole tree".
002700         05  filler               pic x(20) value "small tree".
002800     03  WPB-Tree-Form-Rdf redefines WPB-Tree-Form-Tbl
002900                           occurs 3 pic x(20).
003000     03  WPB-SW-Form-Tbl.
003100         05  filler               pic x(20) value "small tree".
003200         05  filler               pic x(20) value "sapling".
003300         05  filler               pic x(20) value "single shrub".
003400         05  filler               pic x(20) value "small shrub".
003500     03  WPB-SW-Form-Rdf  redefines WPB-SW-Form-Tbl
003600                           occurs 4 pic x(20).
003700*
003800 01  WPB-Status-Vocab-Tables.
003900     03  WPB-Dead-Status-Tbl.
004000         05  filler  pic x(30) value "Dead, broken bole".
004100         05  filler  pic x(30) value "Downed".
004200         05  filler  pic x(30) value "Lost, burned".
004300         05  filler  pic x(30) value "Lost, fate unknown".
004400         05  filler  pic x(30) value "Lost, herbivory".
004500         05  filler  pic x(30) value "Lost, presumed dead".
004600         05  filler  pic x(30) value "Removed".
004700         05  filler  pic x(30) value "Standing dead".
004800         05  filler  pic x(30) value "No longer qualifies".
004900     03  WPB-Dead-Status-Rdf redefines WPB-Dead-Status-Tbl
005000                           occurs 9 pic x(30).
005100     03  WPB-Live-Status-Tbl.
005200         05  filler  pic x(30) value "Live".
005300         05  filler  pic x(30) value "Live,  other damage".
005400         05  filler  pic x(30) value "Live, broken bole".
005500         05  filler  pic x(30) value "Live, disease damaged".
005600         05  filler  pic x(30) value "Live, insect damaged".
005700         05  filler  pic x(30) value "Live, physically damaged".
005800         05  filler  pic x(30) value "Lost, tag damaged".
005900     03  WPB-Live-Status-Rdf redefines WPB-Live-Status-Tbl
006000                           occurs 7 pic x(30).
006100*
006200 01  WPB-Work-Subs                 comp.
006300     03  WPB-Sub-1                 pic 9(4).
006400     03  WPB-Sub-2                 pic 9(4).
006500     03  WPB-Sub-3                 pic 9(4).
006600     03  WPB-Sub-4                 pic 9(4).
006700*
006800 01  WPB-Today-Block.
006900     03  WPB-Today-CCYYMMDD        pic 9(8).
007000     03  WPB-Today-Redef redefines WPB-Today-CCYYMMDD.
007100         05  WPB-Today-CCYY        pic 9(4).
007200         05  WPB-Today-MM          pic 9(2).
007300         05  WPB-Today-DD          pic 9(2).
007400     03  WPB-Today-Time            pic 9(8).
007500*
007600 01  WPB-Regression-Work.
007700     03  WPB-N                     pic 9(4)      comp.
007800     03  WPB-Sum-X                 pic s9(7)v9(4) comp-3.
007900     03  WPB-Sum-Y                 pic s9(9)v9(4) comp-3.
008000     03  WPB-Sum-XX                pic s9(9)v9(4) comp-3.
008100     03  WPB-Sum-XY                pic s9(11)v9(4) comp-3.
008200     03  WPB-Mean-X                pic s9(7)v9(4) comp-3.
008300     03  WPB-Mean-Y                pic s9(9)v9(4) comp-3.
008400     03  WPB-Slope                 pic s9(7)v9(4) comp-3.
008500     03  WPB-Intercept             pic s9(9)v9(4) comp-3.
008600     03  WPB-Distinct-Years        pic 9(4)      comp.
