000100****************************************************
000200*  PB-INDIV-TREE-RECORD - LONG-FORM PER-TREE PER-YEAR *
000300****************************************************
000400*  File size 250 bytes.
000500*
000600* 06/05/92 jf   - Created.
000700* 04/02/03 lv   - Added the three growth and cumulative-growth
000800*                 column sets (BR-14) and the mapping join
000900*                 fields (scientific name, taxon id).
001000*
001100 01  PB-Indiv-Tree-Record.
001200     03  PB-Itr-Site-Id             pic x(4).
001300     03  PB-Itr-Plot-Id             pic x(8).
001400     03  PB-Itr-Individual-Id       pic x(24).
001500     03  PB-Itr-Year                pic 9(4) comp.
001600     03  PB-Itr-Agb-Jenkins         pic 9(7)v999 comp-3.
001700     03  PB-Itr-Agb-Jenkins-Na-Sw   pic x.
001800         88  PB-Itr-Agb-Jenkins-Na  value "Y".
001900     03  PB-Itr-Agb-Chojnacky       pic 9(7)v999 comp-3.
002000     03  PB-Itr-Agb-Chojnacky-Na-Sw pic x.
002100         88  PB-Itr-Agb-Chojnacky-Na value "Y".
002200     03  PB-Itr-Agb-Annighofer      pic 9(7)v999 comp-3.
002300     03  PB-Itr-Agb-Annighofer-Na-Sw pic x.
002400         88  PB-Itr-Agb-Annighofer-Na value "Y".
002500     03  PB-Itr-Grw-Jenkins         pic s9(6)v999 comp-3.
002600     03  PB-Itr-Grw-Jenkins-Na-Sw   pic x.
002700         88  PB-Itr-Grw-Jenkins-Na  value "Y".
002800     03  PB-Itr-Grw-Chojnacky       pic s9(6)v999 comp-3.
002900     03  PB-Itr-Grw-Chojnacky-Na-Sw pic x.
003000         88  PB-Itr-Grw-Chojnacky-Na value "Y".
003100     03  PB-Itr-Grw-Annighofer      pic s9(6)v999 comp-3.
003200     03  PB-Itr-Grw-Annighofer-Na-Sw pic x.
003300         88  PB-Itr-Grw-Annighofer-Na value "Y".
003400     03  PB-Itr-Cgr-Jenkins         pic s9(6)v999 comp-3.
003500     03  PB-Itr-Cgr-Jenkins-Na-Sw   pic x.
003600         88  PB-Itr-Cgr-Jenkins-Na  value "Y".
003700     03  PB-Itr-Cgr-Chojnacky       pic s9(6)v999 comp-3.
003800     03  PB-Itr-Cgr-Chojnacky-Na-Sw pic x.
003900         88  PB-Itr-Cgr-Chojnacky-Na value "Y".
004000     03  PB-Itr-Cgr-Annighofer      pic s9(6)v999 comp-3.
004100     03  PB-Itr-Cgr-Annighofer-Na-Sw pic x.
004200         88  PB-Itr-Cgr-Annighofer-Na value "Y".
004300     03  PB-Itr-Stem-Diameter       pic 9(3)v99 comp-3.
004400     03  PB-Itr-Height              pic 9(3)v99 comp-3.
004500     03  PB-Itr-Plant-Status        pic x(30).
004600     03  PB-Itr-Corrected-Is-Dead   pic x.
004700         88  PB-Itr-Is-Dead         value "Y".
004800     03  PB-Itr-Gapfilling          pic x(13).
004900         88  PB-Itr-Gf-Original     value "ORIGINAL".
005000         88  PB-Itr-Gf-Filled       value "FILLED".
005100         88  PB-Itr-Gf-Removed      value "REMOVED".
005200         88  PB-Itr-Gf-Notqual      value "NOT_QUALIFIED".
005300     03  PB-Itr-Scientific-Name     pic x(40).
005400     03  PB-Itr-Taxon-Id            pic x(12).
005500     03  filler                     pic x(8).
