000100****************************************************
000200*  PB-MERGED-RECORD - STEM RECORD WITH BIOMASS JOINED *
000300*  AND YEAR DERIVED (U1 STEPS 1-3), WORK FILE WRITTEN  *
000400*  BY PB010, SORTED AND CONSUMED BY PB020               *
000500****************************************************
000600*  File size 170 bytes.
000700*
000800* 18/02/03 lv   - Created for the 3-allometry rewrite; previously
000900*                 PB020 re-read PB-Stem-Record and PB-Biomass-
001000*                 Record separately and matched them itself,
001100*                 which made the grid-completion logic unreadable.
001200*
001300 01  PB-Merged-Record.
001400     03  PB-Mrg-Individual-Id       pic x(24).
001500     03  PB-Mrg-Event-Id            pic x(16).
001600     03  PB-Mrg-Plot-Id             pic x(8).
001700     03  PB-Mrg-Date                pic x(10).
001800     03  PB-Mrg-Year                pic 9(4) comp.
001900     03  PB-Mrg-Growth-Form         pic x(20).
002000     03  PB-Mrg-Diameter            pic 9(3)v99 comp-3.
002100     03  PB-Mrg-Diam-Na-Sw          pic x.
002200         88  PB-Mrg-Diam-Missing    value "Y".
002300     03  PB-Mrg-Height              pic 9(3)v99 comp-3.
002400     03  PB-Mrg-Height-Na-Sw        pic x.
002500         88  PB-Mrg-Height-Missing  value "Y".
002600     03  PB-Mrg-Status              pic x(30).
002700     03  PB-Mrg-Status-Na-Sw        pic x.
002800         88  PB-Mrg-Status-Missing  value "Y".
002900     03  PB-Mrg-Agb-Jenkins         pic s9(7)v999 comp-3.
003000     03  PB-Mrg-Agb-Jenkins-Na-Sw   pic x.
003100         88  PB-Mrg-Agb-Jenkins-Na  value "Y".
003200     03  PB-Mrg-Agb-Chojnacky       pic s9(7)v999 comp-3.
003300     03  PB-Mrg-Agb-Chojnacky-Na-Sw pic x.
003400         88  PB-Mrg-Agb-Chojnacky-Na value "Y".
003500     03  PB-Mrg-Agb-Annighofer      pic s9(7)v999 comp-3.
003600     03  PB-Mrg-Agb-Annighofer-Na-Sw pic x.
003700         88  PB-Mrg-Agb-Annighofer-Na value "Y".
003800     03  filler                     pic x(10).
