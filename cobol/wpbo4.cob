000100****************************************************
000200*  PB-TIMESERIES-RECORD - ONE PER PLOT, ONE OF THREE   *
000300*  FILES (JENKINS/CHOJNACKY/ANNIGHOFER), ONE ENTRY PER *
000400*  CALENDAR YEAR IN THE GLOBAL SURVEY SPAN              *
000500****************************************************
000600*  File size 844 bytes (40-year span, see WPB-MAX-Years
000700*  in PB060).
000800*
000900* 18/02/03 lv   - Created for the 3-allometry rewrite; a fixed
001000*                 40-year table replaces the one-column-per-year
001100*                 layout the Region Office asked for, since a
001200*                 COBOL record cannot grow columns at run time.
001300*
001400 01  PB-Timeseries-Record.
001500     03  PB-Tsr-Site-Id            pic x(4).
001600     03  PB-Tsr-Plot-Id            pic x(8).
001700     03  PB-Tsr-Plot-Area-M2       pic 9(6) comp-3.
001800     03  PB-Tsr-Year-Count         pic 99 comp.
001900     03  PB-Tsr-Year-Entry         occurs 40 times.
002000         05  PB-Tsr-Year           pic 9(4) comp.
002100         05  PB-Tsr-Agb            pic s9(5)v99 comp-3.
002200         05  PB-Tsr-Agb-Na-Sw      pic x.
002300             88  PB-Tsr-Agb-Na     value "Y".
002400         05  PB-Tsr-Change         pic s9(5)v999 comp-3.
002500         05  PB-Tsr-Change-Na-Sw   pic x.
002600             88  PB-Tsr-Change-Na  value "Y".
002700     03  filler                    pic x(10).
