000100****************************************************
000200*                                                    *
000300*  PLOT BIOMASS DENSITY - INDIVIDUAL-TREE TABLE      *
000400*                                                    *
000500****************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             pb030.
001100 author.                 j. fenstermaker.
001200 installation.           cascade forest mensuration laboratory.
001300 date-written.           may 1992.
001400 date-compiled.
001500 security.               local use only.
001600*
001700*    Remarks.           Builds the long-form individual-tree
001800*                       table (one row per category-TREE
001900*                       individual per survey year): joins the
002000*                       most recent tagging/mapping record, and
002100*                       computes year-over-year growth and the
002200*                       whole-record OLS growth trend per
002300*                       allometry (BR-14).
002400*
002500*    Called modules.    none.
002600*
002700*    Files used.        work-iyear, apparent-mapping (read);
002800*                       treetemp, treesort (work); o3 (written).
002900*
003000*    Error messages used.
003100*                       pb013.
003200*
003300* Changes:
003400* 06/05/92 jf           Created - growth column deferred to a
003500*                       later release, ran once for the Hollow
003600*                       Creek inventory without it.
003700* 11/10/98 do      .01  Y2K review - no 2-digit year fields here.
003800* 04/02/03 lv      1.0  Added the mapping join and the growth /
003900*                       cumulative-growth columns (BR-14) for
004000*                       the three-allometry model.
004100* 14/03/07 lv      1.1  Starting/complete lines now gated on
004200*                       WPB-Verbose-Run - were printing on every
004300*                       run regardless of the PBCTL switch.
004400*
004500 environment             division.
004600*================================
004700*
004800 copy "envdiv.cob".
004900 input-output            section.
005000 file-control.
005100     select PB-Iyear-Work    assign to "IYRWORK"
005200            organization     line sequential
005300            file status      WS-Iyr-Fstat.
005400     select PB-Mapping-File  assign to "MAPFILE"
005500            organization     line sequential
005600            file status      WS-Map-Fstat.
005700     select PB-Tree-Temp     assign to "TRETEMP"
005800            organization     line sequential
005900            file status      WS-Work-Fstat.
006000     select PB-Tree-Sorted   assign to "TRESORT"
006100            organization     line sequential
006200            file status      WS-Work-Fstat.
006300     select PB-Sort-Tree     assign to "SRTTREE".
006400     select PB-Indiv-Tree-File assign to "O3TREE"
006500            organization     line sequential
006600            file status      WS-O3-Fstat.
006700*
006800 data                    division.
006900*================================
007000*
007100 file section.
007200*
007300 fd  PB-Iyear-Work.
007400 copy "wpbwk4.cob".
007500*
007600 fd  PB-Mapping-File.
007700 copy "wpbr5.cob".
007800*
007900 fd  PB-Tree-Temp.
008000 01  PB-Trt-Record            pic x(180).
008100*
008200 fd  PB-Tree-Sorted.
008300 01  PB-Trs-Record            pic x(180).
008400*
008500 sd  PB-Sort-Tree.
008600 copy "wpbwk4.cob" replacing ==PB-Iyear-Record== by ==PB-St-Group==,
008700                              ==PB-Iyr-== by ==PB-St-==.
008800*
008900 fd  PB-Indiv-Tree-File.
009000 copy "wpbo3.cob".
009100*
009200 working-storage section.
009300*-----------------------
009400 77  Prog-Name                pic x(15) value "PB030  (1.1)".
009500*
009600 01  WS-File-Statuses.
009700     03  WS-Iyr-Fstat         pic xx value zero.
009800     03  WS-Map-Fstat         pic xx value zero.
009900     03  WS-Work-Fstat        pic xx value zero.
010000     03  WS-O3-Fstat          pic xx value zero.
010100*
010200 copy "wpbfnct.cob".
010300 copy "wpbmsgs.cob".
010400*
010500 01  WS-Eof-Switches.
010600     03  WS-Iyr-Eof-Sw        pic x value "N".
010700         88  WS-Iyr-Eof       value "Y".
010800     03  WS-Map-Eof-Sw        pic x value "N".
010900         88  WS-Map-Eof       value "Y".
011000     03  WS-Trs-Eof-Sw        pic x value "N".
011100         88  WS-Trs-Eof       value "Y".
011200*
011300* ----  most-recent mapping attributes per individual.
011400*
011500 01  WPB-Map-Count             pic 9(5) comp value zero.
011600 01  WPB-Map-Table.
011700     03  WPB-Map-Entry         occurs 3000 times
011800                               indexed by Map-Ix.
011900         05  WPB-Map-Individual-Id  pic x(24).
012000         05  WPB-Map-Best-Date      pic x(10).
012100         05  WPB-Map-Sci-Name       pic x(40).
012200         05  WPB-Map-Taxon-Id       pic x(12).
012300*
012400* ----  one individual's ascending-year tree rows, buffered so
012500*       growth and the OLS trend can be computed before any row
012600*       for that individual is written.
012700*
012800 01  WPB-Indiv-Row-Count       pic 9(4) comp value zero.
012900 01  WPB-Indiv-Rows.
013000     03  WPB-Ir-Entry          occurs 60 times
013100                               indexed by Ir-Ix.
013200         05  WPB-Ir-Site-Id            pic x(4).
013300         05  WPB-Ir-Plot-Id            pic x(8).
013400         05  WPB-Ir-Year               pic 9(4) comp.
013500         05  WPB-Ir-Diameter           pic 9(3)v99 comp-3.
013600         05  WPB-Ir-Height             pic 9(3)v99 comp-3.
013700         05  WPB-Ir-Status             pic x(30).
013800         05  WPB-Ir-Is-Dead-Sw         pic x.
013900         05  WPB-Ir-Gapfilling         pic x(13).
014000         05  WPB-Ir-Agb-Jenkins        pic 9(7)v999 comp-3.
014100         05  WPB-Ir-Agb-Jenkins-Sw     pic x.
014200         05  WPB-Ir-Agb-Chojnacky      pic 9(7)v999 comp-3.
014300         05  WPB-Ir-Agb-Chojnacky-Sw   pic x.
014400         05  WPB-Ir-Agb-Annighofer     pic 9(7)v999 comp-3.
014500         05  WPB-Ir-Agb-Annighofer-Sw  pic x.
014600*       ---  Grw-xxx is BR-14's year-over-year growth rate (this
014700*            row against the row immediately before it); Cgr-xxx
014800*            is the whole-record OLS cumulative trend, the same
014900*            value on every row for the individual - two
015000*            different numbers, both carried on every row so
015100*            pb060's summary report can use whichever one BR-14
015200*            calls for without a re-read.
015300         05  WPB-Ir-Grw-Jenkins        pic s9(6)v999 comp-3.
015400         05  WPB-Ir-Grw-Jenkins-Sw     pic x.
015500         05  WPB-Ir-Grw-Chojnacky      pic s9(6)v999 comp-3.
015600         05  WPB-Ir-Grw-Chojnacky-Sw   pic x.
015700         05  WPB-Ir-Grw-Annighofer     pic s9(6)v999 comp-3.
015800         05  WPB-Ir-Grw-Annighofer-Sw  pic x.
015900         05  WPB-Ir-Cgr-Jenkins        pic s9(6)v999 comp-3.
016000         05  WPB-Ir-Cgr-Jenkins-Sw     pic x.
016100         05  WPB-Ir-Cgr-Chojnacky      pic s9(6)v999 comp-3.
016200         05  WPB-Ir-Cgr-Chojnacky-Sw   pic x.
016300         05  WPB-Ir-Cgr-Annighofer     pic s9(6)v999 comp-3.
016400         05  WPB-Ir-Cgr-Annighofer-Sw  pic x.
016500*
016600 01  WS-Found-Sw               pic x value "N".
016700     88  WS-Found               value "Y".
016800 01  WS-Cur-Individual-Id      pic x(24).
016900 01  WS-Loop.
017000     03  WS-Ix                 pic 9(4) comp.
017100     03  WS-Ix2                pic 9(4) comp.
017200 01  WS-Counts.
017300     03  WS-O3-Rows-Written    pic 9(7) comp value zero.
017400*
017500 linkage section.
017600****************
017700*
017800 copy "wpbcall.cob".
017900 01  LK-Indiv-Tree-Cnt         pic 9(7) comp.
018000*
018100 procedure  division using WPB-Calling-Data LK-Indiv-Tree-Cnt.
018200*========================================
018300*
018400 aa000-Main                  section.
018500***********************************
018600*
018700* pb020 wrote one individual-year row per grid cell in plot-id
018800* order, not individual order, so the first thing this program
018900* has to do is get the TREE rows (understory growth doesn't
019000* carry cumulative AGB growth the way tree AGB does - BR-14 only
019100* asks for it at the tree level) re-keyed and sorted by
019200* individual/year before a running total across years means
019300* anything.  the species-mapping file is loaded into a table
019400* first (aa100/bb100) so dd100 onward can look up each
019500* individual's best-known taxon without a second pass over the
019600* mapping file per individual.
019700*
019800     if       WPB-Verbose-Run
019900              display Prog-Name " starting"
020000     end-if.
020100*
020200     open     input  PB-Mapping-File.
020300     perform  aa100-Load-Mapping thru aa100-Exit
020400         until WS-Map-Eof.
020500     close    PB-Mapping-File.
020600*
020700     open     input  PB-Iyear-Work.
020800     open     output PB-Tree-Temp.
020900     perform  aa200-Copy-Tree-Rows thru aa200-Exit
021000         until WS-Iyr-Eof.
021100     close    PB-Iyear-Work PB-Tree-Temp.
021200*
021300     sort     PB-Sort-Tree
021400              on ascending key PB-St-Individual-Id PB-St-Year
021500              using PB-Tree-Temp
021600              giving PB-Tree-Sorted.
021700*
021800     open     input  PB-Tree-Sorted.
021900     open     output PB-Indiv-Tree-File.
022000     read     PB-Tree-Sorted
022100         at end set WS-Trs-Eof to true
022200         not at end move PB-Trs-Record to PB-St-Group
022300     end-read.
022400*
022500     perform  aa300-Next-Individual thru aa300-Exit
022600         until WS-Trs-Eof.
022700*
022800     close    PB-Tree-Sorted PB-Indiv-Tree-File.
022900*
023000     move     WS-O3-Rows-Written to LK-Indiv-Tree-Cnt.
023100     if       WPB-Verbose-Run
023200              display Prog-Name " complete - " WS-O3-Rows-Written
023300                      " individual-tree rows"
023400     end-if.
023500     goback.
023600*
023700 aa000-Exit.  exit section.
023800*
023900 aa100-Load-Mapping.
024000     read     PB-Mapping-File
024100         at end
024200              set  WS-Map-Eof to true
024300         not at end
024400              perform bb100-Post-Mapping thru bb100-Exit
024500     end-read.
024600*
024700 aa100-Exit.  exit.
024800*
024900 bb100-Post-Mapping.
025000     set      WS-Found-Sw to "N".
025100     set      Map-Ix to 1.
025200     search    WPB-Map-Entry varying Map-Ix
025300              at end
025400                   continue
025500              when WPB-Map-Individual-Id(Map-Ix) = PB-Map-Individual-Id
025600                   set  WS-Found to "Y"
025700     end-search.
025800     if       not WS-Found
025900              if   WPB-Map-Count >= 3000
026000                   display PB013 " " PB-Map-Individual-Id
026100                   go to bb100-Exit
026200              end-if
026300              add  1 to WPB-Map-Count
026400              set  Map-Ix to WPB-Map-Count
026500              move PB-Map-Individual-Id to WPB-Map-Individual-Id(Map-Ix)
026600              move spaces to WPB-Map-Best-Date(Map-Ix)
026700     end-if.
026800     if       PB-Map-Date > WPB-Map-Best-Date(Map-Ix)
026900              move PB-Map-Date       to WPB-Map-Best-Date(Map-Ix)
027000              move PB-Map-Scientific-Name
027100                                     to WPB-Map-Sci-Name(Map-Ix)
027200              move PB-Map-Taxon-Id   to WPB-Map-Taxon-Id(Map-Ix)
027300     end-if.
027400*
027500 bb100-Exit.  exit.
027600*
027700 aa200-Copy-Tree-Rows.
027800     read     PB-Iyear-Work
027900         at end
028000              set  WS-Iyr-Eof to true
028100         not at end
028200              if   PB-Iyr-Is-Tree
028300                   write PB-Trt-Record from PB-Iyear-Record
028400              end-if
028500     end-read.
028600*
028700 aa200-Exit.  exit.
028800*
028900 aa300-Next-Individual       section.
029000***********************************
029100*
029200* buffer one individual's ascending-year rows, compute growth
029300* and the whole-record OLS trend, then write them all out.
029400*
029500     move     zero to WPB-Indiv-Row-Count.
029600     move     PB-St-Individual-Id to WS-Cur-Individual-Id.
029700*
029800*    11/05/07 lv - buffering loop pulled out to its own paragraph;
029900*    this shop's compiler does not carry GnuCOBOL's inline PERFORM
030000*    dialect, so the body moves out-of-line same as pb020's qq1xx
030100*    family.
030200     perform  rr100-Buffer-Until-Done thru rr100-Exit
030300              until WS-Trs-Eof
030400              or    PB-St-Individual-Id not = WS-Cur-Individual-Id.
030500*
030600     perform  dd100-Compute-Growth     thru dd100-Exit.
030700     perform  dd200-Compute-Cumu-Jenkins    thru dd200-Exit.
030800     perform  dd300-Compute-Cumu-Chojnacky  thru dd300-Exit.
030900     perform  dd400-Compute-Cumu-Annighofer thru dd400-Exit.
031000     perform  ee100-Write-Rows         thru ee100-Exit.
031100*
031200 aa300-Exit.  exit section.
031300*
031400 rr100-Buffer-Until-Done.
031500     perform  cc100-Buffer-Row thru cc100-Exit.
031600     read     PB-Tree-Sorted
031700         at end set WS-Trs-Eof to true
031800         not at end move PB-Trs-Record to PB-St-Group
031900     end-read.
032000*
032100 rr100-Exit.  exit.
032200*
032300 cc100-Buffer-Row.
032400     if       WPB-Indiv-Row-Count >= 60
032500              display PB013 " " WS-Cur-Individual-Id
032600              go to cc100-Exit
032700     end-if.
032800     add      1 to WPB-Indiv-Row-Count.
032900     set      Ir-Ix to WPB-Indiv-Row-Count.
033000     move     PB-St-Site-Id      to WPB-Ir-Site-Id(Ir-Ix).
033100     move     PB-St-Plot-Id      to WPB-Ir-Plot-Id(Ir-Ix).
033200     move     PB-St-Year         to WPB-Ir-Year(Ir-Ix).
033300     move     PB-St-Diameter     to WPB-Ir-Diameter(Ir-Ix).
033400     move     PB-St-Height       to WPB-Ir-Height(Ir-Ix).
033500     move     PB-St-Plant-Status to WPB-Ir-Status(Ir-Ix).
033600     if       PB-St-Corrected-Is-Dead = "Y"
033700              move "Y" to WPB-Ir-Is-Dead-Sw(Ir-Ix)
033800     else
033900              move "N" to WPB-Ir-Is-Dead-Sw(Ir-Ix)
034000     end-if.
034100     move     PB-St-Gapfilling   to WPB-Ir-Gapfilling(Ir-Ix).
034200     move     PB-St-Agb-Jenkins    to WPB-Ir-Agb-Jenkins(Ir-Ix).
034300     move     PB-St-Agb-Jenkins-Na-Sw
034400                                   to WPB-Ir-Agb-Jenkins-Sw(Ir-Ix).
034500     move     PB-St-Agb-Chojnacky  to WPB-Ir-Agb-Chojnacky(Ir-Ix).
034600     move     PB-St-Agb-Chojnacky-Na-Sw
034700                                   to WPB-Ir-Agb-Chojnacky-Sw(Ir-Ix).
034800     move     PB-St-Agb-Annighofer to WPB-Ir-Agb-Annighofer(Ir-Ix).
034900     move     PB-St-Agb-Annighofer-Na-Sw
035000                                   to WPB-Ir-Agb-Annighofer-Sw(Ir-Ix).
035100*
035200 cc100-Exit.  exit.
035300*
035400 dd100-Compute-Growth        section.
035500***********************************
035600*
035700* BR-14 - year-over-year, per allometry; first year is always NA.
035800*
035900* growth is NA whenever either endpoint's AGB is itself NA, or
036000* the buffered rows aren't in strictly ascending year order (a
036100* sort-key tie or a data problem upstream) - dividing by a
036200* zero or negative year gap would otherwise produce a meaningless
036300* or undefined rate, so ff100/ff200/ff300 guard against it before
036400* the divide rather than after.
036500*
036600     move     "Y" to WPB-Ir-Grw-Jenkins-Sw(1).
036700     move     "Y" to WPB-Ir-Grw-Chojnacky-Sw(1).
036800     move     "Y" to WPB-Ir-Grw-Annighofer-Sw(1).
036900     move     zero to WPB-Ir-Grw-Jenkins(1) WPB-Ir-Grw-Chojnacky(1)
037000                      WPB-Ir-Grw-Annighofer(1).
037100     perform  rr110-Compute-One-Growth thru rr110-Exit
037200              varying WS-Ix from 2 by 1 until WS-Ix > WPB-Indiv-Row-Count.
037300*
037400 dd100-Exit.  exit section.
037500*
037600 rr110-Compute-One-Growth.
037700     set      Ir-Ix to WS-Ix.
037800     compute  WS-Ix2 = WS-Ix - 1.
037900     perform  ff100-Growth-Jenkins    thru ff100-Exit.
038000     perform  ff200-Growth-Chojnacky  thru ff200-Exit.
038100     perform  ff300-Growth-Annighofer thru ff300-Exit.
038200*
038300 rr110-Exit.  exit.
038400*
038500 ff100-Growth-Jenkins.
038600     if       WPB-Ir-Agb-Jenkins-Sw(Ir-Ix) = "Y"
038700           or WPB-Ir-Agb-Jenkins-Sw(WS-Ix2) = "Y"
038800           or WPB-Ir-Year(Ir-Ix) <= WPB-Ir-Year(WS-Ix2)
038900              move "Y" to WPB-Ir-Grw-Jenkins-Sw(Ir-Ix)
039000              move zero to WPB-Ir-Grw-Jenkins(Ir-Ix)
039100     else
039200              move "N" to WPB-Ir-Grw-Jenkins-Sw(Ir-Ix)
039300              compute WPB-Ir-Grw-Jenkins(Ir-Ix) rounded =
039400                  (WPB-Ir-Agb-Jenkins(Ir-Ix) - WPB-Ir-Agb-Jenkins(WS-Ix2))
039500                   / (WPB-Ir-Year(Ir-Ix) - WPB-Ir-Year(WS-Ix2))
039600     end-if.
039700*
039800 ff100-Exit.  exit.
039900*
040000 ff200-Growth-Chojnacky.
040100     if       WPB-Ir-Agb-Chojnacky-Sw(Ir-Ix) = "Y"
040200           or WPB-Ir-Agb-Chojnacky-Sw(WS-Ix2) = "Y"
040300           or WPB-Ir-Year(Ir-Ix) <= WPB-Ir-Year(WS-Ix2)
040400              move "Y" to WPB-Ir-Grw-Chojnacky-Sw(Ir-Ix)
040500              move zero to WPB-Ir-Grw-Chojnacky(Ir-Ix)
040600     else
040700              move "N" to WPB-Ir-Grw-Chojnacky-Sw(Ir-Ix)
040800              compute WPB-Ir-Grw-Chojnacky(Ir-Ix) rounded =
040900                  (WPB-Ir-Agb-Chojnacky(Ir-Ix) - WPB-Ir-Agb-Chojnacky(WS-Ix2))
041000                   / (WPB-Ir-Year(Ir-Ix) - WPB-Ir-Year(WS-Ix2))
041100     end-if.
041200*
041300 ff200-Exit.  exit.
041400*
041500 ff300-Growth-Annighofer.
041600     if       WPB-Ir-Agb-Annighofer-Sw(Ir-Ix) = "Y"
041700           or WPB-Ir-Agb-Annighofer-Sw(WS-Ix2) = "Y"
041800           or WPB-Ir-Year(Ir-Ix) <= WPB-Ir-Year(WS-Ix2)
041900              move "Y" to WPB-Ir-Grw-Annighofer-Sw(Ir-Ix)
042000              move zero to WPB-Ir-Grw-Annighofer(Ir-Ix)
042100     else
042200              move "N" to WPB-Ir-Grw-Annighofer-Sw(Ir-Ix)
042300              compute WPB-Ir-Grw-Annighofer(Ir-Ix) rounded =
042400                  (WPB-Ir-Agb-Annighofer(Ir-Ix) - WPB-Ir-Agb-Annighofer(WS-Ix2))
042500                   / (WPB-Ir-Year(Ir-Ix) - WPB-Ir-Year(WS-Ix2))
042600     end-if.
042700*
042800 ff300-Exit.  exit.
042900*
043000 dd200-Compute-Cumu-Jenkins  section.
043100***********************************
043200*
043300* BR-14 - OLS slope of kg vs year over the individual's non-NA
043400* years; the same value is written on every row of the
043500* individual.
043600*
043700* this is the individual's whole-record cumulative AGB trend, not
043800* a year-over-year growth rate - dd100 already handled the
043900* year-over-year figure above.  needs at least two non-NA years
044000* and, among those, at least two distinct year values (a
044100* duplicate-year data problem would otherwise divide by zero in
044200* the slope formula); short of that the whole-record trend comes
044300* back NA on every row for the individual rather than a
044400* meaningless slope off of one point.
044500*
044600     move     zero to WPB-N WPB-Sum-X WPB-Sum-Y WPB-Sum-XX WPB-Sum-XY.
044700*    11/05/07 lv - same out-of-line treatment as pb020's ll1xx
044800*    regression paragraphs; rr1xx helper paragraphs instead of
044900*    the nested inline PERFORMs GnuCOBOL would otherwise allow.
045000     perform  rr120-Accum-One-Jenkins thru rr120-Exit
045100              varying WS-Ix from 1 by 1 until WS-Ix > WPB-Indiv-Row-Count.
045200     perform  gg900-Count-Distinct-Years thru gg900-Exit.
045300     if       WPB-N >= 2 and WPB-Distinct-Years >= 2
045400              compute WPB-Mean-X rounded = WPB-Sum-X / WPB-N
045500              compute WPB-Mean-Y rounded = WPB-Sum-Y / WPB-N
045600              compute WPB-Slope rounded =
045700                 (WPB-Sum-XY - WPB-N * WPB-Mean-X * WPB-Mean-Y) /
045800                 (WPB-Sum-XX - WPB-N * WPB-Mean-X * WPB-Mean-X)
045900              perform rr130-Assign-Slope-Jenkins thru rr130-Exit
046000                       varying WS-Ix from 1 by 1
046100                       until WS-Ix > WPB-Indiv-Row-Count
046200     else
046300              perform rr140-Assign-Na-Jenkins thru rr140-Exit
046400                       varying WS-Ix from 1 by 1
046500                       until WS-Ix > WPB-Indiv-Row-Count
046600     end-if.
046700*
046800 dd200-Exit.  exit section.
046900*
047000 rr120-Accum-One-Jenkins.
047100     set      Ir-Ix to WS-Ix.
047200     if       WPB-Ir-Agb-Jenkins-Sw(Ir-Ix) not = "Y"
047300              add  1 to WPB-N
047400              add  WPB-Ir-Year(Ir-Ix) to WPB-Sum-X
047500              add  WPB-Ir-Agb-Jenkins(Ir-Ix) to WPB-Sum-Y
047600              compute WPB-Sum-XX = WPB-Sum-XX
047700                      + WPB-Ir-Year(Ir-Ix) * WPB-Ir-Year(Ir-Ix)
047800              compute WPB-Sum-XY = WPB-Sum-XY
047900                      + WPB-Ir-Year(Ir-Ix) * WPB-Ir-Agb-Jenkins(Ir-Ix)
048000     end-if.
048100*
048200 rr120-Exit.  exit.
048300*
048400 rr130-Assign-Slope-Jenkins.
048500     set      Ir-Ix to WS-Ix.
048600     move     "N" to WPB-Ir-Cgr-Jenkins-Sw(Ir-Ix).
048700     move     WPB-Slope to WPB-Ir-Cgr-Jenkins(Ir-Ix).
048800*
048900 rr130-Exit.  exit.
049000*
049100 rr140-Assign-Na-Jenkins.
049200     set      Ir-Ix to WS-Ix.
049300     move     "Y" to WPB-Ir-Cgr-Jenkins-Sw(Ir-Ix).
049400     move     zero to WPB-Ir-Cgr-Jenkins(Ir-Ix).
049500*
049600 rr140-Exit.  exit.
049700*
049800 gg900-Count-Distinct-Years.
049900*
050000* one entry per (individual,year) guarantees a non-NA count
050100* above 1 already means two or more distinct years - see the
050200* identical note in pb020's regression paragraphs.
050300*
050400     move     WPB-N to WPB-Distinct-Years.
050500*
050600 gg900-Exit.  exit.
050700*
050800 dd300-Compute-Cumu-Chojnacky section.
050900***********************************
051000*
051100     move     zero to WPB-N WPB-Sum-X WPB-Sum-Y WPB-Sum-XX WPB-Sum-XY.
051200*    11/05/07 lv - Chojnacky column, rr150/rr160/rr170 mirror the
051300*    Jenkins rr12x/rr13x/rr14x trio above.
051400     perform  rr150-Accum-One-Chojnacky thru rr150-Exit
051500              varying WS-Ix from 1 by 1 until WS-Ix > WPB-Indiv-Row-Count.
051600     move     WPB-N to WPB-Distinct-Years.
051700     if       WPB-N >= 2 and WPB-Distinct-Years >= 2
051800              compute WPB-Mean-X rounded = WPB-Sum-X / WPB-N
051900              compute WPB-Mean-Y rounded = WPB-Sum-Y / WPB-N
052000              compute WPB-Slope rounded =
052100                 (WPB-Sum-XY - WPB-N * WPB-Mean-X * WPB-Mean-Y) /
052200                 (WPB-Sum-XX - WPB-N * WPB-Mean-X * WPB-Mean-X)
052300              perform rr160-Assign-Slope-Chojnacky thru rr160-Exit
052400                       varying WS-Ix from 1 by 1
052500                       until WS-Ix > WPB-Indiv-Row-Count
052600     else
052700              perform rr170-Assign-Na-Chojnacky thru rr170-Exit
052800                       varying WS-Ix from 1 by 1
052900                       until WS-Ix > WPB-Indiv-Row-Count
053000     end-if.
053100*
053200 dd300-Exit.  exit section.
053300*
053400 rr150-Accum-One-Chojnacky.
053500     set      Ir-Ix to WS-Ix.
053600     if       WPB-Ir-Agb-Chojnacky-Sw(Ir-Ix) not = "Y"
053700              add  1 to WPB-N
053800              add  WPB-Ir-Year(Ir-Ix) to WPB-Sum-X
053900              add  WPB-Ir-Agb-Chojnacky(Ir-Ix) to WPB-Sum-Y
054000              compute WPB-Sum-XX = WPB-Sum-XX
054100                      + WPB-Ir-Year(Ir-Ix) * WPB-Ir-Year(Ir-Ix)
054200              compute WPB-Sum-XY = WPB-Sum-XY
054300                      + WPB-Ir-Year(Ir-Ix) * WPB-Ir-Agb-Chojnacky(Ir-Ix)
054400     end-if.
054500*
054600 rr150-Exit.  exit.
054700*
054800 rr160-Assign-Slope-Chojnacky.
054900     set      Ir-Ix to WS-Ix.
055000     move     "N" to WPB-Ir-Cgr-Chojnacky-Sw(Ir-Ix).
055100     move     WPB-Slope to WPB-Ir-Cgr-Chojnacky(Ir-Ix).
055200*
055300 rr160-Exit.  exit.
055400*
055500 rr170-Assign-Na-Chojnacky.
055600     set      Ir-Ix to WS-Ix.
055700     move     "Y" to WPB-Ir-Cgr-Chojnacky-Sw(Ir-Ix).
055800     move     zero to WPB-Ir-Cgr-Chojnacky(Ir-Ix).
055900*
056000 rr170-Exit.  exit.
056100*
056200 dd400-Compute-Cumu-Annighofer section.
056300***********************************
056400*
056500     move     zero to WPB-N WPB-Sum-X WPB-Sum-Y WPB-Sum-XX WPB-Sum-XY.
056600*    11/05/07 lv - Annighofer column, rr180/rr190/rr200 complete
056700*    the trio-of-trios started at rr120 above.
056800     perform  rr180-Accum-One-Annighofer thru rr180-Exit
056900              varying WS-Ix from 1 by 1 until WS-Ix > WPB-Indiv-Row-Count.
057000     move     WPB-N to WPB-Distinct-Years.
057100     if       WPB-N >= 2 and WPB-Distinct-Years >= 2
057200              compute WPB-Mean-X rounded = WPB-Sum-X / WPB-N
057300              compute WPB-Mean-Y rounded = WPB-Sum-Y / WPB-N
057400              compute WPB-Slope rounded =
057500                 (WPB-Sum-XY - WPB-N * WPB-Mean-X * WPB-Mean-Y) /
057600                 (WPB-Sum-XX - WPB-N * WPB-Mean-X * WPB-Mean-X)
057700              perform rr190-Assign-Slope-Annighofer thru rr190-Exit
057800                       varying WS-Ix from 1 by 1
057900                       until WS-Ix > WPB-Indiv-Row-Count
058000     else
058100              perform rr200-Assign-Na-Annighofer thru rr200-Exit
058200                       varying WS-Ix from 1 by 1
058300                       until WS-Ix > WPB-Indiv-Row-Count
058400     end-if.
058500*
058600 dd400-Exit.  exit section.
058700*
058800 rr180-Accum-One-Annighofer.
058900     set      Ir-Ix to WS-Ix.
059000     if       WPB-Ir-Agb-Annighofer-Sw(Ir-Ix) not = "Y"
059100              add  1 to WPB-N
059200              add  WPB-Ir-Year(Ir-Ix) to WPB-Sum-X
059300              add  WPB-Ir-Agb-Annighofer(Ir-Ix) to WPB-Sum-Y
059400              compute WPB-Sum-XX = WPB-Sum-XX
059500                      + WPB-Ir-Year(Ir-Ix) * WPB-Ir-Year(Ir-Ix)
059600              compute WPB-Sum-XY = WPB-Sum-XY
059700                      + WPB-Ir-Year(Ir-Ix) * WPB-Ir-Agb-Annighofer(Ir-Ix)
059800     end-if.
059900*
060000 rr180-Exit.  exit.
060100*
060200 rr190-Assign-Slope-Annighofer.
060300     set      Ir-Ix to WS-Ix.
060400     move     "N" to WPB-Ir-Cgr-Annighofer-Sw(Ir-Ix).
060500     move     WPB-Slope to WPB-Ir-Cgr-Annighofer(Ir-Ix).
060600*
060700 rr190-Exit.  exit.
060800*
060900 rr200-Assign-Na-Annighofer.
061000     set      Ir-Ix to WS-Ix.
061100     move     "Y" to WPB-Ir-Cgr-Annighofer-Sw(Ir-Ix).
061200     move     zero to WPB-Ir-Cgr-Annighofer(Ir-Ix).
061300*
061400 rr200-Exit.  exit.
061500*
061600 ee100-Write-Rows             section.
061700***********************************
061800*
061900* every buffered row for this individual gets the same species
062000* lookup (one search against the mapping table built back in
062100* aa100, not once per row) and the same whole-record cumulative
062200* growth figures (dd200/dd300/dd400) before being written out to
062300* PB-Indiv-Tree-File - the individual-tree file pb060 reads to
062400* build the species-level summary report.  an individual not
062500* found in the mapping table writes with taxon/species NA rather
062600* than failing the run; PB013's message count is how the shop
062700* tracks how many went unmatched on a given batch.
062800*
062900     set      WS-Found-Sw to "N".
063000     set      Map-Ix to 1.
063100     search    WPB-Map-Entry varying Map-Ix
063200              at end
063300                   continue
063400              when WPB-Map-Individual-Id(Map-Ix) = WS-Cur-Individual-Id
063500                   set  WS-Found to "Y"
063600     end-search.
063700*
063800*    11/05/07 lv - row-write loop pulled to rr210, last of this
063900*    program's out-of-line conversions; no inline END-PERFORM
064000*    remains anywhere in pb030.
064100     perform  rr210-Write-One-Row thru rr210-Exit
064200              varying WS-Ix from 1 by 1 until WS-Ix > WPB-Indiv-Row-Count.
064300*
064400 ee100-Exit.  exit section.
064500*
064600 rr210-Write-One-Row.
064700     set      Ir-Ix to WS-Ix.
064800     initialize PB-Indiv-Tree-Record.
064900     move     WPB-Ir-Site-Id(Ir-Ix)   to PB-Itr-Site-Id.
065000     move     WPB-Ir-Plot-Id(Ir-Ix)   to PB-Itr-Plot-Id.
065100     move     WS-Cur-Individual-Id    to PB-Itr-Individual-Id.
065200     move     WPB-Ir-Year(Ir-Ix)      to PB-Itr-Year.
065300     move     WPB-Ir-Agb-Jenkins(Ir-Ix)    to PB-Itr-Agb-Jenkins.
065400     move     WPB-Ir-Agb-Jenkins-Sw(Ir-Ix) to PB-Itr-Agb-Jenkins-Na-Sw.
065500     move     WPB-Ir-Agb-Chojnacky(Ir-Ix)  to PB-Itr-Agb-Chojnacky.
065600     move     WPB-Ir-Agb-Chojnacky-Sw(Ir-Ix) to PB-Itr-Agb-Chojnacky-Na-Sw.
065700     move     WPB-Ir-Agb-Annighofer(Ir-Ix) to PB-Itr-Agb-Annighofer.
065800     move     WPB-Ir-Agb-Annighofer-Sw(Ir-Ix)
065900                                       to PB-Itr-Agb-Annighofer-Na-Sw.
066000     move     WPB-Ir-Grw-Jenkins(Ir-Ix)    to PB-Itr-Grw-Jenkins.
066100     move     WPB-Ir-Grw-Jenkins-Sw(Ir-Ix) to PB-Itr-Grw-Jenkins-Na-Sw.
066200     move     WPB-Ir-Grw-Chojnacky(Ir-Ix)  to PB-Itr-Grw-Chojnacky.
066300     move     WPB-Ir-Grw-Chojnacky-Sw(Ir-Ix) to PB-Itr-Grw-Chojnacky-Na-Sw.
066400     move     WPB-Ir-Grw-Annighofer(Ir-Ix) to PB-Itr-Grw-Annighofer.
066500     move     WPB-Ir-Grw-Annighofer-Sw(Ir-Ix)
066600                                       to PB-Itr-Grw-Annighofer-Na-Sw.
066700     move     WPB-Ir-Cgr-Jenkins(Ir-Ix)    to PB-Itr-Cgr-Jenkins.
066800     move     WPB-Ir-Cgr-Jenkins-Sw(Ir-Ix) to PB-Itr-Cgr-Jenkins-Na-Sw.
066900     move     WPB-Ir-Cgr-Chojnacky(Ir-Ix)  to PB-Itr-Cgr-Chojnacky.
067000     move     WPB-Ir-Cgr-Chojnacky-Sw(Ir-Ix) to PB-Itr-Cgr-Chojnacky-Na-Sw.
067100     move     WPB-Ir-Cgr-Annighofer(Ir-Ix) to PB-Itr-Cgr-Annighofer.
067200     move     WPB-Ir-Cgr-Annighofer-Sw(Ir-Ix)
067300                                       to PB-Itr-Cgr-Annighofer-Na-Sw.
067400     move     WPB-Ir-Diameter(Ir-Ix) to PB-Itr-Stem-Diameter.
067500     move     WPB-Ir-Height(Ir-Ix)   to PB-Itr-Height.
067600     move     WPB-Ir-Status(Ir-Ix)   to PB-Itr-Plant-Status.
067700     move     WPB-Ir-Is-Dead-Sw(Ir-Ix) to PB-Itr-Corrected-Is-Dead.
067800     move     WPB-Ir-Gapfilling(Ir-Ix) to PB-Itr-Gapfilling.
067900     if       WS-Found
068000              move WPB-Map-Sci-Name(Map-Ix)  to PB-Itr-Scientific-Name
068100              move WPB-Map-Taxon-Id(Map-Ix)  to PB-Itr-Taxon-Id
068200     else
068300              move spaces to PB-Itr-Scientific-Name PB-Itr-Taxon-Id
068400     end-if.
068500     write    PB-Indiv-Tree-Record.
068600     add      1 to WS-O3-Rows-Written.
068700*
068800 rr210-Exit.  exit.
