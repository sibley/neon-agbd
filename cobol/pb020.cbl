000100****************************************************
000200*                                                    *
000300*  PLOT BIOMASS DENSITY - CATEGORIZE / STATUS-CORRECT *
000400*  / GAP-FILL / AGGREGATE PHASE                      *
000500*                                                    *
000600****************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.             pb020.
001200 author.                 r.t. holloway.
001300 installation.           cascade forest mensuration laboratory.
001400 date-written.           march 1984.
001500 date-compiled.
001600 security.               local use only.
001700*
001800*    Remarks.           Per-plot driver.  For every plot with a
001900*                       resolved area, builds the complete
002000*                       individual x survey-year grid, classifies
002100*                       each cell TREE/SMALL-WOODY/OTHER, corrects
002200*                       dead/removed/not-qualified status runs,
002300*                       fills missing attributes and biomass, and
002400*                       aggregates tree and small-woody density
002500*                       per plot-year.  Writes the individual-year
002600*                       work file consumed by pb030 and pb040, and
002700*                       the O1-staging file pb050 later finishes.
002800*
002900*    Called modules.    none.
003000*
003100*    Files used.        work-merged, work-plotyr, work-plotarea
003200*                       (read); work-iyear, o1-staging (written).
003300*
003400*    Error messages used.
003500*                       pb010, pb011, pb012.
003600*
003700* Changes:
003800* 29/03/84 rth          Created - tree-only, single allometry.
003900* 20/08/91 jf           Added small-woody categorization and the
004000*                       dead-status sandwich correction (Hollow
004100*                       Creek re-survey).
004200* 14/08/98 do      .01  Y2K - no 2-digit year fields in this
004300*                       program; event-id parsing already moved
004400*                       to pb010.  No change required here.
004500* 19/02/03 lv      1.0  Rewrite for the 3-allometry grid; combined
004600*                       what had been two status-correction passes
004700*                       (one before grid completion, one after)
004800*                       into a single pass run after the grid is
004900*                       complete - the first pass's results were
005000*                       always superseded by the second, and the
005100*                       observed/gap-year distinction is carried
005200*                       by WPB-Cell-Raw-Obs-Sw regardless of when
005300*                       the grid was completed.
005400* 03/03/04 lv      1.1  Individual table widened to 300 rows,
005500*                       year table to 40, after two plot-overflow
005600*                       aborts at Sawtooth.
005700* 14/03/07 lv      1.2  Starting/complete lines now gated on
005800*                       WPB-Verbose-Run - were printing on every
005900*                       run regardless of the PBCTL switch.
006000*
006100 environment             division.
006200*================================
006300*
006400 copy "envdiv.cob".
006500 input-output            section.
006600 file-control.
006700     select PB-Merged-Work   assign to "MRGWORK"
006800            organization     line sequential
006900            file status      WS-Mrg-Fstat.
007000     select PB-Plotyr-Work   assign to "PLYWORK"
007100            organization     line sequential
007200            file status      WS-Ply-Fstat.
007300     select PB-Plotarea-Work assign to "PARWORK"
007400            organization     line sequential
007500            file status      WS-Par-Fstat.
007600     select PB-Iyear-Work    assign to "IYRWORK"
007700            organization     line sequential
007800            file status      WS-Iyr-Fstat.
007900     select PB-O1-Stage      assign to "O1STAGE"
008000            organization     line sequential
008100            file status      WS-O1S-Fstat.
008200*
008300 data                    division.
008400*================================
008500*
008600 file section.
008700*
008800 fd  PB-Merged-Work.
008900 copy "wpbwk1.cob".
009000*
009100 fd  PB-Plotyr-Work.
009200 copy "wpbr4.cob".
009300*
009400 fd  PB-Plotarea-Work.
009500 copy "wpbwk3.cob".
009600*
009700 fd  PB-Iyear-Work.
009800 copy "wpbwk4.cob".
009900*
010000 fd  PB-O1-Stage.
010100 copy "wpbo1.cob".
010200*
010300 working-storage section.
010400*-----------------------
010500 77  Prog-Name                pic x(15) value "PB020  (1.2)".
010600*
010700 01  WS-File-Statuses.
010800     03  WS-Mrg-Fstat         pic xx value zero.
010900     03  WS-Ply-Fstat         pic xx value zero.
011000     03  WS-Par-Fstat         pic xx value zero.
011100     03  WS-Iyr-Fstat         pic xx value zero.
011200     03  WS-O1S-Fstat         pic xx value zero.
011300*
011400 copy "wpbfnct.cob".
011500 copy "wpbmsgs.cob".
011600*
011700* ----  buffered look-ahead cursors on the two per-plot detail
011800*       streams, driven off the per-plot PB-Plotarea-Work record.
011900*
012000 01  WS-Cursors.
012100     03  WS-Mrg-Valid-Sw      pic x value "N".
012200         88  WS-Mrg-Valid     value "Y".
012300     03  WS-Mrg-Eof-Sw        pic x value "N".
012400         88  WS-Mrg-Eof       value "Y".
012500     03  WS-Ply-Valid-Sw      pic x value "N".
012600         88  WS-Ply-Valid     value "Y".
012700     03  WS-Ply-Eof-Sw        pic x value "N".
012800         88  WS-Ply-Eof       value "Y".
012900     03  WS-Par-Eof-Sw        pic x value "N".
013000         88  WS-Par-Eof       value "Y".
013100*
013200 copy "wpbwk1.cob" replacing ==PB-Merged-Record== by ==WS-Mrg-Buffer==,
013300                              ==PB-Mrg-==          by ==Wpb-Mrgb-Dummy-==.
013400*
013500 copy "wpbr4.cob" replacing ==PB-Plot-Year-Record== by ==WS-Ply-Buffer==,
013600                             ==PB-Ply-==             by ==Wpb-Plyb-Dummy-==.
013700*
013800* ----  this plot's authoritative year list.
013900*
014000 01  WPB-Year-Count           pic 9(4) comp value zero.
014100 01  WPB-Year-Table.
014200     03  WPB-Year-Entry       occurs 40 times
014300                              indexed by Yr-Ix.
014400         05  WPB-Year-Value   pic 9(4) comp.
014500*
014600* ----  the individual x year grid for the plot now in process.
014700* every tree on a plot shows up here once per measurement year,
014800* rebuilt from scratch at the top of aa100 for each plot in
014900* turn - this table never carries state across a plot boundary,
015000* so its two occurs limits (300 individuals, 40 years) bound
015100* memory, not the lifetime of a run.  a plot that blows either
015200* limit is a data problem at the source system, not something
015300* this program works around.
015400*
015500 01  WPB-Indiv-Count          pic 9(4) comp value zero.
015600 01  WPB-Grid-Table.
015700     03  WPB-Grid-Indiv       occurs 300 times
015800                              indexed by Gi-Ix.
015900         05  WPB-Grid-Individual-Id  pic x(24).
016000*       ---  one grid cell per individual per year.  Exists-Sw
016100*            tells bb300 whether this cell came off a real
016200*            observation (ORIGINAL) or was punched in to square
016300*            the grid (FILLED); Raw-xxx carries the as-measured
016400*            status flags, Corr-xxx the BR-5 corrected flags -
016500*            both are kept side by side so the iyear row can
016600*            report either view without recomputing anything.
016700         05  WPB-Grid-Cell    occurs 40 times
016800                              indexed by Gy-Ix.
016900             07  WPB-Cell-Exists-Sw      pic x value "N".
017000             07  WPB-Cell-Category       pic x(11).
017100             07  WPB-Cell-Growth-Form    pic x(20).
017200             07  WPB-Cell-Diameter       pic 9(3)v99 comp-3.
017300             07  WPB-Cell-Diam-Na-Sw     pic x.
017400             07  WPB-Cell-Height         pic 9(3)v99 comp-3.
017500             07  WPB-Cell-Height-Na-Sw   pic x.
017600             07  WPB-Cell-Status         pic x(30).
017700             07  WPB-Cell-Status-Na-Sw   pic x.
017800             07  WPB-Cell-Raw-Dead-Sw    pic x.
017900             07  WPB-Cell-Raw-Removed-Sw pic x.
018000             07  WPB-Cell-Raw-Notqual-Sw pic x.
018100             07  WPB-Cell-Raw-Obs-Sw     pic x.
018200             07  WPB-Cell-Corr-Dead-Sw   pic x.
018300             07  WPB-Cell-Corr-Removed-Sw pic x.
018400             07  WPB-Cell-Corr-Notqual-Sw pic x.
018500*           ---  Gapfilling records which of the three allometry
018600*                columns, if any, came from bb700's interpolation
018700*                rather than a direct equation apply; the three
018800*                Agb-xxx-Sw bytes underneath are each that
018900*                column's own NA flag, independent of Gapfilling
019000*                and of one another.
019100             07  WPB-Cell-Gapfilling     pic x(13).
019200             07  WPB-Cell-Agb-Jenkins    pic s9(7)v999 comp-3.
019300             07  WPB-Cell-Agb-Jenkins-Sw pic x.
019400             07  WPB-Cell-Agb-Chojnacky  pic s9(7)v999 comp-3.
019500             07  WPB-Cell-Agb-Chojnacky-Sw pic x.
019600             07  WPB-Cell-Agb-Annighofer pic s9(7)v999 comp-3.
019700             07  WPB-Cell-Agb-Annighofer-Sw pic x.
019800*
019900 01  WS-Found-Sw              pic x value "N".
020000     88  WS-Found              value "Y".
020100*
020200* WS-Chk is the one-cell scratch area the categorize/status
020300* paragraphs (bb500/bb600) copy a grid cell's growth form and
020400* status text into before testing it against the BR-1/BR-5
020500* tables in wpbcat.cob/wpbstat.cob (or their equivalent in-line
020600* tests) - kept separate from the grid table itself so a test
020700* never has to subscript WPB-Grid-Cell more than once per cell.
020800 01  WS-Chk.
020900     03  WS-Chk-Growth-Form   pic x(20).
021000     03  WS-Chk-Is-Tree-Sw    pic x.
021100     03  WS-Chk-Is-Sw-Sw      pic x.
021200     03  WS-Chk-Status        pic x(30).
021300     03  WS-Chk-Is-Dead-Sw    pic x.
021400*
021500* WS-Loop holds every subscript and first-found index this
021600* program's paragraphs share - Gi/Gy walk the individual/year
021700* grid, the First-xxx-Ix fields remember where bb600's forward
021800* scan first saw a contradicting status so the correction can be
021900* applied back to every year before it, and Before/After mark
022000* the bracketing observed years bb400's fill logic interpolates
022100* between.  none of these survive past the plot now in process.
022200 01  WS-Loop.
022300     03  WS-Gi                pic 9(4) comp.
022400     03  WS-Gy                pic 9(4) comp.
022500     03  WS-Gy2               pic 9(4) comp.
022600     03  WS-First-Dead-Ix     pic 9(4) comp.
022700     03  WS-First-Obs-Ix      pic 9(4) comp.
022800     03  WS-First-Removed-Ix  pic 9(4) comp.
022900     03  WS-First-Notqual-Ix  pic 9(4) comp.
023000     03  WS-Before-Ix         pic 9(4) comp.
023100     03  WS-After-Ix          pic 9(4) comp.
023200     03  WS-Before-Found-Sw   pic x.
023300     03  WS-After-Found-Sw    pic x.
023400*
023500* accumulator/counter pair bb700's gap-fill interpolation uses -
023600* Sum/Count build the average across however many observed
023700* years bracket the gap, Single-Value/Single-Ix are for the
023800* special case of a lone bracketing year (no averaging needed,
023900* just carry the one value across).
024000 01  WS-Gapfill-Work.
024100     03  WS-Gf-Sum-Values     pic s9(9)v9(4) comp-3.
024200     03  WS-Gf-Count          pic 9(4) comp.
024300     03  WS-Gf-Single-Value   pic s9(7)v999  comp-3.
024400     03  WS-Gf-Single-Ix      pic 9(4) comp.
024500*
024600* the current plot's identity and resolved area, copied out of
024700* PB-Plotarea-Work at the top of aa100 so every paragraph in the
024800* plot-processing chain can get at it without re-reading the
024900* area file; WS-Area-Ha is the hectare conversion pb040/pb050
025000* need for per-hectare density, done once here rather than
025100* repeated at every point downstream that wants it.
025200 01  WS-Area-Work.
025300     03  WS-Cur-Plot-Id       pic x(8).
025400     03  WS-Cur-Site-Id       pic x(4).
025500     03  WS-Cur-Area-M2       pic 9(6) comp-3.
025600     03  WS-Cur-Area-Na-Sw    pic x.
025700     03  WS-Area-Ha           pic s9(7)v9(4) comp-3.
025800*
025900 01  WS-Agg-Work.
026000     03  WS-Sum-Kg            pic s9(9)v9(4) comp-3.
026100     03  WS-Any-Non-Na-Sw     pic x.
026200     03  WS-Any-Live-Sw       pic x.
026300     03  WS-All-Live-Na-Sw    pic x.
026400     03  WS-N-Rows            pic 9(5) comp.
026500     03  WS-N-Measured        pic 9(5) comp.
026600     03  WS-N-Filled          pic 9(5) comp.
026700     03  WS-N-Removed         pic 9(5) comp.
026800     03  WS-N-Notqual         pic 9(5) comp.
026900*
027000 01  WS-Counts.
027100     03  WS-Plots-Processed   pic 9(5) comp value zero.
027200     03  WS-Iyr-Rows-Written  pic 9(7) comp value zero.
027300     03  WS-O1-Rows-Written   pic 9(7) comp value zero.
027400*
027500 linkage section.
027600****************
027700*
027800 copy "wpbcall.cob".
027900*
028000 procedure  division using WPB-Calling-Data.
028100*========================================
028200*
028300 aa000-Main                  section.
028400***********************************
028500*
028600* top-level driver for the grid-build step (BR-1 through BR-12,
028700* the bulk of the allometry work).  pb010 has already resolved
028800* plot areas and sorted the merge/plot-year work files into
028900* plot-id sequence, so all this program has to do is walk the
029000* area file plot by plot and, for each one, pull together every
029100* year/individual cell that belongs to it before writing the
029200* individual-year and plot-year staging rows that pb040/pb050
029300* finish off downstream.  one priming read gets the two cursor
029400* files (merge, plot-year) lined up before the main loop starts.
029500*
029600     if       WPB-Verbose-Run
029700              display Prog-Name " starting"
029800     end-if.
029900     open     input  PB-Merged-Work PB-Plotyr-Work PB-Plotarea-Work.
030000     open     output PB-Iyear-Work PB-O1-Stage.
030100*
030200     perform  aa010-Prime-Cursors thru aa010-Exit.
030300*
030400     perform  aa100-Next-Plot thru aa100-Exit
030500         until WS-Par-Eof.
030600*
030700     close    PB-Merged-Work PB-Plotyr-Work PB-Plotarea-Work.
030800     close    PB-Iyear-Work PB-O1-Stage.
030900     if       WPB-Verbose-Run
031000              display Prog-Name " complete - " WS-Plots-Processed
031100                      " plots, " WS-Iyr-Rows-Written " individual-year rows, "
031200                      WS-O1-Rows-Written " plot-year rows"
031300     end-if.
031400     goback.
031500*
031600 aa000-Exit.  exit section.
031700*
031800 aa010-Prime-Cursors.
031900     read     PB-Merged-Work
032000         at end set WS-Mrg-Eof to true
032100         not at end move PB-Merged-Record to WS-Mrg-Buffer
032200                    set  WS-Mrg-Valid to true
032300     end-read.
032400     read     PB-Plotyr-Work
032500         at end set WS-Ply-Eof to true
032600         not at end move PB-Plot-Year-Record to WS-Ply-Buffer
032700                    set  WS-Ply-Valid to true
032800     end-read.
032900*
033000 aa010-Exit.  exit.
033100*
033200 aa100-Next-Plot             section.
033300***********************************
033400*
033500* one trip through here handles one plot completely: read its
033600* area row, collect every year/individual cell that belongs to
033700* it out of the two cursor files (bb100/bb200), square up the
033800* grid so every individual has a row for every year (bb300),
033900* fill the attributes that don't change year to year (bb400),
034000* re-run the live/dead and qualification categorization now that
034100* the fill is done (bb500/bb600), gap-fill the allometry columns
034200* (bb700), zero out AGB for the rows BR-6 says should not carry
034300* biomass (bb800), and finally write the individual-year and
034400* plot-year staging records (bb900/cc100).  a plot with no
034500* resolved area never reaches this paragraph - pb010 drops it
034600* before the area file is even written.
034700*
034800     read     PB-Plotarea-Work
034900         at end
035000              set  WS-Par-Eof to true
035100              go to aa100-Exit
035200     end-read.
035300*
035400     move     PB-Par-Plot-Id to WS-Cur-Plot-Id.
035500     move     PB-Par-Site-Id to WS-Cur-Site-Id.
035600     move     PB-Par-Area-M2 to WS-Cur-Area-M2.
035700     move     PB-Par-Area-Na-Sw to WS-Cur-Area-Na-Sw.
035800     if       WS-Cur-Area-Na-Sw not = "Y" and WS-Cur-Area-M2 > 0
035900              compute WS-Area-Ha rounded = WS-Cur-Area-M2 / 10000
036000     else
036100              move zero to WS-Area-Ha
036200     end-if.
036300*
036400     move     zero to WPB-Year-Count WPB-Indiv-Count.
036500     perform  bb100-Collect-Years  thru bb100-Exit.
036600     perform  bb200-Collect-Merged thru bb200-Exit.
036700     perform  bb300-Grid-Complete  thru bb300-Exit.
036800     perform  bb400-Fill-Attributes thru bb400-Exit.
036900     perform  bb500-Categorize-All thru bb500-Exit.
037000     perform  bb600-Status-Correct thru bb600-Exit.
037100     perform  bb700-Gapfill-Biomass thru bb700-Exit.
037200     perform  bb800-Zero-And-Tag   thru bb800-Exit.
037300     perform  bb900-Write-Iyear    thru bb900-Exit.
037400     perform  cc100-Write-O1-Rows  thru cc100-Exit.
037500*
037600     add      1 to WS-Plots-Processed.
037700*
037800 aa100-Exit.  exit section.
037900*
038000 bb100-Collect-Years         section.
038100***************************************
038200*
038300* consume plotyr-work rows whose plot id is behind the current
038400* area row (belong to a plot with no resolved area, already
038500* skipped by pb010); collect rows that match; stop at the first
038600* greater plot id, leaving it buffered for the next plot.
038700*
038800* the plot-year work file carries one row per plot per
038900* measurement year even when nobody was out in the field that
039000* year (a year can be "not qualified" with every individual
039100* column NA) - this paragraph is only building the list of year
039200* numbers and their NA/qualified flags for the current plot; it
039300* does not touch individual-level data at all, that comes out of
039400* the merge file in bb200.  WPB-Year-Count caps out at 40 years
039500* per plot per the copybook limit - a plot with more than that
039600* would need the table widened, not worked around here.
039700*
039800     perform  qq100-Collect-One-Year thru qq100-Exit
039900              until WS-Ply-Eof
040000                 or Wpb-Plyb-Dummy-Plot-Id > WS-Cur-Plot-Id.
040100*
040200 bb100-Exit.  exit section.
040300*
040400* 11/05/07 lv - Pulled the body of the collect-years loop out to
040500*               its own paragraph; GnuCOBOL inline PERFORM is not
040600*               this shop's house style and the compiler we run
040700*               against does not carry the later dialect anyway.
040800 qq100-Collect-One-Year.
040900     if    Wpb-Plyb-Dummy-Plot-Id = WS-Cur-Plot-Id
041000           if   WPB-Year-Count >= 40
041100                display PB010 " " WS-Cur-Plot-Id
041200           else
041300                add  1 to WPB-Year-Count
041400                set  Yr-Ix to WPB-Year-Count
041500                move Wpb-Plyb-Dummy-Year
041600                                  to WPB-Year-Value(Yr-Ix)
041700           end-if
041800     end-if.
041900     read  PB-Plotyr-Work
042000         at end set WS-Ply-Eof to true
042100         not at end move PB-Plot-Year-Record to WS-Ply-Buffer
042200     end-read.
042300*
042400 qq100-Exit.  exit.
042500*
042600 bb200-Collect-Merged        section.
042700***************************************
042800*
042900* same skip/collect discipline against the stem-level merge
043000* file; stems for the same (individual,year) are consolidated
043100* into one grid cell - diameter/height take the max across
043200* stems, AGB columns sum (NA only if every stem is NA), status
043300* and growth form are taken from the first stem seen.
043400*
043500* a stem shows up here as a merge-work row keyed on plot, year
043600* and individual, same as the plot-year rows bb100 just walked,
043700* but there can be more than one stem per individual in a given
043800* year (multi-stemmed trees, mostly understory sprouts) so this
043900* paragraph has to fold duplicates on the way in rather than just
044000* append one grid cell per row read - that's the difference
044100* between this paragraph and bb100, which never sees duplicates.
044200*
044300     perform  qq110-Collect-One-Merged thru qq110-Exit
044400              until WS-Mrg-Eof
044500                 or Wpb-Mrgb-Dummy-Plot-Id > WS-Cur-Plot-Id.
044600*
044700 bb200-Exit.  exit section.
044800*
044900 qq110-Collect-One-Merged.
045000     if    Wpb-Mrgb-Dummy-Plot-Id = WS-Cur-Plot-Id
045100           perform dd100-Post-Stem thru dd100-Exit
045200     end-if.
045300     read  PB-Merged-Work
045400         at end set WS-Mrg-Eof to true
045500         not at end move PB-Merged-Record to WS-Mrg-Buffer
045600     end-read.
045700*
045800 qq110-Exit.  exit.
045900*
046000 dd100-Post-Stem.
046100*
046200* find or create the individual.
046300*
046400     set      WS-Found-Sw to "N".
046500     set      Gi-Ix to 1.
046600     search    WPB-Grid-Indiv varying Gi-Ix
046700              at end
046800                   continue
046900              when WPB-Grid-Individual-Id(Gi-Ix)
047000                       = Wpb-Mrgb-Dummy-Individual-Id
047100                   set  WS-Found to "Y"
047200     end-search.
047300     if       not WS-Found
047400              if   WPB-Indiv-Count >= 300
047500                   display PB011 " " PB012 " " WS-Cur-Plot-Id
047600                   go to dd100-Exit
047700              end-if
047800              add  1 to WPB-Indiv-Count
047900              set  Gi-Ix to WPB-Indiv-Count
048000              move Wpb-Mrgb-Dummy-Individual-Id
048100                                      to WPB-Grid-Individual-Id(Gi-Ix)
048200     end-if.
048300*
048400* find the year column.
048500*
048600     set      WS-Found-Sw to "N".
048700     set      Yr-Ix to 1.
048800     search    WPB-Year-Entry varying Yr-Ix
048900              at end
049000                   continue
049100              when WPB-Year-Value(Yr-Ix)
049200                       = Wpb-Mrgb-Dummy-Year
049300                   set  WS-Found to "Y"
049400     end-search.
049500     if       not WS-Found
049600              go to dd100-Exit
049700     end-if.
049800     set      Gy-Ix to Yr-Ix.
049900*
050000     if       WPB-Cell-Exists-Sw(Gi-Ix Gy-Ix) not = "Y"
050100              move "Y" to WPB-Cell-Exists-Sw(Gi-Ix Gy-Ix)
050200              move Wpb-Mrgb-Dummy-Growth-Form
050300                          to WPB-Cell-Growth-Form(Gi-Ix Gy-Ix)
050400              move Wpb-Mrgb-Dummy-Diameter
050500                          to WPB-Cell-Diameter(Gi-Ix Gy-Ix)
050600              move Wpb-Mrgb-Dummy-Diam-Na-Sw
050700                          to WPB-Cell-Diam-Na-Sw(Gi-Ix Gy-Ix)
050800              move Wpb-Mrgb-Dummy-Height
050900                          to WPB-Cell-Height(Gi-Ix Gy-Ix)
051000              move Wpb-Mrgb-Dummy-Height-Na-Sw
051100                          to WPB-Cell-Height-Na-Sw(Gi-Ix Gy-Ix)
051200              move Wpb-Mrgb-Dummy-Status
051300                          to WPB-Cell-Status(Gi-Ix Gy-Ix)
051400              move Wpb-Mrgb-Dummy-Status-Na-Sw
051500                          to WPB-Cell-Status-Na-Sw(Gi-Ix Gy-Ix)
051600              move "Y" to WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix)
051700              move "Y" to WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix)
051800              move "Y" to WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix)
051900              move zero to WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix)
052000              move zero to WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix)
052100              move zero to WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix)
052200     else
052300              if   Wpb-Mrgb-Dummy-Diam-Na-Sw not = "Y"
052400               and (WPB-Cell-Diam-Na-Sw(Gi-Ix Gy-Ix) = "Y"
052500                or  Wpb-Mrgb-Dummy-Diameter
052600                        > WPB-Cell-Diameter(Gi-Ix Gy-Ix))
052700                   move "N" to WPB-Cell-Diam-Na-Sw(Gi-Ix Gy-Ix)
052800                   move Wpb-Mrgb-Dummy-Diameter
052900                          to WPB-Cell-Diameter(Gi-Ix Gy-Ix)
053000              end-if
053100              if   Wpb-Mrgb-Dummy-Height-Na-Sw not = "Y"
053200               and (WPB-Cell-Height-Na-Sw(Gi-Ix Gy-Ix) = "Y"
053300                or  Wpb-Mrgb-Dummy-Height
053400                        > WPB-Cell-Height(Gi-Ix Gy-Ix))
053500                   move "N" to WPB-Cell-Height-Na-Sw(Gi-Ix Gy-Ix)
053600                   move Wpb-Mrgb-Dummy-Height
053700                          to WPB-Cell-Height(Gi-Ix Gy-Ix)
053800              end-if
053900     end-if.
054000*
054100     perform  ee100-Sum-Agb-Col thru ee100-Exit.
054200*
054300 dd100-Exit.  exit.
054400*
054500 ee100-Sum-Agb-Col.
054600     if       Wpb-Mrgb-Dummy-Agb-Jenkins-Na-Sw not = "Y"
054700              move "N" to WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix)
054800              add  Wpb-Mrgb-Dummy-Agb-Jenkins
054900                   to WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix)
055000     end-if.
055100     if       Wpb-Mrgb-Dummy-Agb-Chojnacky-Na-Sw not = "Y"
055200              move "N" to WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix)
055300              add  Wpb-Mrgb-Dummy-Agb-Chojnacky
055400                   to WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix)
055500     end-if.
055600     if       Wpb-Mrgb-Dummy-Agb-Annighofer-Na-Sw not = "Y"
055700              move "N" to WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix)
055800              add  Wpb-Mrgb-Dummy-Agb-Annighofer
055900                   to WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix)
056000     end-if.
056100*
056200 ee100-Exit.  exit.
056300*
056400 bb300-Grid-Complete         section.
056500***************************************
056600*
056700* BR-7 - every individual gets a row for every year of the plot;
056800* rows that already exist are tagged ORIGINAL, created rows are
056900* tagged FILLED with every measurement NA.  Also derives the raw
057000* dead/removed/not-qualified/observed flags (BR-3/BR-4) for every
057100* existing cell while the status text is still at hand.
057200*
057300* up to this point the grid is ragged - an individual that died
057400* in year 3 of a 5-year plot has no row at all for years 4-5, and
057500* an individual that recruited late has none for the early
057600* years.  everything downstream (bb400's carry-forward fill,
057700* the per-year totals pb050 builds) assumes a full rectangle, so
057800* this is where the holes get punched in: a FILLED row with every
057900* measurement column set to NA, same record layout as a real
058000* observation, just flagged so nobody downstream mistakes it for
058100* one.
058200*
058300     perform  qq120-Complete-One-Indiv thru qq120-Exit
058400              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
058500*
058600 bb300-Exit.  exit section.
058700*
058800* 11/05/07 lv - qq120/qq130 carved out of what used to be one
058900*               doubly-nested inline PERFORM; the outer walks
059000*               individuals, the inner walks that individual's
059100*               years.
059200 qq120-Complete-One-Indiv.
059300     set      Gi-Ix to WS-Gi.
059400     perform  qq130-Complete-One-Cell thru qq130-Exit
059500              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
059600*
059700 qq120-Exit.  exit.
059800*
059900 qq130-Complete-One-Cell.
060000     set      Gy-Ix to WS-Gy.
060100     if       WPB-Cell-Exists-Sw(Gi-Ix Gy-Ix) = "Y"
060200              move "ORIGINAL" to WPB-Cell-Gapfilling(Gi-Ix Gy-Ix)
060300              perform ff100-Derive-Raw-Status thru ff100-Exit
060400     else
060500              move "Y" to WPB-Cell-Exists-Sw(Gi-Ix Gy-Ix)
060600              move "FILLED" to WPB-Cell-Gapfilling(Gi-Ix Gy-Ix)
060700              move spaces to WPB-Cell-Growth-Form(Gi-Ix Gy-Ix)
060800              move "Y" to WPB-Cell-Diam-Na-Sw(Gi-Ix Gy-Ix)
060900              move "Y" to WPB-Cell-Height-Na-Sw(Gi-Ix Gy-Ix)
061000              move spaces to WPB-Cell-Status(Gi-Ix Gy-Ix)
061100              move "Y" to WPB-Cell-Status-Na-Sw(Gi-Ix Gy-Ix)
061200              move "N" to WPB-Cell-Raw-Dead-Sw(Gi-Ix Gy-Ix)
061300              move "N" to WPB-Cell-Raw-Removed-Sw(Gi-Ix Gy-Ix)
061400              move "N" to WPB-Cell-Raw-Notqual-Sw(Gi-Ix Gy-Ix)
061500              move "N" to WPB-Cell-Raw-Obs-Sw(Gi-Ix Gy-Ix)
061600              move "Y" to WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix)
061700              move "Y" to WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix)
061800              move "Y" to WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix)
061900     end-if.
062000*
062100 qq130-Exit.  exit.
062200*
062300 ff100-Derive-Raw-Status.
062400     if       WPB-Cell-Status-Na-Sw(Gi-Ix Gy-Ix) = "Y"
062500              move "N" to WPB-Cell-Raw-Obs-Sw(Gi-Ix Gy-Ix)
062600              move "N" to WPB-Cell-Raw-Dead-Sw(Gi-Ix Gy-Ix)
062700              move "N" to WPB-Cell-Raw-Removed-Sw(Gi-Ix Gy-Ix)
062800              move "N" to WPB-Cell-Raw-Notqual-Sw(Gi-Ix Gy-Ix)
062900     else
063000              move "Y" to WPB-Cell-Raw-Obs-Sw(Gi-Ix Gy-Ix)
063100              move WPB-Cell-Status(Gi-Ix Gy-Ix) to WS-Chk-Status
063200              perform gg100-Check-Dead-Vocab thru gg100-Exit
063300              move WS-Chk-Is-Dead-Sw to WPB-Cell-Raw-Dead-Sw(Gi-Ix Gy-Ix)
063400              if   WPB-Cell-Status(Gi-Ix Gy-Ix) = "Removed"
063500                   move "Y" to WPB-Cell-Raw-Removed-Sw(Gi-Ix Gy-Ix)
063600              else
063700                   move "N" to WPB-Cell-Raw-Removed-Sw(Gi-Ix Gy-Ix)
063800              end-if
063900              if   WPB-Cell-Status(Gi-Ix Gy-Ix) = "No longer qualifies"
064000                   move "Y" to WPB-Cell-Raw-Notqual-Sw(Gi-Ix Gy-Ix)
064100              else
064200                   move "N" to WPB-Cell-Raw-Notqual-Sw(Gi-Ix Gy-Ix)
064300              end-if
064400     end-if.
064500*
064600 ff100-Exit.  exit.
064700*
064800 gg100-Check-Dead-Vocab.
064900     move     "N" to WS-Chk-Is-Dead-Sw.
065000     if       WS-Chk-Status = spaces
065100              go to gg100-Exit
065200     end-if.
065300     set      WS-Found-Sw to "N".
065400     set      WPB-Sub-1 to 1.
065500     search    WPB-Dead-Status-Rdf varying WPB-Sub-1
065600              at end
065700                   continue
065800              when WPB-Dead-Status-Rdf(WPB-Sub-1) = WS-Chk-Status
065900                   set  WS-Found to "Y"
066000     end-search.
066100     if       WS-Found
066200              move "Y" to WS-Chk-Is-Dead-Sw
066300     end-if.
066400*
066500 gg100-Exit.  exit.
066600*
066700 bb400-Fill-Attributes       section.
066800***************************************
066900*
067000* BR-8 - forward-fill then back-fill growthForm and stemDiameter,
067100* per individual, years ascending.
067200*
067300* growth form (the live/dead/removed code) and stem diameter
067400* aren't remeasured every year on a tree that obviously hasn't
067500* changed class, so a FILLED cell's growthForm starts out NA
067600* same as everything else in it - this pass is what replaces
067700* that NA with whatever was last recorded, walking years
067800* ascending, then runs a second pass the other direction to
067900* back-fill the handful of individuals whose very first
068000* recorded year is itself a FILLED gap (recruited before the
068100* plot's first measurement year was carried into this work file).
068200*
068300     perform  qq140-Fill-One-Indiv thru qq140-Exit
068400              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
068500*
068600 bb400-Exit.  exit section.
068700*
068800* 11/05/07 lv - qq140 walks the individual, then runs the forward
068900*               pass (qq150) and the backward pass (qq160) over
069000*               that one individual's years in turn.
069100 qq140-Fill-One-Indiv.
069200     set      Gi-Ix to WS-Gi.
069300     perform  qq150-Forward-Fill-Year thru qq150-Exit
069400              varying WS-Gy from 2 by 1 until WS-Gy > WPB-Year-Count.
069500     perform  qq160-Back-Fill-Year thru qq160-Exit
069600              varying WS-Gy from WPB-Year-Count by -1 until WS-Gy < 1.
069700*
069800 qq140-Exit.  exit.
069900*
070000 qq150-Forward-Fill-Year.
070100     set      Gy-Ix to WS-Gy.
070200     set      Yr-Ix to WS-Gy.
070300     compute  WS-Gy2 = WS-Gy - 1.
070400     if       WPB-Cell-Growth-Form(Gi-Ix Gy-Ix) = spaces
070500              move WPB-Cell-Growth-Form(Gi-Ix WS-Gy2)
070600                         to WPB-Cell-Growth-Form(Gi-Ix Gy-Ix)
070700     end-if.
070800     if       WPB-Cell-Diam-Na-Sw(Gi-Ix Gy-Ix) = "Y"
070900      and     WPB-Cell-Diam-Na-Sw(Gi-Ix WS-Gy2) not = "Y"
071000              move "N" to WPB-Cell-Diam-Na-Sw(Gi-Ix Gy-Ix)
071100              move WPB-Cell-Diameter(Gi-Ix WS-Gy2)
071200                         to WPB-Cell-Diameter(Gi-Ix Gy-Ix)
071300     end-if.
071400*
071500 qq150-Exit.  exit.
071600*
071700 qq160-Back-Fill-Year.
071800     set      Gy-Ix to WS-Gy.
071900     if       WS-Gy < WPB-Year-Count
072000              add  1 to WS-Gy2 giving WS-Gy2
072100     end-if.
072200     if       WS-Gy < WPB-Year-Count
072300              if   WPB-Cell-Growth-Form(Gi-Ix Gy-Ix) = spaces
072400                   move WPB-Cell-Growth-Form(Gi-Ix WS-Gy2)
072500                              to WPB-Cell-Growth-Form(Gi-Ix Gy-Ix)
072600              end-if
072700              if   WPB-Cell-Diam-Na-Sw(Gi-Ix Gy-Ix) = "Y"
072800               and WPB-Cell-Diam-Na-Sw(Gi-Ix WS-Gy2) not = "Y"
072900                   move "N" to WPB-Cell-Diam-Na-Sw(Gi-Ix Gy-Ix)
073000                   move WPB-Cell-Diameter(Gi-Ix WS-Gy2)
073100                              to WPB-Cell-Diameter(Gi-Ix Gy-Ix)
073200              end-if
073300     end-if.
073400*
073500 qq160-Exit.  exit.
073600*
073700 bb500-Categorize-All        section.
073800***************************************
073900*
074000* BR-1, now that growth form and diameter have been filled.
074100*
074200* BR-1 sorts every cell into one of the species-group buckets the
074300* three allometry equations key off of (Jenkins' hardwood/
074400* softwood split, Chojnacky's finer species groups, Annighofer's
074500* regional table) - it has to run again here, after bb400's fill,
074600* because a cell created back in bb300 had no growth form to
074700* categorize against until this moment; running it earlier would
074800* have left every FILLED row mis-bucketed.
074900*
075000     perform  qq170-Categorize-One-Indiv thru qq170-Exit
075100              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
075200*
075300 bb500-Exit.  exit section.
075400*
075500 qq170-Categorize-One-Indiv.
075600     set      Gi-Ix to WS-Gi.
075700     perform  qq180-Categorize-One-Cell thru qq180-Exit
075800              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
075900*
076000 qq170-Exit.  exit.
076100*
076200 qq180-Categorize-One-Cell.
076300     set      Gy-Ix to WS-Gy.
076400     perform  hh100-Categorize-Cell thru hh100-Exit.
076500*
076600 qq180-Exit.  exit.
076700*
076800 hh100-Categorize-Cell.
076900     move     WPB-Cell-Growth-Form(Gi-Ix Gy-Ix) to WS-Chk-Growth-Form.
077000     perform  ii100-Check-Tree-Form thru ii100-Exit.
077100     perform  ii200-Check-Sw-Form   thru ii200-Exit.
077200*
077300     if       WS-Chk-Growth-Form = spaces
077400              move "OTHER" to WPB-Cell-Category(Gi-Ix Gy-Ix)
077500     else
077600              if   WPB-Cell-Diam-Na-Sw(Gi-Ix Gy-Ix) = "Y"
077700                   if   WS-Chk-Is-Sw-Sw = "Y"
077800                        move "SMALL-WOODY" to WPB-Cell-Category(Gi-Ix Gy-Ix)
077900                   else
078000                        move "OTHER" to WPB-Cell-Category(Gi-Ix Gy-Ix)
078100                   end-if
078200              else
078300                   if   WS-Chk-Is-Tree-Sw = "Y"
078400                    and WPB-Cell-Diameter(Gi-Ix Gy-Ix) >= WPB-Diam-Threshold
078500                        move "TREE" to WPB-Cell-Category(Gi-Ix Gy-Ix)
078600                   else
078700                        if WS-Chk-Is-Sw-Sw = "Y"
078800                         and WPB-Cell-Diameter(Gi-Ix Gy-Ix) < WPB-Diam-Threshold
078900                             move "SMALL-WOODY" to WPB-Cell-Category(Gi-Ix Gy-Ix)
079000                        else
079100                             move "OTHER" to WPB-Cell-Category(Gi-Ix Gy-Ix)
079200                        end-if
079300                   end-if
079400              end-if
079500     end-if.
079600*
079700 hh100-Exit.  exit.
079800*
079900 ii100-Check-Tree-Form.
080000     move     "N" to WS-Chk-Is-Tree-Sw.
080100     set      WS-Found-Sw to "N".
080200     set      WPB-Sub-2 to 1.
080300     search    WPB-Tree-Form-Rdf varying WPB-Sub-2
080400              at end
080500                   continue
080600              when WPB-Tree-Form-Rdf(WPB-Sub-2) = WS-Chk-Growth-Form
080700                   set  WS-Found to "Y"
080800     end-search.
080900     if       WS-Found
081000              move "Y" to WS-Chk-Is-Tree-Sw
081100     end-if.
081200*
081300 ii100-Exit.  exit.
081400*
081500 ii200-Check-Sw-Form.
081600     move     "N" to WS-Chk-Is-Sw-Sw.
081700     set      WS-Found-Sw to "N".
081800     set      WPB-Sub-3 to 1.
081900     search    WPB-SW-Form-Rdf varying WPB-Sub-3
082000              at end
082100                   continue
082200              when WPB-SW-Form-Rdf(WPB-Sub-3) = WS-Chk-Growth-Form
082300                   set  WS-Found to "Y"
082400     end-search.
082500     if       WS-Found
082600              move "Y" to WS-Chk-Is-Sw-Sw
082700     end-if.
082800*
082900 ii200-Exit.  exit.
083000*
083100 bb600-Status-Correct        section.
083200***************************************
083300*
083400* BR-5, run once over the complete post-grid individual x year
083500* table (see the 19/02/03 change note above).
083600*
083700* BR-5 catches the case where field crews record a tree DEAD one
083800* year and then, a year or two later, record a live measurement
083900* against the same individual - a recording error, not a real
084000* resurrection, so the earlier DEAD years get corrected to ALIVE
084100* once the later live row proves the tree never actually died.
084200* has to run on the whole table at once per individual (not
084300* cell by cell) because the correction looks forward across
084400* years to find the contradicting live row.
084500*
084600     perform  qq190-Correct-One-Indiv thru qq190-Exit
084700              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
084800*
084900 bb600-Exit.  exit section.
085000*
085100 qq190-Correct-One-Indiv.
085200     set      Gi-Ix to WS-Gi.
085300     perform  jj100-Init-Corrected     thru jj100-Exit.
085400     perform  jj200-Sandwich-Fix       thru jj200-Exit.
085500     perform  jj300-Forward-Fill-Dead  thru jj300-Exit.
085600     perform  jj400-Back-Fill-Dead     thru jj400-Exit.
085700     perform  jj500-Forward-Fill-Removed thru jj500-Exit.
085800     perform  jj600-Forward-Fill-Notqual thru jj600-Exit.
085900*
086000 qq190-Exit.  exit.
086100*
086200 jj100-Init-Corrected.
086300     perform  qq200-Init-One-Cell thru qq200-Exit
086400              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
086500*
086600 jj100-Exit.  exit.
086700*
086800 qq200-Init-One-Cell.
086900     set      Gy-Ix to WS-Gy.
087000     move     WPB-Cell-Raw-Dead-Sw(Gi-Ix Gy-Ix)
087100                to WPB-Cell-Corr-Dead-Sw(Gi-Ix Gy-Ix).
087200     move     WPB-Cell-Raw-Removed-Sw(Gi-Ix Gy-Ix)
087300                to WPB-Cell-Corr-Removed-Sw(Gi-Ix Gy-Ix).
087400     move     WPB-Cell-Raw-Notqual-Sw(Gi-Ix Gy-Ix)
087500                to WPB-Cell-Corr-Notqual-Sw(Gi-Ix Gy-Ix).
087600*
087700 qq200-Exit.  exit.
087800*
087900 jj200-Sandwich-Fix.
088000     perform  qq210-Sandwich-One-Cell thru qq210-Exit
088100              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
088200*
088300 jj200-Exit.  exit.
088400*
088500* 11/05/07 lv - qq210 is the per-cell test; qq220/qq230 are the
088600*               look-back/look-ahead scans it runs when the cell
088700*               is an observed-dead candidate for the sandwich fix.
088800 qq210-Sandwich-One-Cell.
088900     set      Gy-Ix to WS-Gy.
089000     if       WPB-Cell-Raw-Obs-Sw(Gi-Ix Gy-Ix) = "Y"
089100      and     WPB-Cell-Raw-Dead-Sw(Gi-Ix Gy-Ix) = "Y"
089200              move "N" to WS-Before-Found-Sw
089300              perform qq220-Scan-Before thru qq220-Exit
089400                       varying WS-Before-Ix from WS-Gy by -1
089500                       until WS-Before-Ix < 1 or WS-Before-Found-Sw = "Y"
089600              move "N" to WS-After-Found-Sw
089700              perform qq230-Scan-After thru qq230-Exit
089800                       varying WS-After-Ix from WS-Gy by 1
089900                       until WS-After-Ix > WPB-Year-Count
090000                          or WS-After-Found-Sw = "Y"
090100              if   WS-Before-Found-Sw = "Y" and WS-After-Found-Sw = "Y"
090200                   set  Yr-Ix to WS-Before-Ix
090300                   if   WPB-Cell-Raw-Dead-Sw(Gi-Ix Yr-Ix) = "N"
090400                        set Yr-Ix to WS-After-Ix
090500                        if  WPB-Cell-Raw-Dead-Sw(Gi-Ix Yr-Ix) = "N"
090600                            move "N" to WPB-Cell-Corr-Dead-Sw(Gi-Ix Gy-Ix)
090700                        end-if
090800                   end-if
090900              end-if
091000     end-if.
091100*
091200 qq210-Exit.  exit.
091300*
091400 qq220-Scan-Before.
091500     if       WS-Before-Ix < WS-Gy
091600              set  Yr-Ix to WS-Before-Ix
091700              if   WPB-Cell-Raw-Obs-Sw(Gi-Ix Yr-Ix) = "Y"
091800                   move "Y" to WS-Before-Found-Sw
091900              end-if
092000     end-if.
092100*
092200 qq220-Exit.  exit.
092300*
092400 qq230-Scan-After.
092500     if       WS-After-Ix > WS-Gy
092600              set  Yr-Ix to WS-After-Ix
092700              if   WPB-Cell-Raw-Obs-Sw(Gi-Ix Yr-Ix) = "Y"
092800                   move "Y" to WS-After-Found-Sw
092900              end-if
093000     end-if.
093100*
093200 qq230-Exit.  exit.
093300*
093400 jj300-Forward-Fill-Dead.
093500     move     zero to WS-First-Dead-Ix.
093600     perform  qq240-Find-First-Dead thru qq240-Exit
093700              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
093800     if       WS-First-Dead-Ix not = zero
093900              perform qq250-Tag-Dead-Forward thru qq250-Exit
094000                       varying WS-Gy from WS-First-Dead-Ix by 1
094100                       until WS-Gy > WPB-Year-Count
094200     end-if.
094300*
094400 jj300-Exit.  exit.
094500*
094600 qq240-Find-First-Dead.
094700     set      Gy-Ix to WS-Gy.
094800     if       WS-First-Dead-Ix = zero
094900      and     WPB-Cell-Corr-Dead-Sw(Gi-Ix Gy-Ix) = "Y"
095000              move WS-Gy to WS-First-Dead-Ix
095100     end-if.
095200*
095300 qq240-Exit.  exit.
095400*
095500 qq250-Tag-Dead-Forward.
095600     set      Gy-Ix to WS-Gy.
095700     move     "Y" to WPB-Cell-Corr-Dead-Sw(Gi-Ix Gy-Ix).
095800*
095900 qq250-Exit.  exit.
096000*
096100 jj400-Back-Fill-Dead.
096200     move     zero to WS-First-Obs-Ix.
096300     perform  qq260-Find-First-Obs thru qq260-Exit
096400              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
096500     if       WS-First-Obs-Ix not = zero
096600              set  Gy-Ix to WS-First-Obs-Ix
096700              if   WPB-Cell-Corr-Dead-Sw(Gi-Ix Gy-Ix) = "Y"
096800                   perform qq270-Tag-Dead-Backward thru qq270-Exit
096900                            varying WS-Gy from 1 by 1
097000                            until WS-Gy >= WS-First-Obs-Ix
097100              end-if
097200     end-if.
097300*
097400 jj400-Exit.  exit.
097500*
097600 qq260-Find-First-Obs.
097700     set      Gy-Ix to WS-Gy.
097800     if       WS-First-Obs-Ix = zero
097900      and     WPB-Cell-Raw-Obs-Sw(Gi-Ix Gy-Ix) = "Y"
098000              move WS-Gy to WS-First-Obs-Ix
098100     end-if.
098200*
098300 qq260-Exit.  exit.
098400*
098500 qq270-Tag-Dead-Backward.
098600     set      Gy-Ix to WS-Gy.
098700     move     "Y" to WPB-Cell-Corr-Dead-Sw(Gi-Ix Gy-Ix).
098800*
098900 qq270-Exit.  exit.
099000*
099100 jj500-Forward-Fill-Removed.
099200     move     zero to WS-First-Removed-Ix.
099300     perform  qq280-Find-First-Removed thru qq280-Exit
099400              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
099500     if       WS-First-Removed-Ix not = zero
099600              perform qq290-Tag-Removed-Forward thru qq290-Exit
099700                       varying WS-Gy from WS-First-Removed-Ix by 1
099800                       until WS-Gy > WPB-Year-Count
099900     end-if.
100000*
100100 jj500-Exit.  exit.
100200*
100300 qq280-Find-First-Removed.
100400     set      Gy-Ix to WS-Gy.
100500     if       WS-First-Removed-Ix = zero
100600      and     WPB-Cell-Raw-Removed-Sw(Gi-Ix Gy-Ix) = "Y"
100700              move WS-Gy to WS-First-Removed-Ix
100800     end-if.
100900*
101000 qq280-Exit.  exit.
101100*
101200 qq290-Tag-Removed-Forward.
101300     set      Gy-Ix to WS-Gy.
101400     move     "Y" to WPB-Cell-Corr-Removed-Sw(Gi-Ix Gy-Ix).
101500*
101600 qq290-Exit.  exit.
101700*
101800 jj600-Forward-Fill-Notqual.
101900     move     zero to WS-First-Notqual-Ix.
102000     perform  qq300-Find-First-Notqual thru qq300-Exit
102100              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
102200     if       WS-First-Notqual-Ix not = zero
102300              perform qq310-Tag-Notqual-Forward thru qq310-Exit
102400                       varying WS-Gy from WS-First-Notqual-Ix by 1
102500                       until WS-Gy > WPB-Year-Count
102600     end-if.
102700*
102800 jj600-Exit.  exit.
102900*
103000 qq300-Find-First-Notqual.
103100     set      Gy-Ix to WS-Gy.
103200     if       WS-First-Notqual-Ix = zero
103300      and     WPB-Cell-Raw-Notqual-Sw(Gi-Ix Gy-Ix) = "Y"
103400              move WS-Gy to WS-First-Notqual-Ix
103500     end-if.
103600*
103700 qq300-Exit.  exit.
103800*
103900 qq310-Tag-Notqual-Forward.
104000     set      Gy-Ix to WS-Gy.
104100     move     "Y" to WPB-Cell-Corr-Notqual-Sw(Gi-Ix Gy-Ix).
104200*
104300 qq310-Exit.  exit.
104400*
104500 bb700-Gapfill-Biomass       section.
104600***************************************
104700*
104800* BR-9, per individual, per allometry column.
104900*
105000* a stand-level allometric equation gives a noisy estimate for
105100* any single tree, so BR-9 smooths a missing AGB year by
105200* interpolating (or, at the ends of the record, by regressing)
105300* across the years that individual DOES have a value for, column
105400* by column and equation by equation (Jenkins, Chojnacky,
105500* Annighofer are gap-filled independently of one another - a tree
105600* missing its Jenkins year is not necessarily missing Chojnacky).
105700* dead/removed/not-qualified cells are left alone here; bb800
105800* zeroes those out afterward regardless of what this pass did.
105900*
106000     perform  qq320-Gapfill-One-Indiv thru qq320-Exit
106100              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
106200*
106300 bb700-Exit.  exit section.
106400*
106500 qq320-Gapfill-One-Indiv.
106600     set      Gi-Ix to WS-Gi.
106700     perform  kk100-Gapfill-Jenkins    thru kk100-Exit.
106800     perform  kk200-Gapfill-Chojnacky  thru kk200-Exit.
106900     perform  kk300-Gapfill-Annighofer thru kk300-Exit.
107000*
107100 qq320-Exit.  exit.
107200*
107300 kk100-Gapfill-Jenkins.
107400     perform  ll100-Regress-Column thru ll100-Exit.
107500     perform  ll900-Apply-Column-Jenkins thru ll900-Exit.
107600*
107700 kk100-Exit.  exit.
107800*
107900 kk200-Gapfill-Chojnacky.
108000     perform  ll200-Regress-Column-Ch thru ll200-Exit.
108100     perform  ll910-Apply-Column-Chojnacky thru ll910-Exit.
108200*
108300 kk200-Exit.  exit.
108400*
108500 kk300-Gapfill-Annighofer.
108600     perform  ll300-Regress-Column-An thru ll300-Exit.
108700     perform  ll920-Apply-Column-Annighofer thru ll920-Exit.
108800*
108900 kk300-Exit.  exit.
109000*
109100* the following three regression paragraphs are identical except
109200* for which AGB column they read - kept separate (rather than
109300* parameterised through a subscript) to match the rest of this
109400* program's per-allometry style.
109500*
109600 ll100-Regress-Column.
109700     move     zero to WPB-N WPB-Sum-X WPB-Sum-Y WPB-Sum-XX WPB-Sum-XY.
109800     move     zero to WS-Gf-Sum-Values WS-Gf-Count.
109900     move     zero to WPB-Distinct-Years.
110000     perform  qq330-Accum-One-Year thru qq330-Exit
110100              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
110200     perform  ll990-Count-Distinct-Years thru ll990-Exit.
110300     if       WPB-N >= 2 and WPB-Distinct-Years >= 2
110400              compute WPB-Mean-X rounded = WPB-Sum-X / WPB-N
110500              compute WPB-Mean-Y rounded = WPB-Sum-Y / WPB-N
110600              compute WPB-Slope rounded =
110700                 (WPB-Sum-XY - WPB-N * WPB-Mean-X * WPB-Mean-Y) /
110800                 (WPB-Sum-XX - WPB-N * WPB-Mean-X * WPB-Mean-X)
110900              compute WPB-Intercept rounded =
111000                 WPB-Mean-Y - WPB-Slope * WPB-Mean-X
111100     end-if.
111200*
111300 ll100-Exit.  exit.
111400*
111500 qq330-Accum-One-Year.
111600     set      Gy-Ix to WS-Gy.
111700     set      Yr-Ix to WS-Gy.
111800     if       WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix) not = "Y"
111900              add  1 to WPB-N
112000              add  1 to WS-Gf-Count
112100              add  WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix) to WS-Gf-Sum-Values
112200              move WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix) to WS-Gf-Single-Value
112300              move WS-Gy to WS-Gf-Single-Ix
112400              add  WPB-Year-Value(Yr-Ix) to WPB-Sum-X
112500              add  WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix) to WPB-Sum-Y
112600              compute WPB-Sum-XX = WPB-Sum-XX
112700                      + WPB-Year-Value(Yr-Ix) * WPB-Year-Value(Yr-Ix)
112800              compute WPB-Sum-XY = WPB-Sum-XY
112900                      + WPB-Year-Value(Yr-Ix) * WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix)
113000     end-if.
113100*
113200 qq330-Exit.  exit.
113300*
113400 ll900-Apply-Column-Jenkins.
113500     if       WPB-N = 0
113600              continue
113700     else
113800              if   WPB-N = 1 or WPB-Distinct-Years < 2
113900                   perform qq340-Apply-Single-Jenkins thru qq340-Exit
114000                            varying WS-Gy from 1 by 1
114100                            until WS-Gy > WPB-Year-Count
114200              else
114300                   perform qq350-Apply-Regress-Jenkins thru qq350-Exit
114400                            varying WS-Gy from 1 by 1
114500                            until WS-Gy > WPB-Year-Count
114600              end-if
114700     end-if.
114800*
114900 ll900-Exit.  exit.
115000*
115100* single-bracket case: only one observed year within range of
115200* this gap, so there is nothing to average or regress - the one
115300* value found is simply carried across to the gap year.
115400 qq340-Apply-Single-Jenkins.
115500     set      Gy-Ix to WS-Gy.
115600     if       WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix) = "Y"
115700              move "N" to WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix)
115800              if   WPB-N = 1
115900                   move WS-Gf-Single-Value
116000                          to WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix)
116100              else
116200                   compute WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix)
116300                           rounded = WS-Gf-Sum-Values / WS-Gf-Count
116400              end-if
116500     end-if.
116600*
116700 qq340-Exit.  exit.
116800*
116900* enough bracketing years to fit a line (ll980 already built the
117000* slope/intercept against the years this individual does have a
117100* Jenkins value for) - clamp negative results to zero since a
117200* straight-line extrapolation can run below zero AGB near the
117300* ends of a short record, which the source data never allows.
117400 qq350-Apply-Regress-Jenkins.
117500     set      Gy-Ix to WS-Gy.
117600     set      Yr-Ix to WS-Gy.
117700     if       WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix) = "Y"
117800              move "N" to WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix)
117900              compute WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix) rounded =
118000                 WPB-Slope * WPB-Year-Value(Yr-Ix) + WPB-Intercept
118100              if   WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix) < 0
118200                   move zero to WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix)
118300              end-if
118400     end-if.
118500*
118600 qq350-Exit.  exit.
118700*
118800 ll200-Regress-Column-Ch.
118900     move     zero to WPB-N WPB-Sum-X WPB-Sum-Y WPB-Sum-XX WPB-Sum-XY.
119000     move     zero to WS-Gf-Sum-Values WS-Gf-Count.
119100     move     zero to WPB-Distinct-Years.
119200*    11/05/07 lv - same pulled-out-body treatment as qq330 below,
119300*    this one walking the Chojnacky column instead of Jenkins.
119400     perform  qq360-Accum-One-Year-Ch thru qq360-Exit
119500              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
119600     perform  ll990-Count-Distinct-Years thru ll990-Exit.
119700     if       WPB-N >= 2 and WPB-Distinct-Years >= 2
119800              compute WPB-Mean-X rounded = WPB-Sum-X / WPB-N
119900              compute WPB-Mean-Y rounded = WPB-Sum-Y / WPB-N
120000              compute WPB-Slope rounded =
120100                 (WPB-Sum-XY - WPB-N * WPB-Mean-X * WPB-Mean-Y) /
120200                 (WPB-Sum-XX - WPB-N * WPB-Mean-X * WPB-Mean-X)
120300              compute WPB-Intercept rounded =
120400                 WPB-Mean-Y - WPB-Slope * WPB-Mean-X
120500     end-if.
120600*
120700 ll200-Exit.  exit.
120800*
120900 qq360-Accum-One-Year-Ch.
121000     set      Gy-Ix to WS-Gy.
121100     set      Yr-Ix to WS-Gy.
121200     if       WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix) not = "Y"
121300              add  1 to WPB-N
121400              add  1 to WS-Gf-Count
121500              add  WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix) to WS-Gf-Sum-Values
121600              move WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix) to WS-Gf-Single-Value
121700              add  WPB-Year-Value(Yr-Ix) to WPB-Sum-X
121800              add  WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix) to WPB-Sum-Y
121900              compute WPB-Sum-XX = WPB-Sum-XX
122000                      + WPB-Year-Value(Yr-Ix) * WPB-Year-Value(Yr-Ix)
122100              compute WPB-Sum-XY = WPB-Sum-XY
122200                      + WPB-Year-Value(Yr-Ix) * WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix)
122300     end-if.
122400*
122500 qq360-Exit.  exit.
122600*
122700 ll910-Apply-Column-Chojnacky.
122800     if       WPB-N = 0
122900              continue
123000     else
123100              if   WPB-N = 1 or WPB-Distinct-Years < 2
123200                   perform qq370-Apply-Single-Chojnacky thru qq370-Exit
123300                            varying WS-Gy from 1 by 1
123400                            until WS-Gy > WPB-Year-Count
123500              else
123600                   perform qq380-Apply-Regress-Chojnacky thru qq380-Exit
123700                            varying WS-Gy from 1 by 1
123800                            until WS-Gy > WPB-Year-Count
123900              end-if
124000     end-if.
124100*
124200 ll910-Exit.  exit.
124300*
124400* same single-bracket carry as qq340, against the Chojnacky
124500* column instead of Jenkins.
124600 qq370-Apply-Single-Chojnacky.
124700     set      Gy-Ix to WS-Gy.
124800     if       WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix) = "Y"
124900              move "N" to WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix)
125000              if   WPB-N = 1
125100                   move WS-Gf-Single-Value
125200                          to WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix)
125300              else
125400                   compute WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix)
125500                           rounded = WS-Gf-Sum-Values / WS-Gf-Count
125600              end-if
125700     end-if.
125800*
125900 qq370-Exit.  exit.
126000*
126100* same clamp-at-zero regression fallback as qq350, against the
126200* Chojnacky column's own slope/intercept pair.
126300 qq380-Apply-Regress-Chojnacky.
126400     set      Gy-Ix to WS-Gy.
126500     set      Yr-Ix to WS-Gy.
126600     if       WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix) = "Y"
126700              move "N" to WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix)
126800              compute WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix) rounded =
126900                 WPB-Slope * WPB-Year-Value(Yr-Ix) + WPB-Intercept
127000              if   WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix) < 0
127100                   move zero to WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix)
127200              end-if
127300     end-if.
127400*
127500 qq380-Exit.  exit.
127600*
127700 ll300-Regress-Column-An.
127800     move     zero to WPB-N WPB-Sum-X WPB-Sum-Y WPB-Sum-XX WPB-Sum-XY.
127900     move     zero to WS-Gf-Sum-Values WS-Gf-Count.
128000     move     zero to WPB-Distinct-Years.
128100*    11/05/07 lv - Annighofer column, same pattern as qq330/qq360.
128200     perform  qq390-Accum-One-Year-An thru qq390-Exit
128300              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
128400     perform  ll990-Count-Distinct-Years thru ll990-Exit.
128500     if       WPB-N >= 2 and WPB-Distinct-Years >= 2
128600              compute WPB-Mean-X rounded = WPB-Sum-X / WPB-N
128700              compute WPB-Mean-Y rounded = WPB-Sum-Y / WPB-N
128800              compute WPB-Slope rounded =
128900                 (WPB-Sum-XY - WPB-N * WPB-Mean-X * WPB-Mean-Y) /
129000                 (WPB-Sum-XX - WPB-N * WPB-Mean-X * WPB-Mean-X)
129100              compute WPB-Intercept rounded =
129200                 WPB-Mean-Y - WPB-Slope * WPB-Mean-X
129300     end-if.
129400*
129500 ll300-Exit.  exit.
129600*
129700 qq390-Accum-One-Year-An.
129800     set      Gy-Ix to WS-Gy.
129900     set      Yr-Ix to WS-Gy.
130000     if       WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix) not = "Y"
130100              add  1 to WPB-N
130200              add  1 to WS-Gf-Count
130300              add  WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix) to WS-Gf-Sum-Values
130400              move WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix) to WS-Gf-Single-Value
130500              add  WPB-Year-Value(Yr-Ix) to WPB-Sum-X
130600              add  WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix) to WPB-Sum-Y
130700              compute WPB-Sum-XX = WPB-Sum-XX
130800                      + WPB-Year-Value(Yr-Ix) * WPB-Year-Value(Yr-Ix)
130900              compute WPB-Sum-XY = WPB-Sum-XY
131000                      + WPB-Year-Value(Yr-Ix) * WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix)
131100     end-if.
131200*
131300 qq390-Exit.  exit.
131400*
131500 ll920-Apply-Column-Annighofer.
131600     if       WPB-N = 0
131700              continue
131800     else
131900              if   WPB-N = 1 or WPB-Distinct-Years < 2
132000                   perform qq400-Apply-Single-Annighofer thru qq400-Exit
132100                            varying WS-Gy from 1 by 1
132200                            until WS-Gy > WPB-Year-Count
132300              else
132400                   perform qq410-Apply-Regress-Annighofer thru qq410-Exit
132500                            varying WS-Gy from 1 by 1
132600                            until WS-Gy > WPB-Year-Count
132700              end-if
132800     end-if.
132900*
133000 ll920-Exit.  exit.
133100*
133200* same single-bracket carry as qq340/qq370, against the
133300* Annighofer column.
133400 qq400-Apply-Single-Annighofer.
133500     set      Gy-Ix to WS-Gy.
133600     if       WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix) = "Y"
133700              move "N" to WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix)
133800              if   WPB-N = 1
133900                   move WS-Gf-Single-Value
134000                          to WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix)
134100              else
134200                   compute WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix)
134300                           rounded = WS-Gf-Sum-Values / WS-Gf-Count
134400              end-if
134500     end-if.
134600*
134700 qq400-Exit.  exit.
134800*
134900* same clamp-at-zero regression fallback as qq350/qq380, against
135000* the Annighofer column's own slope/intercept pair - this is the
135100* last of the three allometry columns' gap-fill logic.
135200 qq410-Apply-Regress-Annighofer.
135300     set      Gy-Ix to WS-Gy.
135400     set      Yr-Ix to WS-Gy.
135500     if       WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix) = "Y"
135600              move "N" to WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix)
135700              compute WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix) rounded =
135800                 WPB-Slope * WPB-Year-Value(Yr-Ix) + WPB-Intercept
135900              if   WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix) < 0
136000                   move zero to WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix)
136100              end-if
136200     end-if.
136300*
136400 qq410-Exit.  exit.
136500*
136600 ll990-Count-Distinct-Years.
136700*
136800* the regression columns above only ever add one (individual,
136900* year) cell per calendar year, so a non-NA count above 1 is
137000* automatically two or more distinct years; this flag exists so
137100* the BR-9 "same single year" edge case (duplicate-year input,
137200* not expected from pb010's grid but guarded here anyway) falls
137300* back to the mean rule instead of a zero-slope regression.
137400*
137500     move     WPB-N to WPB-Distinct-Years.
137600*
137700 ll990-Exit.  exit.
137800*
137900 bb800-Zero-And-Tag          section.
138000***************************************
138100*
138200* BR-6 - zero the three AGB values for TREE rows that are dead,
138300* removed or not-qualified; removed/not-qualified override the
138400* gapFilling tag, dead rows keep ORIGINAL/FILLED.
138500*
138600* BR-6 runs last of the business rules, after bb700's gap-fill,
138700* on purpose - a cell that is dead/removed/not-qualified can
138800* still have a gap-filled estimate sitting in its AGB columns at
138900* this point (interpolation doesn't know about status), and this
139000* is the only place that clears it back to zero so a dead tree
139100* never contributes phantom biomass to pb050's plot totals.
139200*
139300     perform  qq420-Zero-And-Tag-Indiv thru qq420-Exit
139400              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
139500*
139600 bb800-Exit.  exit section.
139700*    11/05/07 lv - nested grid walk pulled into qq420/qq430 below,
139800*    same reasons as the qq1xx conversions further up the program.
139900*
140000 qq420-Zero-And-Tag-Indiv.
140100     set      Gi-Ix to WS-Gi.
140200     perform  qq430-Zero-And-Tag-Cell thru qq430-Exit
140300              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
140400*
140500 qq420-Exit.  exit.
140600*
140700 qq430-Zero-And-Tag-Cell.
140800     set      Gy-Ix to WS-Gy.
140900     move     WPB-Cell-Corr-Dead-Sw(Gi-Ix Gy-Ix)
141000                to WPB-Cell-Raw-Dead-Sw(Gi-Ix Gy-Ix).
141100     if       WPB-Cell-Category(Gi-Ix Gy-Ix) = "TREE"
141200              if   WPB-Cell-Corr-Removed-Sw(Gi-Ix Gy-Ix) = "Y"
141300                   move "REMOVED" to WPB-Cell-Gapfilling(Gi-Ix Gy-Ix)
141400                   perform mm100-Zero-Cell thru mm100-Exit
141500              else
141600                   if  WPB-Cell-Corr-Notqual-Sw(Gi-Ix Gy-Ix) = "Y"
141700                       move "NOT_QUALIFIED"
141800                               to WPB-Cell-Gapfilling(Gi-Ix Gy-Ix)
141900                       perform mm100-Zero-Cell thru mm100-Exit
142000                   else
142100                       if  WPB-Cell-Corr-Dead-Sw(Gi-Ix Gy-Ix) = "Y"
142200                           perform mm100-Zero-Cell thru mm100-Exit
142300                       end-if
142400                   end-if
142500              end-if
142600     end-if.
142700*
142800 qq430-Exit.  exit.
142900*
143000 mm100-Zero-Cell.
143100     move     "N" to WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix).
143200     move     "N" to WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix).
143300     move     "N" to WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix).
143400     move     zero to WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix).
143500     move     zero to WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix).
143600     move     zero to WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix).
143700*
143800 mm100-Exit.  exit.
143900*
144000 bb900-Write-Iyear           section.
144100***************************************
144200*
144300* every cell in the completed, corrected, gap-filled grid gets
144400* written out here as one individual-year row on PB-Iyear-Work -
144500* this is the file pb030 reads back in to compute cumulative and
144600* annual AGB growth per individual, so nothing downstream of
144700* bb900 can change an individual's row count for the plot; any
144800* correction has to happen before this paragraph runs.
144900*
145000     perform  qq440-Write-Iyear-Indiv thru qq440-Exit
145100              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
145200*
145300 bb900-Exit.  exit section.
145400*
145500 qq440-Write-Iyear-Indiv.
145600     set      Gi-Ix to WS-Gi.
145700     perform  qq450-Write-Iyear-Cell thru qq450-Exit
145800              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
145900*
146000 qq440-Exit.  exit.
146100*
146200 qq450-Write-Iyear-Cell.
146300     set      Gy-Ix to WS-Gy.
146400     set      Yr-Ix to WS-Gy.
146500     initialize PB-Iyear-Record.
146600     move     WS-Cur-Site-Id          to PB-Iyr-Site-Id.
146700     move     WS-Cur-Plot-Id          to PB-Iyr-Plot-Id.
146800     move     WPB-Grid-Individual-Id(Gi-Ix) to PB-Iyr-Individual-Id.
146900     move     WPB-Year-Value(Yr-Ix)   to PB-Iyr-Year.
147000     move     WPB-Cell-Category(Gi-Ix Gy-Ix)  to PB-Iyr-Category.
147100     move     WPB-Cell-Growth-Form(Gi-Ix Gy-Ix) to PB-Iyr-Growth-Form.
147200     move     WPB-Cell-Diameter(Gi-Ix Gy-Ix)  to PB-Iyr-Diameter.
147300     move     WPB-Cell-Diam-Na-Sw(Gi-Ix Gy-Ix) to PB-Iyr-Diam-Na-Sw.
147400     move     WPB-Cell-Height(Gi-Ix Gy-Ix)    to PB-Iyr-Height.
147500     move     WPB-Cell-Height-Na-Sw(Gi-Ix Gy-Ix) to PB-Iyr-Height-Na-Sw.
147600     if       WPB-Cell-Status-Na-Sw(Gi-Ix Gy-Ix) = "Y"
147700              move spaces to PB-Iyr-Plant-Status
147800     else
147900              move WPB-Cell-Status(Gi-Ix Gy-Ix) to PB-Iyr-Plant-Status
148000     end-if.
148100     if       WPB-Cell-Corr-Dead-Sw(Gi-Ix Gy-Ix) = "Y"
148200              move "Y" to PB-Iyr-Corrected-Is-Dead
148300     else
148400              move "N" to PB-Iyr-Corrected-Is-Dead
148500     end-if.
148600     move     WPB-Cell-Corr-Removed-Sw(Gi-Ix Gy-Ix) to PB-Iyr-Removed-Sw.
148700     move     WPB-Cell-Corr-Notqual-Sw(Gi-Ix Gy-Ix) to PB-Iyr-Notqual-Sw.
148800     move     WPB-Cell-Gapfilling(Gi-Ix Gy-Ix)    to PB-Iyr-Gapfilling.
148900     move     WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix)   to PB-Iyr-Agb-Jenkins.
149000     move     WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix) to PB-Iyr-Agb-Jenkins-Na-Sw.
149100     move     WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix) to PB-Iyr-Agb-Chojnacky.
149200     move     WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix)
149300                to PB-Iyr-Agb-Chojnacky-Na-Sw.
149400     move     WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix) to PB-Iyr-Agb-Annighofer.
149500     move     WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix)
149600                to PB-Iyr-Agb-Annighofer-Na-Sw.
149700     write    PB-Iyear-Record.
149800     add      1 to WS-Iyr-Rows-Written.
149900*
150000 qq450-Exit.  exit.
150100*
150200 cc100-Write-O1-Rows         section.
150300***************************************
150400*
150500* BR-11/BR-12 - one row per plot-year; totals and annual growth
150600* are left NA here, pb050 finishes them once unaccounted counts
150700* are known.
150800*
150900* this is the plot-year staging file (PB-O1-Stage) that pb040
151000* and pb050 both read - pb040 rolls the individual-year rows
151100* bb900 just wrote into per-plot-year AGB totals, and pb050
151200* matches those totals up against the rows written here to work
151300* out unaccounted mortality/recruitment and the annual growth
151400* rates (BR-11/BR-12).  the row written here is deliberately
151500* incomplete - it exists mainly to pin down the sorted plot-year
151600* keys pb040/pb050 build their totals against.
151700*
151800     perform  qq460-Write-O1-One-Year thru qq460-Exit
151900              varying WS-Gy from 1 by 1 until WS-Gy > WPB-Year-Count.
152000*
152100 cc100-Exit.  exit section.
152200*
152300 qq460-Write-O1-One-Year.
152400     set      Yr-Ix to WS-Gy.
152500     set      Gy-Ix to WS-Gy.
152600     initialize PB-Plot-Biomass-Record.
152700     move     WS-Cur-Site-Id      to PB-Pbr-Site-Id.
152800     move     WS-Cur-Plot-Id      to PB-Pbr-Plot-Id.
152900     move     WPB-Year-Value(Yr-Ix) to PB-Pbr-Year.
153000     move     WS-Cur-Area-M2      to PB-Pbr-Plot-Area-M2.
153100     perform  nn100-Aggregate-Tree      thru nn100-Exit.
153200     perform  nn200-Aggregate-Sw        thru nn200-Exit.
153300     move     "Y" to PB-Pbr-Annual-Growth-Na-Sw.
153400     move     zero to PB-Pbr-Annual-Growth.
153500     move     zero to PB-Pbr-N-Unaccounted-Trs.
153600     move     "Y" to PB-Pbr-Total-Jenkins-Na-Sw.
153700     write    PB-Plot-Biomass-Record.
153800     add      1 to WS-O1-Rows-Written.
153900*
154000 qq460-Exit.  exit.
154100*
154200* BR-10/BR-13 - roll the just-written TREE-category cells for this
154300* plot-year up into the per-hectare biomass density figures and
154400* row counts PB-O1-Stage carries; understory (Sw) rows get the
154500* same treatment a few paragraphs on in nn200, counted and
154600* densified separately since BR-13 keeps tree and understory
154700* biomass apart rather than summing them into one figure.
154800 nn100-Aggregate-Tree.
154900     move     zero to WS-N-Rows WS-N-Measured WS-N-Filled
155000                      WS-N-Removed WS-N-Notqual.
155100     perform  qq470-Aggregate-One-Tree thru qq470-Exit
155200              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
155300     move     WS-N-Rows      to PB-Pbr-N-Trees.
155400     move     WS-N-Filled    to PB-Pbr-N-Filled.
155500     move     WS-N-Removed   to PB-Pbr-N-Removed.
155600     move     WS-N-Notqual   to PB-Pbr-N-Not-Qualified.
155700*
155800     perform  oo100-Density-Jenkins-Tree    thru oo100-Exit.
155900     perform  oo200-Density-Chojnacky-Tree  thru oo200-Exit.
156000     perform  oo300-Density-Annighofer-Tree thru oo300-Exit.
156100*
156200 nn100-Exit.  exit.
156300*
156400 qq470-Aggregate-One-Tree.
156500     set      Gi-Ix to WS-Gi.
156600     if       WPB-Cell-Category(Gi-Ix Gy-Ix) = "TREE"
156700              add  1 to WS-N-Rows
156800              if   WPB-Cell-Gapfilling(Gi-Ix Gy-Ix) = "FILLED"
156900                   add 1 to WS-N-Filled
157000              end-if
157100              if   WPB-Cell-Gapfilling(Gi-Ix Gy-Ix) = "REMOVED"
157200                   add 1 to WS-N-Removed
157300              end-if
157400              if   WPB-Cell-Gapfilling(Gi-Ix Gy-Ix) = "NOT_QUALIFIED"
157500                   add 1 to WS-N-Notqual
157600              end-if
157700     end-if.
157800*
157900 qq470-Exit.  exit.
158000*
158100* a plot-year with no TREE rows at all reports the density itself
158200* NA rather than zero - zero would wrongly say "measured, no
158300* biomass" when what actually happened is "nothing to measure".
158400* otherwise sum the per-individual AGB (qq480) and divide by the
158500* plot's hectare area; if every live individual's Jenkins value
158600* turned out NA (gap-fill couldn't find any bracketing years),
158700* the density is reported NA too rather than as a false zero.
158800 oo100-Density-Jenkins-Tree.
158900     if       WS-N-Rows = zero
159000              move "N" to PB-Pbr-Tree-Jenkins-Na-Sw
159100              move zero to PB-Pbr-Tree-Jenkins
159200              go to oo100-Exit
159300     end-if.
159400     move     "N" to WS-Any-Live-Sw.
159500     move     "Y" to WS-All-Live-Na-Sw.
159600     move     zero to WS-Sum-Kg.
159700     move     "N" to WS-Any-Non-Na-Sw.
159800     perform  qq480-Density-One-Jenkins thru qq480-Exit
159900              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
160000     if       WS-Any-Live-Sw = "Y" and WS-All-Live-Na-Sw = "Y"
160100              move "Y" to PB-Pbr-Tree-Jenkins-Na-Sw
160200              move zero to PB-Pbr-Tree-Jenkins
160300     else
160400              if   WS-Cur-Area-Na-Sw = "Y" or WS-Cur-Area-M2 <= 0
160500                   move "Y" to PB-Pbr-Tree-Jenkins-Na-Sw
160600                   move zero to PB-Pbr-Tree-Jenkins
160700              else
160800                   move "N" to PB-Pbr-Tree-Jenkins-Na-Sw
160900                   compute PB-Pbr-Tree-Jenkins rounded =
161000                           WS-Sum-Kg / WS-Area-Ha / 1000
161100              end-if
161200     end-if.
161300*
161400 oo100-Exit.  exit.
161500*
161600 qq480-Density-One-Jenkins.
161700     set      Gi-Ix to WS-Gi.
161800     if       WPB-Cell-Category(Gi-Ix Gy-Ix) = "TREE"
161900              if   WPB-Cell-Raw-Dead-Sw(Gi-Ix Gy-Ix) = "N"
162000                   move "Y" to WS-Any-Live-Sw
162100                   if   WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix) not = "Y"
162200                        move "N" to WS-All-Live-Na-Sw
162300                   end-if
162400              end-if
162500              if   WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix) not = "Y"
162600                   move "Y" to WS-Any-Non-Na-Sw
162700                   add  WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix) to WS-Sum-Kg
162800              end-if
162900     end-if.
163000*
163100 qq480-Exit.  exit.
163200*
163300* same NA-safe density calc as oo100, against the Chojnacky
163400* column's accumulated sum.
163500 oo200-Density-Chojnacky-Tree.
163600     if       WS-N-Rows = zero
163700              move "N" to PB-Pbr-Tree-Chojnacky-Na-Sw
163800              move zero to PB-Pbr-Tree-Chojnacky
163900              go to oo200-Exit
164000     end-if.
164100     move     "N" to WS-Any-Live-Sw.
164200     move     "Y" to WS-All-Live-Na-Sw.
164300     move     zero to WS-Sum-Kg.
164400     perform  qq490-Density-One-Chojnacky thru qq490-Exit
164500              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
164600     if       WS-Any-Live-Sw = "Y" and WS-All-Live-Na-Sw = "Y"
164700              move "Y" to PB-Pbr-Tree-Chojnacky-Na-Sw
164800              move zero to PB-Pbr-Tree-Chojnacky
164900     else
165000              if   WS-Cur-Area-Na-Sw = "Y" or WS-Cur-Area-M2 <= 0
165100                   move "Y" to PB-Pbr-Tree-Chojnacky-Na-Sw
165200                   move zero to PB-Pbr-Tree-Chojnacky
165300              else
165400                   move "N" to PB-Pbr-Tree-Chojnacky-Na-Sw
165500                   compute PB-Pbr-Tree-Chojnacky rounded =
165600                           WS-Sum-Kg / WS-Area-Ha / 1000
165700              end-if
165800     end-if.
165900*
166000 oo200-Exit.  exit.
166100*
166200 qq490-Density-One-Chojnacky.
166300     set      Gi-Ix to WS-Gi.
166400     if       WPB-Cell-Category(Gi-Ix Gy-Ix) = "TREE"
166500              if   WPB-Cell-Raw-Dead-Sw(Gi-Ix Gy-Ix) = "N"
166600                   move "Y" to WS-Any-Live-Sw
166700                   if   WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix) not = "Y"
166800                        move "N" to WS-All-Live-Na-Sw
166900                   end-if
167000              end-if
167100              if   WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix) not = "Y"
167200                   add  WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix) to WS-Sum-Kg
167300              end-if
167400     end-if.
167500*
167600 qq490-Exit.  exit.
167700*
167800* same NA-safe density calc as oo100/oo200, against the
167900* Annighofer column's accumulated sum - last of the three tree
168000* density figures this program derives.
168100 oo300-Density-Annighofer-Tree.
168200     if       WS-N-Rows = zero
168300              move "N" to PB-Pbr-Tree-Annighofer-Na-Sw
168400              move zero to PB-Pbr-Tree-Annighofer
168500              go to oo300-Exit
168600     end-if.
168700     move     "N" to WS-Any-Live-Sw.
168800     move     "Y" to WS-All-Live-Na-Sw.
168900     move     zero to WS-Sum-Kg.
169000     perform  qq500-Density-One-Annighofer thru qq500-Exit
169100              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
169200     if       WS-Any-Live-Sw = "Y" and WS-All-Live-Na-Sw = "Y"
169300              move "Y" to PB-Pbr-Tree-Annighofer-Na-Sw
169400              move zero to PB-Pbr-Tree-Annighofer
169500     else
169600              if   WS-Cur-Area-Na-Sw = "Y" or WS-Cur-Area-M2 <= 0
169700                   move "Y" to PB-Pbr-Tree-Annighofer-Na-Sw
169800                   move zero to PB-Pbr-Tree-Annighofer
169900              else
170000                   move "N" to PB-Pbr-Tree-Annighofer-Na-Sw
170100                   compute PB-Pbr-Tree-Annighofer rounded =
170200                           WS-Sum-Kg / WS-Area-Ha / 1000
170300              end-if
170400     end-if.
170500*
170600 oo300-Exit.  exit.
170700*
170800 qq500-Density-One-Annighofer.
170900     set      Gi-Ix to WS-Gi.
171000     if       WPB-Cell-Category(Gi-Ix Gy-Ix) = "TREE"
171100              if   WPB-Cell-Raw-Dead-Sw(Gi-Ix Gy-Ix) = "N"
171200                   move "Y" to WS-Any-Live-Sw
171300                   if   WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix) not = "Y"
171400                        move "N" to WS-All-Live-Na-Sw
171500                   end-if
171600              end-if
171700              if   WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix) not = "Y"
171800                   add  WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix) to WS-Sum-Kg
171900              end-if
172000     end-if.
172100*
172200 qq500-Exit.  exit.
172300*
172400* understory (SW - shrub/sapling/woody seedling growth form) rows
172500* are counted and densified the same way the tree rows were in
172600* nn100, but tallied separately - BR-13 keeps the two size
172700* classes' biomass apart in the plot-year row rather than
172800* folding them into one total.
172900 nn200-Aggregate-Sw.
173000     move     zero to WS-N-Rows WS-N-Measured.
173100     perform  qq510-Aggregate-One-Sw thru qq510-Exit
173200              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
173300     move     WS-N-Rows     to PB-Pbr-N-SW-Total.
173400     move     WS-N-Measured to PB-Pbr-N-SW-Measured.
173500*
173600     perform  pp100-Sw-Density-Jenkins    thru pp100-Exit.
173700     perform  pp200-Sw-Density-Chojnacky  thru pp200-Exit.
173800     perform  pp300-Sw-Density-Annighofer thru pp300-Exit.
173900*
174000 nn200-Exit.  exit.
174100*
174200 qq510-Aggregate-One-Sw.
174300     set      Gi-Ix to WS-Gi.
174400     if       WPB-Cell-Category(Gi-Ix Gy-Ix) = "SMALL-WOODY"
174500              add  1 to WS-N-Rows
174600              if   WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix) not = "Y"
174700               or  WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix) not = "Y"
174800               or  WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix) not = "Y"
174900                   add 1 to WS-N-Measured
175000              end-if
175100     end-if.
175200*
175300 qq510-Exit.  exit.
175400*
175500* understory never carries the "measured but no biomass" vs.
175600* "nothing out there" distinction the tree figures do (BR-13
175700* does not ask for it) - simpler sum-and-divide against the
175800* Jenkins understory accumulation.
175900 pp100-Sw-Density-Jenkins.
176000     move     zero to WS-Sum-Kg.
176100     move     "N" to WS-Any-Non-Na-Sw.
176200     perform  qq520-Sw-Density-One-Jenkins thru qq520-Exit
176300              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
176400     if       WS-Any-Non-Na-Sw = "Y"
176500              if   WS-Cur-Area-Na-Sw = "Y" or WS-Cur-Area-M2 <= 0
176600                   move "Y" to PB-Pbr-SW-Jenkins-Na-Sw
176700                   move zero to PB-Pbr-SW-Jenkins
176800              else
176900                   move "N" to PB-Pbr-SW-Jenkins-Na-Sw
177000                   compute PB-Pbr-SW-Jenkins rounded =
177100                           WS-Sum-Kg / WS-Area-Ha / 1000
177200              end-if
177300     else
177400              if   WS-N-Rows = zero
177500                   move "N" to PB-Pbr-SW-Jenkins-Na-Sw
177600                   move zero to PB-Pbr-SW-Jenkins
177700              else
177800                   move "Y" to PB-Pbr-SW-Jenkins-Na-Sw
177900                   move zero to PB-Pbr-SW-Jenkins
178000              end-if
178100     end-if.
178200*
178300 pp100-Exit.  exit.
178400*
178500 qq520-Sw-Density-One-Jenkins.
178600     set      Gi-Ix to WS-Gi.
178700     if       WPB-Cell-Category(Gi-Ix Gy-Ix) = "SMALL-WOODY"
178800      and     WPB-Cell-Agb-Jenkins-Sw(Gi-Ix Gy-Ix) not = "Y"
178900              move "Y" to WS-Any-Non-Na-Sw
179000              add  WPB-Cell-Agb-Jenkins(Gi-Ix Gy-Ix) to WS-Sum-Kg
179100     end-if.
179200*
179300 qq520-Exit.  exit.
179400*
179500* same understory treatment as pp100, against the Chojnacky
179600* accumulation.
179700 pp200-Sw-Density-Chojnacky.
179800     move     zero to WS-Sum-Kg.
179900     move     "N" to WS-Any-Non-Na-Sw.
180000     perform  qq530-Sw-Density-One-Chojnacky thru qq530-Exit
180100              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
180200     if       WS-Any-Non-Na-Sw = "Y"
180300              if   WS-Cur-Area-Na-Sw = "Y" or WS-Cur-Area-M2 <= 0
180400                   move "Y" to PB-Pbr-SW-Chojnacky-Na-Sw
180500                   move zero to PB-Pbr-SW-Chojnacky
180600              else
180700                   move "N" to PB-Pbr-SW-Chojnacky-Na-Sw
180800                   compute PB-Pbr-SW-Chojnacky rounded =
180900                           WS-Sum-Kg / WS-Area-Ha / 1000
181000              end-if
181100     else
181200              if   WS-N-Rows = zero
181300                   move "N" to PB-Pbr-SW-Chojnacky-Na-Sw
181400                   move zero to PB-Pbr-SW-Chojnacky
181500              else
181600                   move "Y" to PB-Pbr-SW-Chojnacky-Na-Sw
181700                   move zero to PB-Pbr-SW-Chojnacky
181800              end-if
181900     end-if.
182000*
182100 pp200-Exit.  exit.
182200*
182300 qq530-Sw-Density-One-Chojnacky.
182400     set      Gi-Ix to WS-Gi.
182500     if       WPB-Cell-Category(Gi-Ix Gy-Ix) = "SMALL-WOODY"
182600      and     WPB-Cell-Agb-Chojnacky-Sw(Gi-Ix Gy-Ix) not = "Y"
182700              move "Y" to WS-Any-Non-Na-Sw
182800              add  WPB-Cell-Agb-Chojnacky(Gi-Ix Gy-Ix) to WS-Sum-Kg
182900     end-if.
183000*
183100 qq530-Exit.  exit.
183200*
183300* same understory treatment as pp100/pp200, against the
183400* Annighofer accumulation - last of the six density figures
183500* (three tree, three understory) this program produces.
183600 pp300-Sw-Density-Annighofer.
183700     move     zero to WS-Sum-Kg.
183800     move     "N" to WS-Any-Non-Na-Sw.
183900     perform  qq540-Sw-Density-One-Annighofer thru qq540-Exit
184000              varying WS-Gi from 1 by 1 until WS-Gi > WPB-Indiv-Count.
184100     if       WS-Any-Non-Na-Sw = "Y"
184200              if   WS-Cur-Area-Na-Sw = "Y" or WS-Cur-Area-M2 <= 0
184300                   move "Y" to PB-Pbr-SW-Annighofer-Na-Sw
184400                   move zero to PB-Pbr-SW-Annighofer
184500              else
184600                   move "N" to PB-Pbr-SW-Annighofer-Na-Sw
184700                   compute PB-Pbr-SW-Annighofer rounded =
184800                           WS-Sum-Kg / WS-Area-Ha / 1000
184900              end-if
185000     else
185100              if   WS-N-Rows = zero
185200                   move "N" to PB-Pbr-SW-Annighofer-Na-Sw
185300                   move zero to PB-Pbr-SW-Annighofer
185400              else
185500                   move "Y" to PB-Pbr-SW-Annighofer-Na-Sw
185600                   move zero to PB-Pbr-SW-Annighofer
185700              end-if
185800     end-if.
185900*
186000 pp300-Exit.  exit.
186100*
186200 qq540-Sw-Density-One-Annighofer.
186300     set      Gi-Ix to WS-Gi.
186400     if       WPB-Cell-Category(Gi-Ix Gy-Ix) = "SMALL-WOODY"
186500      and     WPB-Cell-Agb-Annighofer-Sw(Gi-Ix Gy-Ix) not = "Y"
186600              move "Y" to WS-Any-Non-Na-Sw
186700              add  WPB-Cell-Agb-Annighofer(Gi-Ix Gy-Ix) to WS-Sum-Kg
186800     end-if.
186900*
187000 qq540-Exit.  exit.
187100*    11/05/07 lv - that's the last of the grid-walk loops in this
187200*    program pulled out to their own paragraphs; every PERFORM in
187300*    pb020 now reads VARYING/UNTIL ... THRU ...-EXIT, no inline
187400*    END-PERFORM bodies left standing.  Re-stamped sequence numbers
187500*    in the usual end-of-change housekeeping pass.
