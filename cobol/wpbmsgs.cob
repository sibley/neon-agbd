000100****************************************************
000200*      SYSTEM-WIDE AND MODULE MESSAGE LITERALS       *
000300****************************************************
000400*
000500* 21/03/84 rth  - Created.
000600* 06/05/92 jf   - Added PB004-PB006 for the plot-area fallback
000700*                 warning line (Hollow Creek had 3 plots with
000800*                 neither a master-table size nor a sampled area).
000900* 09/07/99 do   - Y2K: no date literals held here, no change.
001000* 18/02/03 lv   - Renumbered PB0nn after the 3-allometry rewrite,
001100*                 added PB010-PB013 for the merge step.
001200* 19/02/03 lv   - Added PB014 for the growth-finalizer pass.
001300* 20/02/03 lv   - Added PB015 for the time-series span guard.
001400*
001500 01  WPB-System-Messages.
001600     03  SY001   pic x(46) value
001700         "SY001 Aborting run - see message above".
001800     03  SY002   pic x(36) value
001900         "SY002 Unable to open input file -  ".
002000     03  SY003   pic x(37) value
002100         "SY003 Unable to open output file -  ".
002200     03  SY004   pic x(30) value
002300         "SY004 File status on abort = ".
002400*
002500 01  WPB-Module-Messages.
002600     03  PB001   pic x(38) value
002700         "PB001 Control record not found, using".
002800     03  PB002   pic x(24) value
002900         "PB002  defaults for run".
003000     03  PB003   pic x(34) value
003100         "PB003 No plot-year rows present -".
003200     03  PB004   pic x(44) value
003300         "PB004 Plot has neither master size nor area".
003400     03  PB005   pic x(32) value
003500         "PB005  fallback - plot skipped -".
003600     03  PB006   pic x(21) value
003700         "PB006 Plot id was -  ".
003800     03  PB010   pic x(33) value
003900         "PB010 Plot-year table overflow -".
004000     03  PB011   pic x(30) value
004100         "PB011 Individual-year table  -".
004200     03  PB012   pic x(21) value
004300         "PB012  overflow, plot".
004400     03  PB013   pic x(31) value
004500         "PB013 Mapping table overflow  -".
004600     03  PB014   pic x(33) value
004700         "PB014 Unacct/plot-buffer overflow".
004800     03  PB015   pic x(37) value
004900         "PB015 Year span exceeds table size -".
