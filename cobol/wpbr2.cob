000100****************************************************
000200*  PB-BIOMASS-RECORD - PER-INDIVIDUAL AGB ESTIMATE   *
000300*  LONG FORM, THREE PER INDIVIDUAL-DATE (ONE ROW PER  *
000400*  ALLOMETRIC MODEL)                                  *
000500****************************************************
000600*  File size 70 bytes.
000700*
000800* 22/03/84 rth  - Created, single-allometry version (Jenkins
000900*                 only at that time).
001000* 14/08/91 jf   - Widened PB-Bio-Allometry for the Chojnacky
001100*                 model and added the NA switch.
001200* 04/02/03 lv   - Added the Annighofer model; no layout change,
001300*                 just a third value of PB-Bio-Allometry.
001400*
001500 01  PB-Biomass-Record.
001600     03  PB-Bio-Individual-Id     pic x(24).
001700     03  PB-Bio-Date              pic x(10).
001800     03  PB-Bio-Allometry         pic x(12).
001900         88  PB-Bio-Is-Jenkins    value "AGBJenkins".
002000         88  PB-Bio-Is-Chojnacky  value "AGBChojnacky".
002100         88  PB-Bio-Is-Annighofer value "AGBAnnighofer".
002200     03  PB-Bio-Agb-Kg            pic 9(7)v999 comp-3.
002300     03  PB-Bio-Agb-Na-Sw         pic x.
002400         88  PB-Bio-Agb-Missing   value "Y".
002500     03  PB-Bio-Site-Id           pic x(4).
002600     03  PB-Bio-Plot-Id           pic x(8).
002700     03  filler                   pic x(10).
