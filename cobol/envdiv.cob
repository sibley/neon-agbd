000100****************************************************
000200*        COMMON ENVIRONMENT DIVISION BOILERPLATE    *
000300*        CONFIGURATION SECTION / SPECIAL-NAMES      *
000400****************************************************
000500*
000600* 14/03/84 rth  - Created for the plot mensuration suite.
000700* 02/09/91 jf   - Added UPSI-0 (verbose switch) for the batch
000800*                 re-run under the regional minicomputer.
000900* 11/06/99 do   - Y2K review: no 2-digit year fields present
001000*                 in this copybook, no change required.
001100* 04/02/03 lv   - Added CLASS WOODY-STATUS-CLASS for the dead/
001200*                 removed/not-qualified vocabulary scan.
001300*
001400 configuration            section.
001500*------------------------------
001600 source-computer.         CFML-3380.
001700 object-computer.         CFML-3380.
001800 special-names.
001900     C01                  is TOP-OF-FORM
002000     UPSI-0                                 * on = verbose run
002100     CLASS WOODY-STATUS-CLASS
002200         "A" THRU "Z" " " ",".
