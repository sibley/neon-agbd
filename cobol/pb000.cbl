000100****************************************************
000200*                                                    *
000300*      PLOT BIOMASS DENSITY  -  BATCH RUN CONTROL    *
000400*                                                    *
000500****************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             pb000.
001100 author.                 r.t. holloway.
001200 installation.           cascade forest mensuration laboratory.
001300 date-written.           march 1984.
001400 date-compiled.
001500 security.               local use only.
001600*
001700*    Remarks.           Run-control driver for the plot biomass
001800*                       density batch.  Reads the run-control
001900*                       record, then chains to each phase program
002000*                       in turn, in the order the site driver
002100*                       (SPEC U1 through U5) requires.
002200*
002300*    Called modules.    pb010, pb020, pb030, pb040, pb050, pb060.
002400*
002500*    Files used.        pbctl - run control record.
002600*
002700*    Error messages used.
002800*                       PB001, PB002.
002900*
003000* Changes:
003100* 22/03/84 rth          Created.
003200* 19/09/91 jf           Added verbose switch, UPSI-0, so the
003300*                       plot-by-plot progress lines could be
003400*                       turned off for the overnight run.
003500* 14/08/98 do      .01  Y2K - PB-Ctl-Run-Date widened 9(6) to
003600*                       9(8), ccyymmdd throughout.
003700* 18/02/03 lv      1.0  Rewrite for the three-allometry model -
003800*                       chain now calls six phases, was three.
003900* 07/06/06 lv      1.1  Final summary line now shows individual-
004000*                       tree record count as well as plot-years.
004100* 14/03/07 lv      1.2  UPSI-0 verbose switch actually gates the
004200*                       starting/complete and phase lines now -
004300*                       it was being read off PBCTL and passed
004400*                       down the chain since 1991 but nothing
004500*                       ever tested it, so a quiet run was never
004600*                       actually quiet.
004700*
004800 environment             division.
004900*================================
005000*
005100 copy "envdiv.cob".
005200 input-output            section.
005300 file-control.
005400     select PB-Ctl-File   assign to "PBCTL"
005500            organization  line sequential
005600            file status   PB-Ctl-Status.
005700*
005800 data                    division.
005900*================================
006000*
006100 file section.
006200*
006300 fd  PB-Ctl-File.
006400 copy "wpbctl.cob".
006500*
006600 working-storage section.
006700*-----------------------
006800 77  Prog-Name               pic x(15) value "PB000  (1.2)".
006900*
007000 01  WS-File-Status.
007100     03  PB-Ctl-Status       pic xx value zero.
007200 01  WS-Counts.
007300     03  WS-Plot-Year-Cnt    pic 9(7) comp value zero.
007400     03  WS-Unacct-Cnt       pic 9(7) comp value zero.
007500     03  WS-Indiv-Tree-Cnt   pic 9(7) comp value zero.
007600 01  WS-Switches.
007700     03  WS-Ctl-Found-Sw     pic x value "N".
007800         88  WS-Ctl-Found    value "Y".
007900*
008000 copy "wpbcall.cob".
008100 copy "wpbmsgs.cob".
008200*
008300 procedure  division.
008400*========================================
008500*
008600 aa000-Main                  section.
008700***********************************
008800     perform  aa010-Read-Control    thru aa010-Exit.
008900     if       WPB-Verbose-Run
009000              display Prog-Name " starting - plot biomass density run"
009100     end-if.
009200     perform  aa020-Chain-Phases    thru aa020-Exit.
009300     if       WPB-Verbose-Run
009400              display Prog-Name " complete -"
009500              display "  plot-year rows written  - " WS-Plot-Year-Cnt
009600              display "  unaccounted trees found  - " WS-Unacct-Cnt
009700              display "  individual-tree rows     - " WS-Indiv-Tree-Cnt
009800     end-if.
009900     stop     run.
010000*
010100 aa000-Exit.  exit section.
010200*
010300 aa010-Read-Control          section.
010400***********************************
010500*
010600* Control record is optional - defaults to all-sites, quiet run.
010700*
010800     move     "N" to PB-Ctl-Site-Filter-Sw.
010900     move     "N" to PB-Ctl-Verbose-Sw.
011000     move     zero to PB-Ctl-Run-Date.
011100     move     spaces to PB-Ctl-Site-Id.
011200     open     input PB-Ctl-File.
011300     if       PB-Ctl-Status = "00"
011400              read PB-Ctl-File
011500                  at end
011600                      display PB001 " " PB002
011700                  not at end
011800                      set  WS-Ctl-Found to "Y"
011900              end-read
012000              close PB-Ctl-File
012100     else
012200              display PB001 " " PB002.
012300*
012400     move     PB-Ctl-Site-Id          to WPB-Call-Site-Id.
012500     move     PB-Ctl-Site-Filter-Sw   to WPB-Call-Site-Filter-Sw.
012600     move     PB-Ctl-Verbose-Sw       to WPB-Call-Verbose-Sw.
012700     move     PB-Ctl-Run-Date         to WPB-Call-Run-Date.
012800     move     zero                    to WPB-Phase-Rtn-Code.
012900*
013000 aa010-Exit.  exit section.
013100*
013200 aa020-Chain-Phases          section.
013300***********************************
013400*
013500     if       WPB-Verbose-Run
013600              display "  phase 1 - data merge (pb010)"
013700     end-if.
013800     call     "pb010" using WPB-Calling-Data.
013900*
014000     if       WPB-Verbose-Run
014100              display "  phase 2 - categorize / correct / gap-fill /"
014200              display "            aggregate (pb020)"
014300     end-if.
014400     call     "pb020" using WPB-Calling-Data.
014500*
014600     if       WPB-Verbose-Run
014700              display "  phase 3 - individual-tree table (pb030)"
014800     end-if.
014900     call     "pb030" using WPB-Calling-Data WS-Indiv-Tree-Cnt.
015000*
015100     if       WPB-Verbose-Run
015200              display "  phase 4 - unaccounted trees (pb040)"
015300     end-if.
015400     call     "pb040" using WPB-Calling-Data WS-Unacct-Cnt.
015500*
015600     if       WPB-Verbose-Run
015700              display "  phase 5 - totals and growth (pb050)"
015800     end-if.
015900     call     "pb050" using WPB-Calling-Data WS-Plot-Year-Cnt.
016000*
016100     if       WPB-Verbose-Run
016200              display "  phase 6 - interpolated time series (pb060)"
016300     end-if.
016400     call     "pb060" using WPB-Calling-Data.
016500*
016600 aa020-Exit.  exit section.
