000100****************************************************
000200*  PB-MAPPING-RECORD - INDIVIDUAL TAGGING/MAPPING     *
000300*  ONE OR MORE RECORDS PER INDIVIDUAL                 *
000400****************************************************
000500*  File size 90 bytes.
000600*
000700* 22/03/84 rth  - Created.
000800* 09/07/99 do   - Y2K review - date field is already ccyy-mm-dd
000900*                 text, no change.
001000*
001100 01  PB-Mapping-Record.
001200     03  PB-Map-Individual-Id     pic x(24).
001300     03  PB-Map-Plot-Id           pic x(8).
001400     03  PB-Map-Date              pic x(10).
001500     03  PB-Map-Scientific-Name   pic x(40).
001600     03  PB-Map-Taxon-Id          pic x(12).
001700     03  filler                   pic x(6).
