000100****************************************************
000200*  PB-UNACCT-RECORD - TREES EXCLUDED FROM CALCULATION *
000300****************************************************
000400*  File size 150 bytes.
000500*
000600* 06/05/92 jf   - Created, after Region Office asked why plot
000700*                 totals did not reconcile to the tag count.
000800* 04/02/03 lv   - Added PB-Una-Status 88-levels for the two
000900*                 exclusion reasons used by the 3-allometry run.
001000*
001100 01  PB-Unacct-Record.
001200     03  PB-Una-Site-Id           pic x(4).
001300     03  PB-Una-Plot-Id           pic x(8).
001400     03  PB-Una-Individual-Id     pic x(24).
001500     03  PB-Una-Scientific-Name   pic x(40).
001600     03  PB-Una-Taxon-Id          pic x(12).
001700     03  PB-Una-Status            pic x(12).
001800         88  PB-Una-Unmeasured    value "UNMEASURED".
001900         88  PB-Una-No-Allometry  value "NO_ALLOMETRY".
002000     03  PB-Una-Reason            pic x(50).
