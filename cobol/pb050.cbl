000100****************************************************
000200*                                                    *
000300*  PLOT BIOMASS DENSITY - PLOT GROWTH FINALIZER      *
000400*                                                    *
000500****************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             pb050.
001100 author.                 l. vance.
001200 installation.           cascade forest mensuration laboratory.
001300 date-written.           february 2003.
001400 date-compiled.
001500 security.               local use only.
001600*
001700*    Remarks.           Closes out the O1 plot-biomass record:
001800*                       attaches the per-plot unaccounted-tree
001900*                       count from pb040, sums tree plus small-
002000*                       woody density into the three total
002100*                       columns, and derives year-over-year
002200*                       growth on whichever allometry actually
002300*                       carries data for the plot.
002400*
002500*    Called modules.    none.
002600*
002700*    Files used.        o1-stage (read), work-unacctcnt (read),
002800*                       o1-final (written).
002900*
003000*    Error messages used.
003100*                       pb014.
003200*
003300* Changes:
003400* 19/02/03 lv           Created, to split the totals/growth pass
003500*                       out of pb020 - that program already ran
003600*                       long and could not see pb040's counts.
003700* 03/03/04 lv      1.1  Plot row buffer widened to 50 years, to
003800*                       match the year-table widening in pb020.
003900* 14/03/07 lv      1.2  Starting/complete lines now gated on
004000*                       WPB-Verbose-Run - were printing on every
004100*                       run regardless of the PBCTL switch.
004200*
004300 environment             division.
004400*================================
004500*
004600 copy "envdiv.cob".
004700 input-output            section.
004800 file-control.
004900     select PB-O1-Stage      assign to "O1STAGE"
005000            organization     line sequential
005100            file status      WS-Stg-Fstat.
005200     select PB-Unacctcnt-Work assign to "UNCTWORK"
005300            organization     line sequential
005400            file status      WS-Unc-Fstat.
005500     select PB-O1-Final      assign to "O1FINAL"
005600            organization     line sequential
005700            file status      WS-Fin-Fstat.
005800*
005900 data                    division.
006000*================================
006100*
006200 file section.
006300*
006400 fd  PB-O1-Stage.
006500 copy "wpbo1.cob".
006600*
006700 fd  PB-Unacctcnt-Work.
006800 copy "wpbwk6.cob".
006900*
007000 fd  PB-O1-Final.
007100 01  PB-O1-Final-Record    pic x(160).
007200*
007300 working-storage section.
007400*-----------------------
007500 77  Prog-Name                pic x(15) value "PB050  (1.2)".
007600*
007700 01  WS-File-Statuses.
007800     03  WS-Stg-Fstat         pic xx value zero.
007900     03  WS-Unc-Fstat         pic xx value zero.
008000     03  WS-Fin-Fstat         pic xx value zero.
008100*
008200 copy "wpbfnct.cob".
008300 copy "wpbmsgs.cob".
008400*
008500 01  WS-Stg-Valid-Sw          pic x value "N".
008600     88  WS-Stg-Valid         value "Y".
008700 01  WS-Stg-Eof-Sw            pic x value "N".
008800     88  WS-Stg-Eof           value "Y".
008900 01  WS-Unc-Eof-Sw            pic x value "N".
009000     88  WS-Unc-Eof           value "Y".
009100 copy "wpbo1.cob" replacing ==PB-Plot-Biomass-Record==
009200                          by ==WS-Stg-Buffer==,
009300                             ==PB-Pbr-== by ==WPB-Stgb-==.
009400*
009500* ----  plot id -> unaccounted-tree count, loaded from pb040.
009600*
009700 01  WPB-Unc-Count              pic 9(5) comp value zero.
009800 01  WPB-Unc-Table.
009900     03  WPB-Unc-Entry          occurs 2000 times
010000                                indexed by Unc-Ix.
010100         05  WPB-Unc-Plot-Id        pic x(8).
010200         05  WPB-Unc-Row-Count      pic 9(5) comp.
010300*
010400* ----  one plot's worth of staging rows, buffered so the
010500*       primary-allometry scan can see the whole plot before
010600*       any row is written.
010700*
010800 01  WPB-Plot-Row-Count         pic 9(5) comp value zero.
010900 01  WPB-Plot-Buffer.
011000     03  WPB-Buf-Entry          occurs 50 times
011100                                indexed by Buf-Ix.
011200         05  WPB-Buf-Site-Id             pic x(4).
011300         05  WPB-Buf-Plot-Id             pic x(8).
011400         05  WPB-Buf-Year                pic 9(4) comp.
011500         05  WPB-Buf-Area-M2             pic 9(6) comp-3.
011600         05  WPB-Buf-Tree-Jenkins        pic s9(5)v99 comp-3.
011700         05  WPB-Buf-Tree-Jenkins-Na-Sw  pic x.
011800         05  WPB-Buf-Tree-Chojnacky      pic s9(5)v99 comp-3.
011900         05  WPB-Buf-Tree-Chojnacky-Na-Sw pic x.
012000         05  WPB-Buf-Tree-Annighofer     pic s9(5)v99 comp-3.
012100         05  WPB-Buf-Tree-Annighofer-Na-Sw pic x.
012200         05  WPB-Buf-N-Trees             pic 9(5) comp.
012300         05  WPB-Buf-N-Filled            pic 9(5) comp.
012400         05  WPB-Buf-N-Removed           pic 9(5) comp.
012500         05  WPB-Buf-N-Not-Qualified     pic 9(5) comp.
012600         05  WPB-Buf-SW-Jenkins          pic s9(5)v99 comp-3.
012700         05  WPB-Buf-SW-Jenkins-Na-Sw    pic x.
012800         05  WPB-Buf-SW-Chojnacky        pic s9(5)v99 comp-3.
012900         05  WPB-Buf-SW-Chojnacky-Na-Sw  pic x.
013000         05  WPB-Buf-SW-Annighofer       pic s9(5)v99 comp-3.
013100         05  WPB-Buf-SW-Annighofer-Na-Sw pic x.
013200         05  WPB-Buf-N-SW-Total          pic 9(5) comp.
013300         05  WPB-Buf-N-SW-Measured       pic 9(5) comp.
013400         05  WPB-Buf-N-Unaccounted-Trs   pic 9(5) comp.
013500         05  WPB-Buf-Total-Jenkins       pic s9(5)v99 comp-3.
013600         05  WPB-Buf-Total-Chojnacky     pic s9(5)v99 comp-3.
013700         05  WPB-Buf-Total-Annighofer    pic s9(5)v99 comp-3.
013800         05  WPB-Buf-Annual-Growth       pic s9(4)v999 comp-3.
013900         05  WPB-Buf-Annual-Growth-Na-Sw pic x.
014000*
014100 01  WS-Col-Has-Data.
014200     03  WS-Col1-Has-Data-Sw  pic x value "N".
014300     03  WS-Col2-Has-Data-Sw  pic x value "N".
014400     03  WS-Col3-Has-Data-Sw  pic x value "N".
014500 01  WS-Primary-Col           pic 9 comp value 1.
014600*
014700 01  WS-Found-Sw              pic x value "N".
014800     88  WS-Found               value "Y".
014900 01  WS-Cur-Plot-Id           pic x(8).
015000 01  WS-Loop.
015100     03  WS-Ix                pic 9(5) comp.
015200 01  WS-Counts.
015300     03  WS-O1-Rows-Written   pic 9(7) comp value zero.
015400*
015500 linkage section.
015600****************
015700*
015800 copy "wpbcall.cob".
015900 01  LK-Plot-Year-Cnt             pic 9(7) comp.
016000*
016100 procedure  division using WPB-Calling-Data LK-Plot-Year-Cnt.
016200*========================================
016300*
016400 aa000-Main                  section.
016500***********************************
016600*
016700* BR-11 - last program in the chain: turns pb020's incomplete
016800* plot-year stage rows into the finished plot-year file by
016900* filling in the totals and NA flags pb020 deliberately left
017000* blank, and folds in pb040's unaccounted-tree counts (loaded
017100* into a table up front, same as pb030/pb040 key their lookup
017200* tables off a small pre-load) so BR-12's figures land on the
017300* same output row as the density numbers they explain.  the
017400* buffered single-row cursor over PB-O1-Stage (aa200) exists
017500* only so aa300 can tell a real end-of-file from "last plot
017600* already processed" without a lookahead read of its own.
017700*
017800     if       WPB-Verbose-Run
017900              display Prog-Name " starting"
018000     end-if.
018100*
018200     open     input  PB-Unacctcnt-Work.
018300     perform  aa100-Load-Unacct thru aa100-Exit
018400         until WS-Unc-Eof.
018500     close    PB-Unacctcnt-Work.
018600*
018700     open     input  PB-O1-Stage.
018800     open     output PB-O1-Final.
018900     perform  aa200-Prime-Cursor thru aa200-Exit.
019000*
019100     perform  aa300-Next-Plot thru aa300-Exit
019200         until not WS-Stg-Valid.
019300*
019400     close    PB-O1-Stage.
019500     close    PB-O1-Final.
019600*
019700     move     WS-O1-Rows-Written to LK-Plot-Year-Cnt.
019800     if       WPB-Verbose-Run
019900              display Prog-Name " complete - " WS-O1-Rows-Written
020000                      " plot-year rows written"
020100     end-if.
020200     goback.
020300*
020400 aa000-Exit.  exit section.
020500*
020600 aa100-Load-Unacct.
020700     read     PB-Unacctcnt-Work
020800         at end
020900              set  WS-Unc-Eof to true
021000         not at end
021100              if   WPB-Unc-Count >= 2000
021200                   display PB014 " " PB-Unc-Plot-Id
021300              else
021400                   add  1 to WPB-Unc-Count
021500                   set  Unc-Ix to WPB-Unc-Count
021600                   move PB-Unc-Plot-Id to WPB-Unc-Plot-Id(Unc-Ix)
021700                   move PB-Unc-Count   to WPB-Unc-Row-Count(Unc-Ix)
021800              end-if
021900     end-read.
022000*
022100 aa100-Exit.  exit.
022200*
022300 aa200-Prime-Cursor.
022400     set      WS-Stg-Valid-Sw to "N".
022500     read     PB-O1-Stage
022600         at end
022700              set  WS-Stg-Eof to true
022800         not at end
022900              move PB-Plot-Biomass-Record to WS-Stg-Buffer
023000              set  WS-Stg-Valid to "Y"
023100     end-read.
023200*
023300 aa200-Exit.  exit.
023400*
023500 aa300-Next-Plot              section.
023600***********************************
023700*
023800* buffer every staging row that shares the buffered row's plot
023900* id, then finish that plot's totals/growth before writing.
024000*
024100* a plot can span several years' rows (one staging row per
024200* plot-year, written by pb020) so all of them have to be in hand
024300* before BR-11's annual-growth figure - which compares one year
024400* against the year before it - can be computed for any of them;
024500* that is the whole reason this program buffers a plot at a
024600* time rather than finishing each row as it is read.
024700*
024800     move     WPB-Stgb-Plot-Id to WS-Cur-Plot-Id.
024900     move     zero to WPB-Plot-Row-Count.
025000*
025100     perform  bb020-Next-Stage-Row thru bb020-Exit
025200         until not WS-Stg-Valid
025300            or WPB-Stgb-Plot-Id not = WS-Cur-Plot-Id.
025400*
025500     if       WPB-Plot-Row-Count > 0
025600              perform bb100-Determine-Primary thru bb100-Exit
025700              perform bb200-Compute-Totals    thru bb200-Exit
025800              perform bb300-Write-Plot-Rows   thru bb300-Exit
025900     end-if.
026000*
026100 aa300-Exit.  exit section.
026200*
026300 bb020-Next-Stage-Row.
026400     if       WPB-Plot-Row-Count >= 50
026500              display PB014 " " WS-Cur-Plot-Id
026600     else
026700              add  1 to WPB-Plot-Row-Count
026800              set  Buf-Ix to WPB-Plot-Row-Count
026900              perform bb010-Buffer-Row thru bb010-Exit
027000     end-if.
027100     read     PB-O1-Stage
027200         at end
027300              set  WS-Stg-Eof to true
027400              set  WS-Stg-Valid-Sw to "N"
027500         not at end
027600              move PB-Plot-Biomass-Record to WS-Stg-Buffer
027700     end-read.
027800*
027900 bb020-Exit.  exit.
028000*
028100 bb010-Buffer-Row.
028200     move     WPB-Stgb-Site-Id          to WPB-Buf-Site-Id(Buf-Ix).
028300     move     WPB-Stgb-Plot-Id          to WPB-Buf-Plot-Id(Buf-Ix).
028400     move     WPB-Stgb-Year             to WPB-Buf-Year(Buf-Ix).
028500     move     WPB-Stgb-Plot-Area-M2     to WPB-Buf-Area-M2(Buf-Ix).
028600     move     WPB-Stgb-Tree-Jenkins     to WPB-Buf-Tree-Jenkins(Buf-Ix).
028700     move     WPB-Stgb-Tree-Jenkins-Na-Sw
028800                             to WPB-Buf-Tree-Jenkins-Na-Sw(Buf-Ix).
028900     move     WPB-Stgb-Tree-Chojnacky   to WPB-Buf-Tree-Chojnacky(Buf-Ix).
029000     move     WPB-Stgb-Tree-Chojnacky-Na-Sw
029100                             to WPB-Buf-Tree-Chojnacky-Na-Sw(Buf-Ix).
029200     move     WPB-Stgb-Tree-Annighofer  to WPB-Buf-Tree-Annighofer(Buf-Ix).
029300     move     WPB-Stgb-Tree-Annighofer-Na-Sw
029400                             to WPB-Buf-Tree-Annighofer-Na-Sw(Buf-Ix).
029500     move     WPB-Stgb-N-Trees          to WPB-Buf-N-Trees(Buf-Ix).
029600     move     WPB-Stgb-N-Filled         to WPB-Buf-N-Filled(Buf-Ix).
029700     move     WPB-Stgb-N-Removed        to WPB-Buf-N-Removed(Buf-Ix).
029800     move     WPB-Stgb-N-Not-Qualified
029900                             to WPB-Buf-N-Not-Qualified(Buf-Ix).
030000     move     WPB-Stgb-SW-Jenkins       to WPB-Buf-SW-Jenkins(Buf-Ix).
030100     move     WPB-Stgb-SW-Jenkins-Na-Sw
030200                             to WPB-Buf-SW-Jenkins-Na-Sw(Buf-Ix).
030300     move     WPB-Stgb-SW-Chojnacky     to WPB-Buf-SW-Chojnacky(Buf-Ix).
030400     move     WPB-Stgb-SW-Chojnacky-Na-Sw
030500                             to WPB-Buf-SW-Chojnacky-Na-Sw(Buf-Ix).
030600     move     WPB-Stgb-SW-Annighofer    to WPB-Buf-SW-Annighofer(Buf-Ix).
030700     move     WPB-Stgb-SW-Annighofer-Na-Sw
030800                             to WPB-Buf-SW-Annighofer-Na-Sw(Buf-Ix).
030900     move     WPB-Stgb-N-SW-Total       to WPB-Buf-N-SW-Total(Buf-Ix).
031000     move     WPB-Stgb-N-SW-Measured    to WPB-Buf-N-SW-Measured(Buf-Ix).
031100     move     zero to WPB-Buf-Total-Jenkins(Buf-Ix)
031200                       WPB-Buf-Total-Chojnacky(Buf-Ix)
031300                       WPB-Buf-Total-Annighofer(Buf-Ix).
031400     move     "N" to WPB-Buf-Annual-Growth-Na-Sw(Buf-Ix).
031500*
031600* ---- attach pb040's per-plot count; 0 when the plot never
031700*      appears in work-unacctcnt.
031800*
031900     move     zero to WPB-Buf-N-Unaccounted-Trs(Buf-Ix).
032000     set      WS-Found-Sw to "N".
032100     set      Unc-Ix to 1.
032200     search    WPB-Unc-Entry varying Unc-Ix
032300              at end
032400                   continue
032500              when WPB-Unc-Plot-Id(Unc-Ix) = WS-Cur-Plot-Id
032600                   set  WS-Found to "Y"
032700     end-search.
032800     if       WS-Found
032900              move WPB-Unc-Row-Count(Unc-Ix)
033000                             to WPB-Buf-N-Unaccounted-Trs(Buf-Ix)
033100     end-if.
033200*
033300 bb010-Exit.  exit.
033400*
033500 bb100-Determine-Primary      section.
033600***********************************
033700*
033800* BR-13 - primary allometry is the first of Jenkins, Chojnacky,
033900* Annighofer that actually carries measured data (tree or small-
034000* woody) in some year of this plot; growth is reported on that
034100* column alone.  If none of the three ever measured anything the
034200* plot's totals are all zero regardless, so Jenkins is used by
034300* default - annual_growth comes out zero, not a meaningful NA.
034400*
034500     move     "N" to WS-Col1-Has-Data-Sw WS-Col2-Has-Data-Sw
034600                     WS-Col3-Has-Data-Sw.
034700*
034800     perform   cc050-Check-One-Row thru cc050-Exit
034900         varying Buf-Ix from 1 by 1 until Buf-Ix > WPB-Plot-Row-Count.
035000*
035100     if       WS-Col1-Has-Data-Sw = "Y"
035200              move 1 to WS-Primary-Col
035300     else
035400         if   WS-Col2-Has-Data-Sw = "Y"
035500              move 2 to WS-Primary-Col
035600         else
035700             if  WS-Col3-Has-Data-Sw = "Y"
035800                 move 3 to WS-Primary-Col
035900             else
036000                 move 1 to WS-Primary-Col
036100             end-if
036200         end-if
036300     end-if.
036400*
036500 bb100-Exit.  exit section.
036600*
036700 cc050-Check-One-Row.
036800     if       WPB-Buf-Tree-Jenkins-Na-Sw(Buf-Ix) not = "Y"
036900            or WPB-Buf-SW-Jenkins-Na-Sw(Buf-Ix)   not = "Y"
037000              move "Y" to WS-Col1-Has-Data-Sw
037100     end-if.
037200     if       WPB-Buf-Tree-Chojnacky-Na-Sw(Buf-Ix) not = "Y"
037300            or WPB-Buf-SW-Chojnacky-Na-Sw(Buf-Ix)   not = "Y"
037400              move "Y" to WS-Col2-Has-Data-Sw
037500     end-if.
037600     if       WPB-Buf-Tree-Annighofer-Na-Sw(Buf-Ix) not = "Y"
037700            or WPB-Buf-SW-Annighofer-Na-Sw(Buf-Ix)   not = "Y"
037800              move "Y" to WS-Col3-Has-Data-Sw
037900     end-if.
038000*
038100 cc050-Exit.  exit.
038200*
038300 bb200-Compute-Totals          section.
038400***********************************
038500*
038600* BR-13 - total_AGBxxx = tree + small-woody, NA read as zero;
038700* annual_growth is year-over-year on the primary column only,
038800* NA on the plot's first row or when the year step is not
038900* positive (the sorted staging file never repeats a year, so in
039000* practice this guards only the first row of the plot).
039100*
039200     perform   cc100-One-Total thru cc100-Exit
039300         varying Buf-Ix from 1 by 1 until Buf-Ix > WPB-Plot-Row-Count.
039400*
039500 bb200-Exit.  exit section.
039600*
039700 cc100-One-Total.
039800     move     zero to WPB-Buf-Total-Jenkins(Buf-Ix)
039900                       WPB-Buf-Total-Chojnacky(Buf-Ix)
040000                       WPB-Buf-Total-Annighofer(Buf-Ix).
040100     if       WPB-Buf-Tree-Jenkins-Na-Sw(Buf-Ix) not = "Y"
040200              add  WPB-Buf-Tree-Jenkins(Buf-Ix)
040300                             to WPB-Buf-Total-Jenkins(Buf-Ix)
040400     end-if.
040500     if       WPB-Buf-SW-Jenkins-Na-Sw(Buf-Ix) not = "Y"
040600              add  WPB-Buf-SW-Jenkins(Buf-Ix)
040700                             to WPB-Buf-Total-Jenkins(Buf-Ix)
040800     end-if.
040900     if       WPB-Buf-Tree-Chojnacky-Na-Sw(Buf-Ix) not = "Y"
041000              add  WPB-Buf-Tree-Chojnacky(Buf-Ix)
041100                             to WPB-Buf-Total-Chojnacky(Buf-Ix)
041200     end-if.
041300     if       WPB-Buf-SW-Chojnacky-Na-Sw(Buf-Ix) not = "Y"
041400              add  WPB-Buf-SW-Chojnacky(Buf-Ix)
041500                             to WPB-Buf-Total-Chojnacky(Buf-Ix)
041600     end-if.
041700     if       WPB-Buf-Tree-Annighofer-Na-Sw(Buf-Ix) not = "Y"
041800              add  WPB-Buf-Tree-Annighofer(Buf-Ix)
041900                             to WPB-Buf-Total-Annighofer(Buf-Ix)
042000     end-if.
042100     if       WPB-Buf-SW-Annighofer-Na-Sw(Buf-Ix) not = "Y"
042200              add  WPB-Buf-SW-Annighofer(Buf-Ix)
042300                             to WPB-Buf-Total-Annighofer(Buf-Ix)
042400     end-if.
042500*
042600     if       Buf-Ix = 1
042700              move "Y" to WPB-Buf-Annual-Growth-Na-Sw(Buf-Ix)
042800              move zero to WPB-Buf-Annual-Growth(Buf-Ix)
042900     else
043000              perform dd100-Growth-Step thru dd100-Exit
043100     end-if.
043200*
043300 cc100-Exit.  exit.
043400*
043500 dd100-Growth-Step.
043600     set      WS-Ix to Buf-Ix.
043700     subtract 1 from WS-Ix.
043800     if       WPB-Buf-Year(Buf-Ix) - WPB-Buf-Year(WS-Ix) <= 0
043900              move "Y" to WPB-Buf-Annual-Growth-Na-Sw(Buf-Ix)
044000              move zero to WPB-Buf-Annual-Growth(Buf-Ix)
044100     else
044200              evaluate WS-Primary-Col
044300                  when 1
044400                      compute WPB-Buf-Annual-Growth(Buf-Ix) rounded =
044500                          (WPB-Buf-Total-Jenkins(Buf-Ix)
044600                         - WPB-Buf-Total-Jenkins(WS-Ix))
044700                         / (WPB-Buf-Year(Buf-Ix) - WPB-Buf-Year(WS-Ix))
044800                  when 2
044900                      compute WPB-Buf-Annual-Growth(Buf-Ix) rounded =
045000                          (WPB-Buf-Total-Chojnacky(Buf-Ix)
045100                         - WPB-Buf-Total-Chojnacky(WS-Ix))
045200                         / (WPB-Buf-Year(Buf-Ix) - WPB-Buf-Year(WS-Ix))
045300                  when 3
045400                      compute WPB-Buf-Annual-Growth(Buf-Ix) rounded =
045500                          (WPB-Buf-Total-Annighofer(Buf-Ix)
045600                         - WPB-Buf-Total-Annighofer(WS-Ix))
045700                         / (WPB-Buf-Year(Buf-Ix) - WPB-Buf-Year(WS-Ix))
045800              end-evaluate
045900              move "N" to WPB-Buf-Annual-Growth-Na-Sw(Buf-Ix)
046000     end-if.
046100*
046200 dd100-Exit.  exit.
046300*
046400 bb300-Write-Plot-Rows         section.
046500***********************************
046600*
046700* last stop for the plot's buffered rows - everything bb100/
046800* bb200 computed (primary allometry, totals, annual growth) gets
046900* copied out to PB-O1-Final one row per plot-year.  this is the
047000* file the lab's downstream reporting and analysis tools read;
047100* nothing further in this system touches a plot-year row once it
047200* leaves here.
047300*
047400     perform   ee100-Write-One-Row thru ee100-Exit
047500         varying Buf-Ix from 1 by 1 until Buf-Ix > WPB-Plot-Row-Count.
047600*
047700 bb300-Exit.  exit section.
047800*
047900 ee100-Write-One-Row.
048000     initialize PB-Plot-Biomass-Record.
048100     move     WPB-Buf-Site-Id(Buf-Ix)        to PB-Pbr-Site-Id.
048200     move     WPB-Buf-Plot-Id(Buf-Ix)        to PB-Pbr-Plot-Id.
048300     move     WPB-Buf-Year(Buf-Ix)           to PB-Pbr-Year.
048400     move     WPB-Buf-Area-M2(Buf-Ix)        to PB-Pbr-Plot-Area-M2.
048500     move     WPB-Buf-Tree-Jenkins(Buf-Ix)   to PB-Pbr-Tree-Jenkins.
048600     move     WPB-Buf-Tree-Jenkins-Na-Sw(Buf-Ix)
048700                             to PB-Pbr-Tree-Jenkins-Na-Sw.
048800     move     WPB-Buf-Tree-Chojnacky(Buf-Ix) to PB-Pbr-Tree-Chojnacky.
048900     move     WPB-Buf-Tree-Chojnacky-Na-Sw(Buf-Ix)
049000                             to PB-Pbr-Tree-Chojnacky-Na-Sw.
049100     move     WPB-Buf-Tree-Annighofer(Buf-Ix)
049200                             to PB-Pbr-Tree-Annighofer.
049300     move     WPB-Buf-Tree-Annighofer-Na-Sw(Buf-Ix)
049400                             to PB-Pbr-Tree-Annighofer-Na-Sw.
049500     move     WPB-Buf-N-Trees(Buf-Ix)        to PB-Pbr-N-Trees.
049600     move     WPB-Buf-N-Filled(Buf-Ix)       to PB-Pbr-N-Filled.
049700     move     WPB-Buf-N-Removed(Buf-Ix)      to PB-Pbr-N-Removed.
049800     move     WPB-Buf-N-Not-Qualified(Buf-Ix)
049900                             to PB-Pbr-N-Not-Qualified.
050000     move     WPB-Buf-SW-Jenkins(Buf-Ix)     to PB-Pbr-SW-Jenkins.
050100     move     WPB-Buf-SW-Jenkins-Na-Sw(Buf-Ix)
050200                             to PB-Pbr-SW-Jenkins-Na-Sw.
050300     move     WPB-Buf-SW-Chojnacky(Buf-Ix)   to PB-Pbr-SW-Chojnacky.
050400     move     WPB-Buf-SW-Chojnacky-Na-Sw(Buf-Ix)
050500                             to PB-Pbr-SW-Chojnacky-Na-Sw.
050600     move     WPB-Buf-SW-Annighofer(Buf-Ix)  to PB-Pbr-SW-Annighofer.
050700     move     WPB-Buf-SW-Annighofer-Na-Sw(Buf-Ix)
050800                             to PB-Pbr-SW-Annighofer-Na-Sw.
050900     move     WPB-Buf-N-SW-Total(Buf-Ix)     to PB-Pbr-N-SW-Total.
051000     move     WPB-Buf-N-SW-Measured(Buf-Ix)  to PB-Pbr-N-SW-Measured.
051100     move     WPB-Buf-N-Unaccounted-Trs(Buf-Ix)
051200                             to PB-Pbr-N-Unaccounted-Trs.
051300     move     WPB-Buf-Total-Jenkins(Buf-Ix)  to PB-Pbr-Total-Jenkins.
051400     move     WPB-Buf-Total-Chojnacky(Buf-Ix)
051500                             to PB-Pbr-Total-Chojnacky.
051600     move     WPB-Buf-Total-Annighofer(Buf-Ix)
051700                             to PB-Pbr-Total-Annighofer.
051800     move     WPB-Buf-Annual-Growth(Buf-Ix) to PB-Pbr-Annual-Growth.
051900     move     WPB-Buf-Annual-Growth-Na-Sw(Buf-Ix)
052000                             to PB-Pbr-Annual-Growth-Na-Sw.
052100     move     PB-Plot-Biomass-Record to PB-O1-Final-Record.
052200     write    PB-O1-Final-Record.
052300     add      1 to WS-O1-Rows-Written.
052400*
052500 ee100-Exit.  exit.
