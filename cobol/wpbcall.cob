000100****************************************************
000200*   WPB-CALLING-DATA - COMMON LINKAGE PASSED FROM     *
000300*   PB000 TO EACH CHAINED PHASE PROGRAM                *
000400****************************************************
000500*
000600* 02/09/91 jf   - Created, modelled on the old SL-Calling-Data
000700*                 area used to chain the ledger suite.
000800* 18/02/03 lv   - Added WPB-Phase-Rtn-Code so PB000 can abort the
000900*                 chain cleanly if a phase finds no data.
001000* 10/03/03 lv   - Added 88s WPB-Filter-By-Site/WPB-Verbose-Run so
001100*                 the chained phases can test the switches PB000
001200*                 reads off PBCTL instead of just carrying them.
001300*
001400 01  WPB-Calling-Data.
001500     03  WPB-Call-Site-Id         pic x(4).
001600     03  WPB-Call-Site-Filter-Sw  pic x.
001700         88  WPB-Filter-By-Site   value "Y".
001800         88  WPB-All-Sites        value "N".
001900     03  WPB-Call-Verbose-Sw      pic x.
002000         88  WPB-Verbose-Run      value "Y".
002100     03  WPB-Call-Run-Date        pic 9(8).
002200     03  WPB-Phase-Rtn-Code       pic 9(2) comp.
002300     03  filler                   pic x(8).
