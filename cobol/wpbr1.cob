000100****************************************************
000200*  PB-STEM-RECORD - APPARENT-INDIVIDUAL SURVEY REC   *
000300*  ONE RECORD PER STEM PER SURVEY EVENT               *
000400****************************************************
000500*  File size 130 bytes.
000600*
000700* 22/03/84 rth  - Created.
000800* 14/08/91 jf   - Added Diameter/Height NA switches - plot crews
000900*                 had started leaving these blank rather than
001000*                 punching a dummy reading.
001100* 11/02/03 lv   - Added PB-Stem-Status-Na-Sw, see Changes in
001200*                 WPB-Status-Vocab-Tables (wpbfnct.cob).
001300* 06/03/03 lv   - Added PB-Stem-Date-Parts redefines, so the
001400*                 survey year can be picked off without a
001500*                 reference-modification substring every time.
001600*
001700 01  PB-Stem-Record.
001800     03  PB-Stem-Individual-Id    pic x(24).
001900     03  PB-Stem-Event-Id         pic x(16).
002000     03  PB-Stem-Plot-Id          pic x(8).
002100     03  PB-Stem-Date             pic x(10).
002200     03  PB-Stem-Date-Parts redefines PB-Stem-Date.
002300         05  PB-Stem-Date-CCYY    pic 9(4).
002400         05  filler               pic x.
002500         05  PB-Stem-Date-MM      pic 9(2).
002600         05  filler               pic x.
002700         05  PB-Stem-Date-DD      pic 9(2).
002800     03  PB-Stem-Growth-Form      pic x(20).
002900     03  PB-Stem-Diameter         pic 9(3)v99 comp-3.
003000     03  PB-Stem-Diam-Na-Sw       pic x.
003100         88  PB-Stem-Diam-Missing value "Y".
003200     03  PB-Stem-Height           pic 9(3)v99 comp-3.
003300     03  PB-Stem-Height-Na-Sw     pic x.
003400         88  PB-Stem-Height-Missing value "Y".
003500     03  PB-Stem-Status           pic x(30).
003600     03  PB-Stem-Status-Na-Sw     pic x.
003700         88  PB-Stem-Status-Missing value "Y".
003800     03  filler                   pic x(9).
