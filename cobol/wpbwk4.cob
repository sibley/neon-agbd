000100****************************************************
000200*  PB-IYEAR-RECORD - COMPLETE INDIVIDUAL x YEAR GRID   *
000300*  ROW, POST GAP-FILL AND STATUS CORRECTION (BR-6..9)  *
000400*  WORK FILE WRITTEN BY PB020, CONSUMED BY PB030/PB040  *
000500****************************************************
000600*  File size 180 bytes.
000700*
000800* 18/02/03 lv   - Created; holds one row per individual per plot
000900*                 survey year, the unit the individual-tree table
001000*                 and the unaccounted-tree scan both key off.
001100*
001200 01  PB-Iyear-Record.
001300     03  PB-Iyr-Site-Id             pic x(4).
001400     03  PB-Iyr-Plot-Id             pic x(8).
001500     03  PB-Iyr-Individual-Id       pic x(24).
001600     03  PB-Iyr-Year                pic 9(4) comp.
001700     03  PB-Iyr-Category            pic x(11).
001800         88  PB-Iyr-Is-Tree         value "TREE".
001900         88  PB-Iyr-Is-Sw           value "SMALL-WOODY".
002000         88  PB-Iyr-Is-Other        value "OTHER".
002100     03  PB-Iyr-Growth-Form         pic x(20).
002200     03  PB-Iyr-Diameter            pic 9(3)v99 comp-3.
002300     03  PB-Iyr-Diam-Na-Sw          pic x.
002400     03  PB-Iyr-Height              pic 9(3)v99 comp-3.
002500     03  PB-Iyr-Height-Na-Sw        pic x.
002600     03  PB-Iyr-Plant-Status        pic x(30).
002700     03  PB-Iyr-Corrected-Is-Dead   pic x.
002800         88  PB-Iyr-Is-Dead         value "Y".
002900     03  PB-Iyr-Removed-Sw          pic x.
003000         88  PB-Iyr-Is-Removed      value "Y".
003100     03  PB-Iyr-Notqual-Sw          pic x.
003200         88  PB-Iyr-Is-Notqual      value "Y".
003300     03  PB-Iyr-Gapfilling          pic x(13).
003400         88  PB-Iyr-Gf-Original     value "ORIGINAL".
003500         88  PB-Iyr-Gf-Filled       value "FILLED".
003600         88  PB-Iyr-Gf-Removed      value "REMOVED".
003700         88  PB-Iyr-Gf-Notqual      value "NOT_QUALIFIED".
003800     03  PB-Iyr-Agb-Jenkins         pic s9(7)v999 comp-3.
003900     03  PB-Iyr-Agb-Jenkins-Na-Sw   pic x.
004000         88  PB-Iyr-Agb-Jenkins-Na  value "Y".
004100     03  PB-Iyr-Agb-Chojnacky       pic s9(7)v999 comp-3.
004200     03  PB-Iyr-Agb-Chojnacky-Na-Sw pic x.
004300         88  PB-Iyr-Agb-Chojnacky-Na value "Y".
004400     03  PB-Iyr-Agb-Annighofer      pic s9(7)v999 comp-3.
004500     03  PB-Iyr-Agb-Annighofer-Na-Sw pic x.
004600         88  PB-Iyr-Agb-Annighofer-Na value "Y".
004700     03  filler                     pic x(10).
