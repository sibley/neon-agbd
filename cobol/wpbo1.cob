000100****************************************************
000200*  PB-PLOT-BIOMASS-RECORD - ONE PER PLOT-YEAR         *
000300*  ALSO USED BY PB020 AS THE O1-STAGING FILE AHEAD OF  *
000400*  PB050'S TOTALS/GROWTH PASS (THOSE FIELDS ARE SPACE/ *
000500*  ZERO ON THE STAGING COPY)                           *
000600****************************************************
000700*  File size 160 bytes.
000800*
000900* 25/03/84 rth  - Created, single-allometry version.
001000* 14/08/91 jf   - Widened for Chojnacky model, added NA switches
001100*                 throughout (previously zero doubled as NA,
001200*                 which Region Office flagged as wrong at the
001300*                 1990 audit).
001400* 04/02/03 lv   - Added Annighofer columns and N-Unaccounted-Trs.
001500* 18/02/03 lv   - Added total/annual-growth fields for BR-13,
001600*                 filled in by PB050 only.
001700* 06/03/03 lv   - Added PB-Pbr-Plot-Id-Parts redefines - plot
001800*                 IDs are site code plus a 4-digit plot number,
001900*                 per the Region Office numbering scheme.
002000*
002100 01  PB-Plot-Biomass-Record.
002200     03  PB-Pbr-Site-Id              pic x(4).
002300     03  PB-Pbr-Plot-Id              pic x(8).
002400     03  PB-Pbr-Plot-Id-Parts redefines PB-Pbr-Plot-Id.
002500         05  PB-Pbr-Plot-Id-Site     pic x(4).
002600         05  PB-Pbr-Plot-Id-Seq      pic 9(4).
002700     03  PB-Pbr-Year                 pic 9(4) comp.
002800     03  PB-Pbr-Plot-Area-M2         pic 9(6) comp-3.
002900     03  PB-Pbr-Tree-Jenkins         pic s9(5)v99 comp-3.
003000     03  PB-Pbr-Tree-Jenkins-Na-Sw   pic x.
003100         88  PB-Pbr-Tree-Jenkins-Na  value "Y".
003200     03  PB-Pbr-Tree-Chojnacky       pic s9(5)v99 comp-3.
003300     03  PB-Pbr-Tree-Chojnacky-Na-Sw pic x.
003400         88  PB-Pbr-Tree-Chojnacky-Na value "Y".
003500     03  PB-Pbr-Tree-Annighofer      pic s9(5)v99 comp-3.
003600     03  PB-Pbr-Tree-Annighofer-Na-Sw pic x.
003700         88  PB-Pbr-Tree-Annighofer-Na value "Y".
003800     03  PB-Pbr-N-Trees              pic 9(5) comp.
003900     03  PB-Pbr-N-Filled             pic 9(5) comp.
004000     03  PB-Pbr-N-Removed            pic 9(5) comp.
004100     03  PB-Pbr-N-Not-Qualified      pic 9(5) comp.
004200     03  PB-Pbr-SW-Jenkins           pic s9(5)v99 comp-3.
004300     03  PB-Pbr-SW-Jenkins-Na-Sw     pic x.
004400         88  PB-Pbr-SW-Jenkins-Na    value "Y".
004500     03  PB-Pbr-SW-Chojnacky         pic s9(5)v99 comp-3.
004600     03  PB-Pbr-SW-Chojnacky-Na-Sw   pic x.
004700         88  PB-Pbr-SW-Chojnacky-Na  value "Y".
004800     03  PB-Pbr-SW-Annighofer        pic s9(5)v99 comp-3.
004900     03  PB-Pbr-SW-Annighofer-Na-Sw  pic x.
005000         88  PB-Pbr-SW-Annighofer-Na value "Y".
005100     03  PB-Pbr-N-SW-Total           pic 9(5) comp.
005200     03  PB-Pbr-N-SW-Measured        pic 9(5) comp.
005300     03  PB-Pbr-N-Unaccounted-Trs    pic 9(5) comp.
005400     03  PB-Pbr-Total-Jenkins        pic s9(5)v99 comp-3.
005500     03  PB-Pbr-Total-Chojnacky      pic s9(5)v99 comp-3.
005600     03  PB-Pbr-Total-Annighofer     pic s9(5)v99 comp-3.
005700     03  PB-Pbr-Annual-Growth        pic s9(4)v999 comp-3.
005800     03  PB-Pbr-Annual-Growth-Na-Sw  pic x.
005900         88  PB-Pbr-Annual-Growth-Na value "Y".
006000     03  filler                      pic x(18).
